000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.               ELE002.
000300 AUTHOR.                   R. ALMEIDA.
000400 INSTALLATION.             DEPTO PROC. DADOS ELEITORAIS.
000500 DATE-WRITTEN.             12/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.                 ACESSO RESTRITO A ANALISTAS DO SETOR.
000800********************************************************
000900*         ALOCACAO DE CADEIRAS PELO METODO DHONT       *
001000*   SUBROTINA CHAMADA PELO DRIVER PRINCIPAL ELE001     *
001100*            DATA CRIACAO : 12/03/1989                 *
001200********************************************************
001300*-----------------------------------------------------------------
001400* RECEBE A QUANTIDADE DE CADEIRAS E A LISTA DE PACTOS COM SEUS
001500* VOTOS (LK-TAB-PACTOS) E DEVOLVE A QUANTIDADE DE CADEIRAS
001600* GANHAS POR PACTO (LK-TAB-ALOCACAO), PELO METODO DO MAIOR
001700* QUOCIENTE (DHONT). NAO ABRE ARQUIVO NENHUM, E PURA CONTA.
001800*-----------------------------------------------------------------
001900* HISTORICO DE ALTERACOES
002000*-----------------------------------------------------------------
002100* 12/03/1989  RAL  OS-0441  PRIMEIRA VERSAO, RODA JUNTO COM O
002200*                           APURADOR MANUAL DO TRE REGIONAL
002300* 08/11/1991  RAL  OS-0512  CORRIGIDO EMPATE DE QUOCIENTE: ERA
002400*                           DECIDIDO SO PELOS 4 DECIMAIS E DAVA
002500*                           RESULTADO ERRADO COM VOTACAO ALTA
002600* 04/05/1994  JCS  OS-0688  PACTO COM ZERO VOTO NAO GERA MAIS
002700*                           QUOCIENTE (ANTES CAIA NA LISTA COM
002800*                           QUOCIENTE ZERO E PODIA GANHAR VAGA)
002900* 19/02/1997  JCS  OS-0753  AUMENTADO LIMITE DE PACTOS POR
003000*                           CIRCUNSCRICAO DE 8 PARA 12
003100* 21/09/1998  MFR  OS-0810  REVISAO GERAL PARA VIRADA DO ANO
003200*                           2000 - CAMPOS DE CONTROLE PASSADOS
003300*                           PARA COMP, SEM IMPACTO NOS DADOS
003400* 14/04/2001  MFR  OS-0902  DESEMPATE POR CODIGO DO PACTO
003500*                           REESCRITO COM COMPARACAO EXATA, SEM
003600*                           ARREDONDAR O QUOCIENTE
003700* 30/07/2004  DAS  OS-1017  INCLUIDA TROCA POR BYTES (WK-CRUZ-
003800*                           ALFA) PARA ACELERAR O CASO DE
003900*                           QUOCIENTES IGUAIS EM LISTAS GRANDES
004000* 11/01/2008  DAS  OS-1133  PEQUENO AJUSTE DE COMENTARIOS, SEM
004100*                           MUDANCA DE REGRA
004200* 25/06/2011  DAS  OS-1178  INCLUIDA A VISAO DE DEPURACAO DO
004300*                           QUOCIENTE (WK-QUO-DISPLAY-AREA) E O
004400*                           SWITCH UPSI-0, A PEDIDO DO PESSOAL
004500*                           DA COORDENACAO QUE QUERIA CONFERIR A
004600*                           MONTAGEM DOS QUOCIENTES NO TESTE DE
004700*                           MESA SEM PRECISAR DE IMPRESSAO EXTRA
004800* 03/09/2013  MFR  OS-1205  REVISADO O CABECALHO E O HISTORICO A
004900*                           PEDIDO DA AUDITORIA INTERNA - SEM
005000*                           MUDANCA DE REGRA DE CALCULO, SO MAIS
005100*                           EXPLICACAO PARA QUEM FOR MANTER ESTE
005200*                           PROGRAMA DAQUI PARA FRENTE
005300*-----------------------------------------------------------------
005400* O SWITCH UPSI-0 (SW-DEPURACAO) E LIGADO NO JCL SO NA RODADA DE
005500* TESTE DE MESA, QUANDO O PESSOAL DA COORDENACAO QUER VER A
005600* MONTAGEM DOS QUOCIENTES QUOCIENTE A QUOCIENTE NO CONSOLE. EM
005700* PRODUCAO FICA DESLIGADO E O PROGRAMA NAO MOSTRA NADA DISSO.
005800*-----------------------------------------------------------------
005900* ESTE PROGRAMA NAO SABE NADA SOBRE FUSAO DE PACTOS, SOBRE
006000* CIRCUNSCRICAO OU SOBRE CANDIDATOS - TUDO ISSO JA FOI RESOLVIDO
006100* ANTES, NO DRIVER (ELE001), QUE MONTA A LISTA LK-TAB-PACTOS JA
006200* PRONTA (PACTO OFICIAL OU PACTO FUNDIDO, TANTO FAZ PARA ESTA
006300* SUBROTINA) E SO CHAMA ESTE CALCULO PARA SABER QUANTAS CADEIRAS
006400* CADA LINHA DA LISTA GANHA. A SUBROTINA DEVOLVE SO A CONTAGEM;
006500* QUEM ESCOLHE QUAIS CANDIDATOS OCUPAM AS CADEIRAS E O ELE004.
006600*-----------------------------------------------------------------
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000              C01 IS TOP-OF-FORM
007100              UPSI-0 IS SW-DEPURACAO.
007200*-----------------------------------------------------------------
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500 77 WK-IDX-P               PIC 9(02) COMP.
007600 77 WK-IDX-D               PIC 9(02) COMP.
007700 77 WK-IDX-I               PIC 9(04) COMP.
007800 77 WK-IDX-J               PIC 9(04) COMP.
007900 77 WK-QTD-QUO             PIC 9(04) COMP VALUE ZEROS.
008000 77 WK-ACHOU               PIC X(01) VALUE "N".
008100     88 WK-ACHOU-SIM        VALUE "S".
008200 77 WK-TROCOU              PIC X(01) VALUE "N".
008300     88 WK-TROCOU-SIM       VALUE "S".
008400 77 WK-TROCA-NECESSARIA    PIC X(01) VALUE "N".
008500     88 WK-PRECISA-TROCAR   VALUE "S".
008600*-----------------------------------------------------------------
008700* OS TRES FLAGS ACIMA SAO TODOS DO MESMO MOLDE: UM CAMPO X(01)
008800* COM "S"/"N" E UMA CONDICAO 88 PARA O LADO "VERDADEIRO" - ACHOU
008900* ALGUMA COISA NA BUSCA (WK-ACHOU), TROCOU ALGUMA COISA NUMA
009000* PASSADA DA BOLHA (WK-TROCOU) E PRECISA TROCAR A ENTRADA I PELA
009100* ENTRADA J NESTA COMPARACAO (WK-TROCA-NECESSARIA). O VALOR
009200* INICIAL DE TODOS E "N" - SO VIRA "S" QUANDO A CONDICAO
009300* REALMENTE ACONTECE, NUNCA O CONTRARIO.
009400*-----------------------------------------------------------------
009500* TABELA DE QUOCIENTES GERADOS (UM POR PACTO/DIVISOR). O LIMITE
009600* DE 1200 COBRE 12 PACTOS X 99 DIVISORES (MAIOR DIST. POSSIVEL).
009700*-----------------------------------------------------------------
009800 01 WK-TAB-QUOCIENTES.
009900     03 WK-QUO OCCURS 1200 TIMES.
010000         05 WK-QT-CODIGO       PIC X(12).
010100         05 WK-QT-VOTOS        PIC 9(08).
010200         05 WK-QT-DIVISOR      PIC 9(02) COMP.
010300         05 WK-QT-QUOCIENTE    PIC 9(08)V9(04).
010400     03 FILLER                 PIC X(04).
010500*-----------------------------------------------------------------
010600* AREA DE TROCA USADA PELA ORDENACAO (BOLHA). A VISAO ALFA
010700* PERMITE MOVER O REGISTRO INTEIRO NUMA TACADA SO.
010800*-----------------------------------------------------------------
010900 01 WK-TROCA-AREA.
011000     03 WK-TR-CODIGO           PIC X(12).
011100     03 WK-TR-VOTOS            PIC 9(08).
011200     03 WK-TR-DIVISOR          PIC 9(02) COMP.
011300     03 WK-TR-QUOCIENTE        PIC 9(08)V9(04).
011400     03 FILLER                 PIC X(02).
011500 01 WK-TROCA-ALFA REDEFINES WK-TROCA-AREA.
011600     03 WK-TR-BYTES            PIC X(26).
011700*-----------------------------------------------------------------
011800* COMPARACAO EXATA DO QUOCIENTE POR PRODUTO CRUZADO (VOTOS1 X
011900* DIVISOR2 CONTRA VOTOS2 X DIVISOR1), EVITANDO ARREDONDAMENTO.
012000* A VISAO EM BYTES (WK-CRUZ-ALFA) SO SERVE PARA DESCOBRIR RAPIDO
012100* SE OS DOIS PRODUTOS SAO EXATAMENTE IGUAIS, SEM PASSAR PELA
012200* COMPARACAO NUMERICA DUAS VEZES - TRUQUE ANTIGO DO CPD, VALIDO
012300* PORQUE OS DOIS CAMPOS TEM A MESMA PICTURE E USAGE.
012400*-----------------------------------------------------------------
012500 01 WK-CRUZ-NUM.
012600     03 WK-CRUZ1               PIC 9(16) COMP.
012700     03 WK-CRUZ2               PIC 9(16) COMP.
012800     03 FILLER                 PIC X(04).
012900 01 WK-CRUZ-ALFA REDEFINES WK-CRUZ-NUM.
013000     03 WK-CRUZ1-B             PIC X(08).
013100     03 WK-CRUZ2-B             PIC X(08).
013200     03 FILLER                 PIC X(04).
013300*-----------------------------------------------------------------
013400* QUEBRA DO QUOCIENTE EM PARTE INTEIRA E DECIMAL, SO PARA
013500* FACILITAR O DISPLAY DE DEPURACAO EM TEMPO DE TESTE.
013600*-----------------------------------------------------------------
013700 01 WK-QUO-DISPLAY-AREA.
013800     03 WK-QD-QUOCIENTE        PIC 9(08)V9(04).
013900     03 FILLER                 PIC X(02).
014000 01 WK-QUO-DISPLAY-PARTES REDEFINES WK-QUO-DISPLAY-AREA.
014100     03 WK-QD-INTEIRO          PIC 9(08).
014200     03 WK-QD-DECIMAL          PIC 9(04).
014300     03 FILLER                 PIC X(02).
014400*-----------------------------------------------------------------
014500* LINKAGE SECTION - RECEBE OS PARAMETROS QUE O ELE001 PASSA NO
014600* CALL. NENHUM DESTES CAMPOS E REDIMENSIONADO AQUI DENTRO; O
014700* TAMANHO DAS TABELAS (12 PACTOS) E O MESMO LIMITE JA USADO NO
014800* DRIVER E NO CALCULO DE FUSAO DE PACTOS DO ELE003.
014900*-----------------------------------------------------------------
015000 LINKAGE SECTION.
015100*    QUANTIDADE DE CADEIRAS EM DISPUTA NA CIRCUNSCRICAO E
015200*    QUANTIDADE DE LINHAS VALIDAS EM LK-TAB-PACTOS.
015300 01 LK-PARM-DHONT.
015400     03 LK-CADEIRAS            PIC 9(02).
015500     03 LK-QTD-PACTOS          PIC 9(02) COMP.
015600     03 FILLER                 PIC X(04).
015700*    LISTA DE ENTRADA - UMA LINHA POR PACTO (OFICIAL OU
015800*    FUNDIDO) COM O CODIGO E O TOTAL DE VOTOS DA CIRCUNSCRICAO.
015900*    NAO E ALTERADA POR ESTA SUBROTINA.
016000 01 LK-TAB-PACTOS.
016100     03 LK-PACTO OCCURS 12 TIMES.
016200         05 LK-P-CODIGO        PIC X(12).
016300         05 LK-P-VOTOS         PIC 9(08).
016400     03 FILLER                 PIC X(04).
016500*    LISTA DE SAIDA - DEVOLVIDA JA ZERADA E REMONTADA AQUI, UMA
016600*    LINHA POR PACTO QUE GANHOU PELO MENOS UMA CADEIRA.
016700 01 LK-TAB-ALOCACAO.
016800     03 LK-QTD-ALOC            PIC 9(02) COMP.
016900     03 LK-ALOC OCCURS 12 TIMES.
017000         05 LK-A-CODIGO        PIC X(12).
017100         05 LK-A-VOTOS         PIC 9(08).
017200         05 LK-A-CADEIRAS      PIC 9(02).
017300     03 FILLER                 PIC X(04).
017400*-----------------------------------------------------------------
017500 PROCEDURE DIVISION USING LK-PARM-DHONT
017600                           LK-TAB-PACTOS
017700                           LK-TAB-ALOCACAO.
017800*----[ ROTINA PRINCIPAL - GERA, ORDENA E SELECIONA ]--------------
017900* PASSO 1: PARA CADA PACTO COM VOTO, GERA OS QUOCIENTES DE 1 ATE
018000* LK-CADEIRAS (NAO TEM SENTIDO GERAR QUOCIENTE PARA ALEM DISSO,
018100* PORQUE NENHUM PACTO PODE GANHAR MAIS CADEIRAS DO QUE EXISTEM
018200* NA CIRCUNSCRICAO). PASSO 2: ORDENA TODOS OS QUOCIENTES DE
018300* TODOS OS PACTOS JUNTOS, DO MAIOR PARA O MENOR. PASSO 3: PEGA
018400* OS LK-CADEIRAS PRIMEIROS DA LISTA ORDENADA E CONTA QUANTOS
018500* CAIRAM EM CADA PACTO - ESSA CONTAGEM E O RESULTADO DO METODO
018600* DHONT.
018700 INICIO.
018800     PERFORM ZERA-ALOCACAO.
018900     MOVE ZEROS TO WK-QTD-QUO.
019000     MOVE 1 TO WK-IDX-P.
019100*    PACTO SEM NENHUM VOTO NAO ENTRA NA GERACAO DE QUOCIENTE -
019200*    ANTES DA OS-0688 ELE ENTRAVA COM QUOCIENTE ZERO E, NUM
019300*    CASO RARO DE TODOS OS OUTROS PACTOS TAMBEM TEREM QUOCIENTE
019400*    ZERO NAQUELA POSICAO, PODIA ACABAR GANHANDO CADEIRA A TOA.
019500 GERA-LOOP.
019600     IF WK-IDX-P > LK-QTD-PACTOS
019700         GO TO GERA-FIM.
019800     IF LK-P-VOTOS(WK-IDX-P) > ZEROS
019900         PERFORM GERA-QUOCIENTES-PACTO.
020000     ADD 1 TO WK-IDX-P.
020100     GO TO GERA-LOOP.
020200 GERA-FIM.
020300     PERFORM ORDENA-QUOCIENTES.
020400     PERFORM SELECIONA-CADEIRAS.
020500     GO TO ROT-FIMP.
020600*--------------------[ ZERA TABELA DE SAIDA ]---------------------
020700* DEIXA A LINKAGE DE SAIDA LIMPA ANTES DE COMECAR A MONTAGEM -
020800* O ELE001 CHAMA ESTA SUBROTINA UMA VEZ POR CIRCUNSCRICAO (E,
020900* NO CASO DO CENARIO FUNDIDO, UMA SEGUNDA VEZ COM OS PACTOS
021000* FUNDIDOS), E A AREA DA LINKAGE NAO VEM GARANTIDA EM ZERO/
021100* ESPACO NA CHAMADA SEGUINTE.
021200 ZERA-ALOCACAO.
021300     MOVE ZEROS TO LK-QTD-ALOC.
021400     MOVE 1 TO WK-IDX-D.
021500 ZERA-ALOC-LOOP.
021600     IF WK-IDX-D > 12
021700         GO TO ZERA-ALOC-FIM.
021800     MOVE SPACES TO LK-A-CODIGO(WK-IDX-D).
021900     MOVE ZEROS  TO LK-A-VOTOS(WK-IDX-D).
022000     MOVE ZEROS  TO LK-A-CADEIRAS(WK-IDX-D).
022100     ADD 1 TO WK-IDX-D.
022200     GO TO ZERA-ALOC-LOOP.
022300 ZERA-ALOC-FIM.
022400     EXIT.
022500*--------[ GERA OS QUOCIENTES 1..CADEIRAS DE UM PACTO ]-----------
022600* FORMULA CLASSICA DO METODO DHONT: QUOCIENTE = VOTOS DO PACTO
022700* DIVIDIDO PELO DIVISOR (1, 2, 3, ... ATE LK-CADEIRAS). CADA
022800* QUOCIENTE GERADO VAI PARA UMA LINHA NOVA DA TABELA GERAL
022900* WK-TAB-QUOCIENTES, MISTURADO COM OS QUOCIENTES DOS OUTROS
023000* PACTOS - A ORDENACAO DEPOIS E QUEM VAI COLOCAR TUDO NA ORDEM
023100* CORRETA PARA A SELECAO.
023200 GERA-QUOCIENTES-PACTO.
023300     MOVE 1 TO WK-IDX-D.
023400 GQP-LOOP.
023500     IF WK-IDX-D > LK-CADEIRAS
023600         GO TO GQP-FIM.
023700     ADD 1 TO WK-QTD-QUO.
023800     MOVE LK-P-CODIGO(WK-IDX-P)  TO WK-QT-CODIGO(WK-QTD-QUO).
023900     MOVE LK-P-VOTOS(WK-IDX-P)   TO WK-QT-VOTOS(WK-QTD-QUO).
024000     MOVE WK-IDX-D               TO WK-QT-DIVISOR(WK-QTD-QUO).
024100     DIVIDE LK-P-VOTOS(WK-IDX-P) BY WK-IDX-D
024200         GIVING WK-QT-QUOCIENTE(WK-QTD-QUO).
024300*        COM O SWITCH DE TESTE DE MESA LIGADO, MOSTRA O QUOCIENTE
024400*        RECEM-GERADO JA QUEBRADO EM PARTE INTEIRA E DECIMAL -
024500*        MAIS FACIL DE LER NO CONSOLE DO QUE O CAMPO EMPACOTADO
024600*        COM O PONTO DECIMAL IMPLICITO.
024700     IF SW-DEPURACAO
024800         MOVE WK-QT-QUOCIENTE(WK-QTD-QUO) TO WK-QD-QUOCIENTE
024900         DISPLAY "ELE002 - QUOCIENTE " WK-QT-CODIGO(WK-QTD-QUO)
025000                 " DIV=" WK-IDX-D
025100                 " INT=" WK-QD-INTEIRO
025200                 " DEC=" WK-QD-DECIMAL.
025300     ADD 1 TO WK-IDX-D.
025400     GO TO GQP-LOOP.
025500 GQP-FIM.
025600     EXIT.
025700*----[ ORDENA POR QUOCIENTE DESC, VOTOS DESC, CODIGO ASC ]--------
025800* BOLHA CLASSICA - A TABELA DE QUOCIENTES NUNCA PASSA DE 1200
025900* LINHAS (12 PACTOS X 99 DIVISORES NO PIOR CASO, E NA PRATICA
026000* MUITO MENOS PORQUE O DIVISOR SO VAI ATE LK-CADEIRAS), ENTAO O
026100* CUSTO DA BOLHA NUNCA FOI PROBLEMA NESTE LOTE NOTURNO.
026200 ORDENA-QUOCIENTES.
026300     IF WK-QTD-QUO < 2
026400         GO TO ORDENA-FIM.
026500     MOVE "S" TO WK-TROCOU.
026600 ORD-PASSO.
026700     IF NOT WK-TROCOU-SIM
026800         GO TO ORDENA-FIM.
026900     MOVE "N" TO WK-TROCOU.
027000     MOVE 1 TO WK-IDX-I.
027100 ORD-LOOP.
027200     IF WK-IDX-I >= WK-QTD-QUO
027300         GO TO ORD-PASSO.
027400     COMPUTE WK-IDX-J = WK-IDX-I + 1.
027500     PERFORM COMPARA-QUOCIENTES THRU CMP-FIM.
027600     IF WK-PRECISA-TROCAR
027700         PERFORM TROCA-QUOCIENTES
027800         MOVE "S" TO WK-TROCOU.
027900     ADD 1 TO WK-IDX-I.
028000     GO TO ORD-LOOP.
028100 ORDENA-FIM.
028200     EXIT.
028300*----[ DIZ SE A ENTRADA J DEVE FICAR ANTES DA ENTRADA I ]---------
028400* O COMPARADOR NUNCA DIVIDE QUOCIENTE POR QUOCIENTE NEM
028500* ARREDONDA NADA (ISSO FOI O ERRO CORRIGIDO NA OS-0512) - EM
028600* VEZ DISSO MULTIPLICA EM CRUZ: VOTOS(I) X DIVISOR(J) CONTRA
028700* VOTOS(J) X DIVISOR(I). SE OS DOIS PRODUTOS FOREM IGUAIS, OS
028800* QUOCIENTES SAO EXATAMENTE IGUAIS E O DESEMPATE PASSA PARA
028900* VOTOS E DEPOIS PARA CODIGO DO PACTO.
029000 COMPARA-QUOCIENTES.
029100     MOVE "N" TO WK-TROCA-NECESSARIA.
029200     COMPUTE WK-CRUZ1 = WK-QT-VOTOS(WK-IDX-I) *
029300                         WK-QT-DIVISOR(WK-IDX-J).
029400     COMPUTE WK-CRUZ2 = WK-QT-VOTOS(WK-IDX-J) *
029500                         WK-QT-DIVISOR(WK-IDX-I).
029600     IF WK-CRUZ1-B = WK-CRUZ2-B
029700         GO TO CMP-EMPATE.
029800     IF WK-CRUZ1 < WK-CRUZ2
029900         MOVE "S" TO WK-TROCA-NECESSARIA.
030000     GO TO CMP-FIM.
030100 CMP-EMPATE.
030200     IF WK-QT-VOTOS(WK-IDX-I) = WK-QT-VOTOS(WK-IDX-J)
030300         GO TO CMP-EMPATE-COD.
030400     IF WK-QT-VOTOS(WK-IDX-I) < WK-QT-VOTOS(WK-IDX-J)
030500         MOVE "S" TO WK-TROCA-NECESSARIA.
030600     GO TO CMP-FIM.
030700 CMP-EMPATE-COD.
030800     IF WK-QT-CODIGO(WK-IDX-I) > WK-QT-CODIGO(WK-IDX-J)
030900         MOVE "S" TO WK-TROCA-NECESSARIA.
031000 CMP-FIM.
031100     EXIT.
031200*--------------------[ TROCA DUAS ENTRADAS ]----------------------
031300* TROCA CAMPO A CAMPO, NA AREA WK-TROCA-AREA, PORQUE A VISAO EM
031400* BYTES (WK-TR-BYTES) SO E USADA NA COMPARACAO DE QUOCIENTES -
031500* AQUI A TROCA PRECISA RESPEITAR O TIPO DE CADA CAMPO (COM O
031600* DIVISOR EM COMP, POR EXEMPLO), ENTAO E FEITA CAMPO A CAMPO
031700* MESMO, EM TRES GRUPOS DE MOVE: GUARDA A ENTRADA I, COPIA J
031800* PARA I, DEPOIS COPIA A GUARDADA PARA J.
031900 TROCA-QUOCIENTES.
032000     MOVE WK-QT-CODIGO(WK-IDX-I)    TO WK-TR-CODIGO.
032100     MOVE WK-QT-VOTOS(WK-IDX-I)     TO WK-TR-VOTOS.
032200     MOVE WK-QT-DIVISOR(WK-IDX-I)   TO WK-TR-DIVISOR.
032300     MOVE WK-QT-QUOCIENTE(WK-IDX-I) TO WK-TR-QUOCIENTE.
032400
032500     MOVE WK-QT-CODIGO(WK-IDX-J)    TO WK-QT-CODIGO(WK-IDX-I).
032600     MOVE WK-QT-VOTOS(WK-IDX-J)     TO WK-QT-VOTOS(WK-IDX-I).
032700     MOVE WK-QT-DIVISOR(WK-IDX-J)   TO WK-QT-DIVISOR(WK-IDX-I).
032800     MOVE WK-QT-QUOCIENTE(WK-IDX-J) TO WK-QT-QUOCIENTE(WK-IDX-I).
032900
033000     MOVE WK-TR-CODIGO     TO WK-QT-CODIGO(WK-IDX-J).
033100     MOVE WK-TR-VOTOS      TO WK-QT-VOTOS(WK-IDX-J).
033200     MOVE WK-TR-DIVISOR    TO WK-QT-DIVISOR(WK-IDX-J).
033300     MOVE WK-TR-QUOCIENTE  TO WK-QT-QUOCIENTE(WK-IDX-J).
033400*----[ PEGA AS LK-CADEIRAS PRIMEIRAS ENTRADAS DA LISTA ]----------
033500* A LISTA JA ESTA ORDENADA DO MAIOR QUOCIENTE PARA O MENOR, POR
033600* ISSO BASTA PERCORRER AS PRIMEIRAS LK-CADEIRAS POSICOES (OU
033700* MENOS, SE A TABELA TIVER MENOS LINHAS QUE CADEIRAS, O QUE SO
033800* ACONTECE COM POUQUISSIMOS PACTOS E POUQUISSIMAS CADEIRAS) E
033900* SOMAR UMA CADEIRA PARA O PACTO DAQUELA LINHA.
034000 SELECIONA-CADEIRAS.
034100     MOVE ZEROS TO LK-QTD-ALOC.
034200     MOVE 1 TO WK-IDX-I.
034300 SEL-LOOP.
034400     IF WK-IDX-I > LK-CADEIRAS
034500         GO TO SEL-FIM.
034600     IF WK-IDX-I > WK-QTD-QUO
034700         GO TO SEL-FIM.
034800     PERFORM ACUMULA-CADEIRA.
034900     ADD 1 TO WK-IDX-I.
035000     GO TO SEL-LOOP.
035100 SEL-FIM.
035200     EXIT.
035300*----[ SOMA UMA CADEIRA NA TABELA DE SAIDA, POR CODIGO ]----------
035400* PROCURA O CODIGO DO PACTO NA TABELA DE SAIDA (QUE VAI SENDO
035500* MONTADA NA MEDIDA EM QUE AS CADEIRAS SAO DISTRIBUIDAS); SE JA
035600* EXISTE UMA LINHA PARA ESTE PACTO, SO SOMA MAIS UMA CADEIRA;
035700* SE E A PRIMEIRA VEZ QUE ESTE PACTO APARECE NA SELECAO, ABRE
035800* UMA LINHA NOVA COM UMA CADEIRA.
035900 ACUMULA-CADEIRA.
036000     MOVE "N" TO WK-ACHOU.
036100     MOVE 1 TO WK-IDX-D.
036200 ACU-LOOP.
036300     IF WK-IDX-D > LK-QTD-ALOC
036400         GO TO ACU-NAO-ACHOU.
036500     IF LK-A-CODIGO(WK-IDX-D) NOT = WK-QT-CODIGO(WK-IDX-I)
036600         ADD 1 TO WK-IDX-D
036700         GO TO ACU-LOOP.
036800     ADD 1 TO LK-A-CADEIRAS(WK-IDX-D).
036900     MOVE "S" TO WK-ACHOU.
037000     GO TO ACU-FIM.
037100 ACU-NAO-ACHOU.
037200     ADD 1 TO LK-QTD-ALOC.
037300     MOVE WK-QT-CODIGO(WK-IDX-I) TO LK-A-CODIGO(LK-QTD-ALOC).
037400     MOVE WK-QT-VOTOS(WK-IDX-I)  TO LK-A-VOTOS(LK-QTD-ALOC).
037500     MOVE 1                     TO LK-A-CADEIRAS(LK-QTD-ALOC).
037600 ACU-FIM.
037700     EXIT.
037800*--------------------[ ROTINA DE FIM ]------------------------
037900* DEVOLVE O CONTROLE PARA O DRIVER (ELE001) COM A LK-TAB-ALOCACAO
038000* JA PREENCHIDA. ESTA SUBROTINA NAO ABRE, NAO LE E NAO GRAVA
038100* ARQUIVO NENHUM, ENTAO NAO HA NADA A FECHAR AQUI.
038200 ROT-FIMP.
038300     EXIT PROGRAM.
