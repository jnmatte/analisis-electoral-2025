000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.               ELE003.
000300 AUTHOR.                   R. ALMEIDA.
000400 INSTALLATION.             DEPTO PROC. DADOS ELEITORAIS.
000500 DATE-WRITTEN.             19/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.                 ACESSO RESTRITO A ANALISTAS DO SETOR.
000800********************************************************
000900*      FUSAO DE PACTOS PARA SIMULACAO DE CENARIO       *
001000*   SUBROTINA CHAMADA PELO DRIVER PRINCIPAL ELE001     *
001100*            DATA CRIACAO : 19/03/1989                 *
001200********************************************************
001300*-----------------------------------------------------------------
001400* RECEBE A LISTA DE PACTOS DE UMA CIRCUNSCRICAO (LK-TAB-PACTOS)
001500* E OS CODIGOS DE DOIS PACTOS A FUNDIR (LK-PACTO-A, LK-PACTO-B).
001600* DEVOLVE UMA NOVA LISTA (LK-TAB-FUNDIDA) ONDE OS PACTOS QUE
001700* BATEREM COM A OU B FORAM SUBSTITUIDOS POR UM UNICO PACTO
001800* SINTETICO NO FINAL DA LISTA, COM VOTOS SOMADOS E CANDIDATOS
001900* REUNIDOS EM ORDEM DE VOTACAO. SE NENHUM DOS DOIS CODIGOS
002000* EXISTIR NA CIRCUNSCRICAO, DEVOLVE LK-ACHOU-PACTO = "N" E A
002100* MENSAGEM DE CENARIO INVIAVEL EM LK-MSG-ERRO.
002200*
002300* "CENARIO INVIAVEL" SO ACONTECE QUANDO NENHUM DOS DOIS CODIGOS
002400* DIGITADOS PELO USUARIO CORRESPONDE A UM PACTO REALMENTE
002500* INSCRITO NAQUELA CIRCUNSCRICAO - UM CENARIO ONDE SO UM DOS
002600* DOIS BATE (O OUTRO CODIGO NAO EXISTE, OU O USUARIO DIGITOU
002700* ERRADO) E TRATADO COMO VALIDO DESDE A OS-1081, E O PACTO QUE
002800* BATEU SAI NA SAIDA DO MESMO JEITO QUE SAIRIA SEM SIMULACAO.
002900*-----------------------------------------------------------------
003000* HISTORICO DE ALTERACOES
003100*-----------------------------------------------------------------
003200* 19/03/1989  RAL  OS-0442  PRIMEIRA VERSAO
003300* 08/11/1991  RAL  OS-0513  COMPARACAO DE CODIGO PASSOU A SER
003400*                           SEM DIFERENCA DE MAIUSCULA/MINUSCULA
003500* 19/02/1997  JCS  OS-0754  AUMENTADO LIMITE DE CANDIDATOS POR
003600*                           PACTO DE 30 PARA 60
003700* 21/09/1998  MFR  OS-0811  REVISAO GERAL PARA VIRADA DO ANO
003800*                           2000 - CONTADORES PASSADOS PARA COMP
003900* 03/06/2002  MFR  OS-0947  MENSAGEM DE CENARIO INVIAVEL PASSOU
004000*                           A LISTAR OS CODIGOS EM ORDEM
004100*                           ALFABETICA, A PEDIDO DO TRE REGIONAL
004200* 17/10/2006  DAS  OS-1081  UM SO PACTO BATENDO (A OU B, NAO OS
004300*                           DOIS) PASSOU A SER CENARIO VALIDO
004400* 14/02/2009  DAS  OS-1141  INCLUIDA VISAO EM BYTES DO PACTO
004500*                           FUNDIDO (WK-PACTO-FUNDIDO-ALFA) PARA
004600*                           LIMPAR CODIGO/NOME/VOTOS/QTD-CAND
004700*                           NUM MOVE SO AO INICIO DE CADA
004800*                           CIRCUNSCRICAO, MESMO TRUQUE JA USADO
004900*                           NA AREA DE TROCA DA ORDENACAO
005000* 11/08/2014  MFR  OS-1221  REVISADOS OS COMENTARIOS DE CABECALHO
005100*                           E DE CADA ROTINA, A PEDIDO DA
005200*                           AUDITORIA INTERNA - SEM MUDANCA DE
005300*                           REGRA DE FUSAO
005400*-----------------------------------------------------------------
005500* ESTE PROGRAMA NAO CALCULA CADEIRA NENHUMA - SO MONTA A LISTA
005600* DE PACTOS "COMO SE FOSSE" O CENARIO PEDIDO PELO USUARIO, COM
005700* A E B JUNTOS NUM PACTO SO. DEPOIS DE MONTADA, ESSA LISTA
005800* FUNDIDA VOLTA PARA O DRIVER (ELE001), QUE A PASSA PARA O
005900* ALOCADOR DHONT (ELE002) EXATAMENTE COMO SE FOSSE UMA LISTA
006000* OFICIAL DE PACTOS - O ALOCADOR NEM SABE QUE UM DOS PACTOS E
006100* SINTETICO.
006200*-----------------------------------------------------------------
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600              C01 IS TOP-OF-FORM.
006700*-----------------------------------------------------------------
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000 77 WK-IDX-P               PIC 9(02) COMP.
007100 77 WK-IDX-C               PIC 9(02) COMP.
007200 77 WK-IDX-I               PIC 9(03) COMP.
007300 77 WK-IDX-J               PIC 9(03) COMP.
007400 77 WK-BATEU               PIC X(01) VALUE "N".
007500 77 WK-TROCOU              PIC X(01) VALUE "N".
007600     88 WK-TROCOU-SIM       VALUE "S".
007700 77 WK-COD-A               PIC X(05) VALUE SPACES.
007800 77 WK-COD-B               PIC X(05) VALUE SPACES.
007900 77 WK-COD-CAND            PIC X(05) VALUE SPACES.
008000*-----------------------------------------------------------------
008100* WK-BATEU FICA "S" SE PELO MENOS UM PACTO DA CIRCUNSCRICAO
008200* BATEU COM A OU COM B DURANTE A VARREDURA - E O SINAL QUE
008300* VARRE-FIM USA PARA DECIDIR SE O CENARIO E VIAVEL OU NAO.
008400* WK-TROCOU E O FLAG DE CONTROLE DA BOLHA DE ORDENACAO DOS
008500* CANDIDATOS DO PACTO FUNDIDO, MESMO ESQUEMA DAS OUTRAS
008600* SUBROTINAS DESTE LOTE.
008700*-----------------------------------------------------------------
008800* TABELA DE CONVERSAO PARA MAIUSCULA, PELO METODO CLASSICO DE
008900* INSPECT CONVERTING - O CPD NAO TEM FUNCAO DE CAIXA NO
009000* COMPILADOR E E ASSIM QUE SEMPRE FOI FEITO AQUI.
009100*-----------------------------------------------------------------
009200 01 WK-ALFA-MINUSCULA      PIC X(26)
009300                           VALUE "abcdefghijklmnopqrstuvwxyz".
009400 01 WK-ALFA-MAIUSCULA      PIC X(26)
009500                           VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009600*    O INSPECT CONVERTING E USADO TRES VEZES NESTE PROGRAMA -
009700*    UMA PARA CADA CODIGO DIGITADO (A E B) NA ROTINA INICIO, E
009800*    UMA TERCEIRA VEZ, DENTRO DO LACO, PARA O CODIGO DE CADA
009900*    PACTO DA LISTA QUE ESTA SENDO COMPARADO. SEM ESSA
010000*    CONVERSAO, "c001" DIGITADO NA TELA NAO BATERIA COM "C001"
010100*    GRAVADO NO CADASTRO, E O ERRO DA OS-0513 VOLTARIA A
010200*    ACONTECER.
010300*-----------------------------------------------------------------
010400* CODIGOS A E B JA ORDENADOS PARA A MENSAGEM DE CENARIO
010500* INVIAVEL. A VISAO EM TABELA E UMA REDEFINES DO PAR DE CAMPOS,
010600* NO MESMO ESPIRITO DA TABELA DE PROGRAMAS DO MENU PRINCIPAL.
010700*-----------------------------------------------------------------
010800 01 WK-COD-MATCH-DISP.
010900     03 WK-COD-1OLUGAR         PIC X(05) VALUE SPACES.
011000     03 WK-COD-2OLUGAR         PIC X(05) VALUE SPACES.
011100     03 FILLER                 PIC X(02) VALUE SPACES.
011200 01 WK-COD-MATCH-TAB REDEFINES WK-COD-MATCH-DISP.
011300     03 WK-COD-MATCH OCCURS 2 TIMES PIC X(05).
011400     03 FILLER                 PIC X(02).
011500*-----------------------------------------------------------------
011600* PACTO SINTETICO EM MONTAGEM E SEUS CANDIDATOS, ANTES DE IREM
011700* PARA O FIM DE LK-TAB-FUNDIDA.
011800*-----------------------------------------------------------------
011900 01 WK-PACTO-FUNDIDO.
012000     03 WK-PF-CODIGO           PIC X(12) VALUE SPACES.
012100     03 WK-PF-NOME             PIC X(40) VALUE SPACES.
012200     03 WK-PF-VOTOS            PIC 9(08) VALUE ZEROS.
012300     03 WK-PF-QTD-CAND         PIC 9(03) COMP VALUE ZEROS.
012400     03 FILLER                 PIC X(02) VALUE SPACES.
012500*-----------------------------------------------------------------
012600* VISAO EM BYTES DO PACTO FUNDIDO EM MONTAGEM - LIMPA CODIGO,
012700* NOME, VOTOS E QUANTIDADE DE CANDIDATOS NUM MOVE SO NO INICIO
012800* DE CADA CIRCUNSCRICAO, MESMO TRUQUE JA USADO NA AREA DE TROCA
012900* E NOS RETENTORES DE LEITURA DO ELE001.
013000*-----------------------------------------------------------------
013100 01 WK-PACTO-FUNDIDO-ALFA REDEFINES WK-PACTO-FUNDIDO.
013200     03 WK-PF-BYTES            PIC X(64).
013300*-----------------------------------------------------------------
013400* TABELA DE CANDIDATOS DO PACTO SINTETICO EM MONTAGEM - CABEM
013500* 120 PORQUE CADA UM DOS DOIS PACTOS ORIGINAIS PODE TRAZER ATE
013600* 60 (O MESMO LIMITE DE LK-P-CAND NA LINKAGE), E NO PIOR CASO
013700* OS DOIS BATEM E TODOS OS 120 VAO PARA O FUNDIDO.
013800*-----------------------------------------------------------------
013900 01 WK-TAB-CAND-FUNDIDO.
014000     03 WK-MC OCCURS 120 TIMES.
014100         05 WK-MC-NUMERO       PIC 9(03).
014200         05 WK-MC-NOME         PIC X(40).
014300         05 WK-MC-PARTIDO      PIC X(30).
014400         05 WK-MC-VOTOS        PIC 9(08).
014500         05 WK-MC-ELEITO       PIC X(01).
014600             88 WK-MC-FOI-ELEITO VALUE "Y".
014700     03 FILLER                 PIC X(04).
014800*-----------------------------------------------------------------
014900* AREA DE TROCA USADA NA ORDENACAO DOS CANDIDATOS DO PACTO
015000* FUNDIDO (VOTOS DESC, NUMERO DE URNA ASC). A VISAO ALFA
015100* PERMITE A TROCA COMPLETA NUMA UNICA MOVE.
015200*-----------------------------------------------------------------
015300 01 WK-TROCA-CAND-AREA.
015400     03 WK-TC-NUMERO           PIC 9(03).
015500     03 WK-TC-NOME             PIC X(40).
015600     03 WK-TC-PARTIDO          PIC X(30).
015700     03 WK-TC-VOTOS            PIC 9(08).
015800     03 WK-TC-ELEITO           PIC X(01).
015900     03 FILLER                 PIC X(03).
016000 01 WK-TROCA-CAND-ALFA REDEFINES WK-TROCA-CAND-AREA.
016100     03 WK-TC-BYTES            PIC X(85).
016200*-----------------------------------------------------------------
016300 LINKAGE SECTION.
016400*-----------------------------------------------------------------
016500* LISTA DE ENTRADA (OFICIAL) DA CIRCUNSCRICAO.
016600*-----------------------------------------------------------------
016700*    LK-PACTO-A E LK-PACTO-B VEM DA TELA DE SIMULACAO, ONDE O
016800*    USUARIO DIGITA OS DOIS CODIGOS QUE QUER EXPERIMENTAR JUNTOS.
016900*    LK-ACHOU-PACTO VOLTA "S" OU "N" E, SE "N", LK-MSG-ERRO VEM
017000*    PREENCHIDA COM O TEXTO QUE O DRIVER MANDA DIRETO PRO
017100*    RELATORIO DE SIMULACAO INVIAVEL.
017200 01 LK-PARM-FUSAO.
017300     03 LK-QTD-PACTOS          PIC 9(02) COMP.
017400     03 LK-PACTO-A             PIC X(05).
017500     03 LK-PACTO-B             PIC X(05).
017600     03 LK-ACHOU-PACTO         PIC X(01).
017700     03 LK-MSG-ERRO            PIC X(80).
017800     03 FILLER                 PIC X(04).
017900*    O CODIGO DE PACTO OFICIAL TEM SO 5 POSICOES (LETRA + 4
018000*    DIGITOS, PADRAO DO TRE REGIONAL) - O CODIGO COMPOSTO
018100*    ("A + B") DO PACTO SINTETICO E QUE PRECISA DE MAIS ESPACO,
018200*    POR ISSO A LISTA DE SAIDA TEM O CODIGO EM X(12) E NAO
018300*    X(05) COMO AQUI NA ENTRADA.
018400 01 LK-TAB-PACTOS.
018500     03 LK-PACTO OCCURS 12 TIMES.
018600         05 LK-P-CODIGO        PIC X(05).
018700         05 LK-P-NOME          PIC X(40).
018800         05 LK-P-VOTOS         PIC 9(08).
018900         05 LK-P-QTD-CAND      PIC 9(03) COMP.
019000         05 LK-P-CAND OCCURS 60 TIMES.
019100             07 LK-C-NUMERO    PIC 9(03).
019200             07 LK-C-NOME      PIC X(40).
019300             07 LK-C-PARTIDO   PIC X(30).
019400             07 LK-C-VOTOS     PIC 9(08).
019500             07 LK-C-ELEITO    PIC X(01).
019600     03 FILLER                 PIC X(04).
019700*-----------------------------------------------------------------
019800* LISTA DE SAIDA (CENARIO FUNDIDO), MESMO FORMATO DA DE ENTRADA,
019900* SO COM O CODIGO MAIS LARGO (CABE "C + J").
020000*-----------------------------------------------------------------
020100*    LK-QTD-PACTOS-F SAI SEMPRE UM A MENOS QUE LK-QTD-PACTOS
020200*    QUANDO O CENARIO E VIAVEL (DOIS PACTOS VIRARAM UM SO) - A
020300*    NAO SER QUE A E B SEJAM O MESMO CODIGO DIGITADO DUAS VEZES,
020400*    CASO EM QUE SAI IGUAL (UM PACTO "FUNDIDO" COM ELE MESMO).
020500 01 LK-TAB-FUNDIDA.
020600     03 LK-QTD-PACTOS-F        PIC 9(02) COMP.
020700     03 LK-PACTO-F OCCURS 12 TIMES.
020800         05 LK-F-CODIGO        PIC X(12).
020900         05 LK-F-NOME          PIC X(40).
021000         05 LK-F-VOTOS         PIC 9(08).
021100         05 LK-F-QTD-CAND      PIC 9(03) COMP.
021200         05 LK-F-CAND OCCURS 60 TIMES.
021300             07 LK-FC-NUMERO   PIC 9(03).
021400             07 LK-FC-NOME     PIC X(40).
021500             07 LK-FC-PARTIDO  PIC X(30).
021600             07 LK-FC-VOTOS    PIC 9(08).
021700             07 LK-FC-ELEITO   PIC X(01).
021800     03 FILLER                 PIC X(04).
021900*-----------------------------------------------------------------
022000 PROCEDURE DIVISION USING LK-PARM-FUSAO
022100                           LK-TAB-PACTOS
022200                           LK-TAB-FUNDIDA.
022300*----[ ROTINA PRINCIPAL - VARRE, FUNDE E DEVOLVE ]----------------
022400* LIMPA A SAIDA E O PACTO SINTETICO, PASSA A E B PARA MAIUSCULA
022500* (A COMPARACAO DE CODIGO DE PACTO NUNCA DIFERENCIA CAIXA, DESDE
022600* A OS-0513) E DEPOIS VARRE A LISTA DE ENTRADA UMA VEZ SO: CADA
022700* PACTO QUE NAO BATE COM A NEM COM B VAI DIRETO PARA A SAIDA;
022800* CADA PACTO QUE BATE E ACRESCENTADO AO SINTETICO EM MONTAGEM.
022900* SO NO FIM DA VARREDURA O SINTETICO (SE HOUVE ALGUM ACERTO) E
023000* FECHADO E COPIADO PARA O FIM DA LISTA DE SAIDA.
023100 INICIO.
023200     MOVE "S" TO LK-ACHOU-PACTO.
023300     MOVE SPACES TO LK-MSG-ERRO.
023400     MOVE ZEROS TO LK-QTD-PACTOS-F.
023500     MOVE SPACES TO WK-PF-BYTES.
023600     MOVE ZEROS TO WK-PF-VOTOS.
023700     MOVE ZEROS TO WK-PF-QTD-CAND.
023800     MOVE "N" TO WK-BATEU.
023900     MOVE LK-PACTO-A TO WK-COD-A.
024000     INSPECT WK-COD-A CONVERTING WK-ALFA-MINUSCULA
024100                               TO WK-ALFA-MAIUSCULA.
024200     MOVE LK-PACTO-B TO WK-COD-B.
024300     INSPECT WK-COD-B CONVERTING WK-ALFA-MINUSCULA
024400                               TO WK-ALFA-MAIUSCULA.
024500     MOVE 1 TO WK-IDX-P.
024600 VARRE-LOOP.
024700     IF WK-IDX-P > LK-QTD-PACTOS
024800         GO TO VARRE-FIM.
024900     PERFORM VARRE-UM-PACTO.
025000     ADD 1 TO WK-IDX-P.
025100     GO TO VARRE-LOOP.
025200 VARRE-FIM.
025300     IF WK-BATEU = "S"
025400         GO TO MONTA-SAIDA.
025500     MOVE "N" TO LK-ACHOU-PACTO.
025600     PERFORM MONTA-MSG-INVIAVEL.
025700     GO TO ROT-FIMP.
025800*----[ FECHA O PACTO FUNDIDO E COPIA PARA A SAIDA ]---------------
025900* SO E CHAMADA QUANDO PELO MENOS UM PACTO BATEU (WK-BATEU = "S")
026000* - ORDENA OS CANDIDATOS DO SINTETICO PELA MESMA REGRA DE
026100* VOTACAO PESSOAL USADA NA SELECAO DE ELEITOS, DEPOIS ABRE A
026200* ULTIMA LINHA DA LISTA DE SAIDA PARA ESSE PACTO E COPIA
026300* CABECALHO E CANDIDATOS UM A UM.
026400 MONTA-SAIDA.
026500     PERFORM ORDENA-CAND-FUNDIDO.
026600     ADD 1 TO LK-QTD-PACTOS-F.
026700     MOVE WK-PF-CODIGO   TO LK-F-CODIGO(LK-QTD-PACTOS-F).
026800     MOVE WK-PF-NOME     TO LK-F-NOME(LK-QTD-PACTOS-F).
026900     MOVE WK-PF-VOTOS    TO LK-F-VOTOS(LK-QTD-PACTOS-F).
027000     MOVE WK-PF-QTD-CAND TO LK-F-QTD-CAND(LK-QTD-PACTOS-F).
027100     MOVE 1 TO WK-IDX-C.
027200*    COPIA OS CANDIDATOS DO SINTETICO (WK-TAB-CAND-FUNDIDO, JA
027300*    ORDENADO POR VOTACAO) PARA A LINHA RECEM-ABERTA DA LISTA
027400*    DE SAIDA, CAMPO A CAMPO, PORQUE A ORDEM DOS CAMPOS NA
027500*    TABELA DE TRABALHO E NA LINKAGE DE SAIDA NAO E IDENTICA.
027600 MONTA-COPIA-CAND.
027700     IF WK-IDX-C > WK-PF-QTD-CAND
027800         GO TO ROT-FIMP.
027900     MOVE WK-MC-NUMERO(WK-IDX-C)  TO
028000          LK-FC-NUMERO(LK-QTD-PACTOS-F WK-IDX-C).
028100     MOVE WK-MC-NOME(WK-IDX-C)    TO
028200          LK-FC-NOME(LK-QTD-PACTOS-F WK-IDX-C).
028300     MOVE WK-MC-PARTIDO(WK-IDX-C) TO
028400          LK-FC-PARTIDO(LK-QTD-PACTOS-F WK-IDX-C).
028500     MOVE WK-MC-VOTOS(WK-IDX-C)   TO
028600          LK-FC-VOTOS(LK-QTD-PACTOS-F WK-IDX-C).
028700     MOVE WK-MC-ELEITO(WK-IDX-C)  TO
028800          LK-FC-ELEITO(LK-QTD-PACTOS-F WK-IDX-C).
028900     ADD 1 TO WK-IDX-C.
029000     GO TO MONTA-COPIA-CAND.
029100*----[ TESTA UM PACTO DA LISTA CONTRA A E B ]---------------------
029200* CONVERTE O CODIGO DESTE PACTO PARA MAIUSCULA E COMPARA CONTRA
029300* OS DOIS CODIGOS JA CONVERTIDOS NO INICIO. SE BATER COM
029400* QUALQUER UM DOS DOIS, O PACTO VAI PARA O SINTETICO
029500* (JUNTA-NO-FUNDIDO) E NAO E COPIADO PARA A SAIDA AQUI - SE NAO
029600* BATER, E UM PACTO NORMAL E E COPIADO DIRETO PARA A PROXIMA
029700* LINHA LIVRE DE LK-TAB-FUNDIDA, CANDIDATO POR CANDIDATO.
029800 VARRE-UM-PACTO.
029900     MOVE LK-P-CODIGO(WK-IDX-P) TO WK-COD-CAND.
030000     INSPECT WK-COD-CAND CONVERTING WK-ALFA-MINUSCULA
030100                                  TO WK-ALFA-MAIUSCULA.
030200     IF WK-COD-CAND = WK-COD-A OR WK-COD-CAND = WK-COD-B
030300         PERFORM JUNTA-NO-FUNDIDO
030400         MOVE "S" TO WK-BATEU
030500         GO TO VARRE-UM-FIM.
030600     ADD 1 TO LK-QTD-PACTOS-F.
030700     MOVE LK-P-CODIGO(WK-IDX-P)   TO LK-F-CODIGO(LK-QTD-PACTOS-F).
030800     MOVE LK-P-NOME(WK-IDX-P)     TO LK-F-NOME(LK-QTD-PACTOS-F).
030900     MOVE LK-P-VOTOS(WK-IDX-P)    TO LK-F-VOTOS(LK-QTD-PACTOS-F).
031000     MOVE LK-P-QTD-CAND(WK-IDX-P) TO
031100          LK-F-QTD-CAND(LK-QTD-PACTOS-F).
031200     MOVE 1 TO WK-IDX-C.
031300*    PACTO NAO BATEU COM A NEM COM B - COPIA CANDIDATO POR
031400*    CANDIDATO DA LINKAGE DE ENTRADA DIRETO PARA A LINKAGE DE
031500*    SAIDA, SEM PASSAR PELA TABELA DE TRABALHO DO SINTETICO,
031600*    PORQUE ESTE PACTO NAO PRECISA DE NENHUMA ORDENACAO NOVA -
031700*    JA CHEGA ORDENADO DA FONTE QUE MONTOU LK-TAB-PACTOS.
031800 VARRE-COPIA-CAND.
031900     IF WK-IDX-C > LK-P-QTD-CAND(WK-IDX-P)
032000         GO TO VARRE-UM-FIM.
032100     MOVE LK-C-NUMERO(WK-IDX-P WK-IDX-C)  TO
032200          LK-FC-NUMERO(LK-QTD-PACTOS-F WK-IDX-C).
032300     MOVE LK-C-NOME(WK-IDX-P WK-IDX-C)    TO
032400          LK-FC-NOME(LK-QTD-PACTOS-F WK-IDX-C).
032500     MOVE LK-C-PARTIDO(WK-IDX-P WK-IDX-C) TO
032600          LK-FC-PARTIDO(LK-QTD-PACTOS-F WK-IDX-C).
032700     MOVE LK-C-VOTOS(WK-IDX-P WK-IDX-C)   TO
032800          LK-FC-VOTOS(LK-QTD-PACTOS-F WK-IDX-C).
032900     MOVE LK-C-ELEITO(WK-IDX-P WK-IDX-C)  TO
033000          LK-FC-ELEITO(LK-QTD-PACTOS-F WK-IDX-C).
033100     ADD 1 TO WK-IDX-C.
033200     GO TO VARRE-COPIA-CAND.
033300 VARRE-UM-FIM.
033400     EXIT.
033500*----[ ACRESCENTA UM PACTO BATIDO AO SINTETICO ]------------------
033600* SE O SINTETICO AINDA ESTA VAZIO (CODIGO EM BRANCO), ESTE E O
033700* PRIMEIRO DOS DOIS PACTOS A BATER - SO COPIA CODIGO E NOME
033800* DIRETO. SE JA TEM ALGUMA COISA, ESTE E O SEGUNDO PACTO A
033900* BATER - O CODIGO E O NOME FICAM COMPOSTOS ("A + B", "NOME
034000* A + NOME B") PELA ROTINA JUNTA-NOME-COMPOSTO. DOS DOIS CASOS
034100* EM DIANTE, OS VOTOS SAO SOMADOS E OS CANDIDATOS, COPIADOS.
034200 JUNTA-NO-FUNDIDO.
034300     IF WK-PF-CODIGO NOT = SPACES
034400         GO TO JUNTA-NOME-COMPOSTO.
034500     MOVE LK-P-CODIGO(WK-IDX-P) TO WK-PF-CODIGO.
034600     MOVE LK-P-NOME(WK-IDX-P)   TO WK-PF-NOME.
034700     GO TO JUNTA-SOMA.
034800 JUNTA-NOME-COMPOSTO.
034900     STRING WK-PF-CODIGO DELIMITED BY SPACE
035000            " + "                  DELIMITED BY SIZE
035100            LK-P-CODIGO(WK-IDX-P)  DELIMITED BY SPACE
035200            INTO WK-PF-CODIGO.
035300     STRING WK-PF-NOME DELIMITED BY SPACE
035400            " + "                DELIMITED BY SIZE
035500            LK-P-NOME(WK-IDX-P)  DELIMITED BY SPACE
035600            INTO WK-PF-NOME.
035700*    SOMA OS VOTOS DESTE PACTO NO TOTAL DO SINTETICO (SE FOR O
035800*    PRIMEIRO PACTO A BATER, WK-PF-VOTOS ESTAVA ZERADO PELO
035900*    INICIO E AGORA RECEBE O PRIMEIRO VALOR; SE FOR O SEGUNDO,
036000*    SOMA POR CIMA DO QUE O PRIMEIRO JA TINHA DEIXADO).
036100 JUNTA-SOMA.
036200     ADD LK-P-VOTOS(WK-IDX-P) TO WK-PF-VOTOS.
036300     MOVE 1 TO WK-IDX-C.
036400*    COPIA CADA CANDIDATO DESTE PACTO PARA O FIM DA TABELA DE
036500*    TRABALHO DO SINTETICO (WK-PF-QTD-CAND VAI CRESCENDO A CADA
036600*    MOVE) - SE ESTE FOR O SEGUNDO PACTO A BATER, OS
036700*    CANDIDATOS DELE SAO ACRESCENTADOS DEPOIS DOS CANDIDATOS
036800*    QUE O PRIMEIRO PACTO JA TINHA DEIXADO NA TABELA; A
036900*    ORDENACAO POR VOTACAO SO ACONTECE DEPOIS, EM MONTA-SAIDA.
037000 JUNTA-COPIA-CAND.
037100     IF WK-IDX-C > LK-P-QTD-CAND(WK-IDX-P)
037200         GO TO JUNTA-FIM.
037300     ADD 1 TO WK-PF-QTD-CAND.
037400     MOVE LK-C-NUMERO(WK-IDX-P WK-IDX-C)  TO
037500          WK-MC-NUMERO(WK-PF-QTD-CAND).
037600     MOVE LK-C-NOME(WK-IDX-P WK-IDX-C)    TO
037700          WK-MC-NOME(WK-PF-QTD-CAND).
037800     MOVE LK-C-PARTIDO(WK-IDX-P WK-IDX-C) TO
037900          WK-MC-PARTIDO(WK-PF-QTD-CAND).
038000     MOVE LK-C-VOTOS(WK-IDX-P WK-IDX-C)   TO
038100          WK-MC-VOTOS(WK-PF-QTD-CAND).
038200     MOVE LK-C-ELEITO(WK-IDX-P WK-IDX-C)  TO
038300          WK-MC-ELEITO(WK-PF-QTD-CAND).
038400     ADD 1 TO WK-IDX-C.
038500     GO TO JUNTA-COPIA-CAND.
038600 JUNTA-FIM.
038700     EXIT.
038800*----[ ORDENA OS CANDIDATOS DO PACTO FUNDIDO ]--------------------
038900* VOTOS DESC, NUMERO DE URNA ASC - MESMO CRITERIO DA SELECAO
039000* DE ELEITOS (ELE004), PORQUE O RELATORIO MOSTRA O PACTO
039100* FUNDIDO JA NA ORDEM CERTA, SEM PRECISAR DE UM SEGUNDO PASSO.
039200*-----------------------------------------------------------------
039300 ORDENA-CAND-FUNDIDO.
039400     IF WK-PF-QTD-CAND < 2
039500         GO TO ORD-CAND-FIM.
039600     MOVE "S" TO WK-TROCOU.
039700*    BOLHA CLASSICA - ATE 120 CANDIDATOS NO PIOR CASO, NADA QUE
039800*    PESE NO TEMPO DE PROCESSAMENTO DESTE LOTE NOTURNO.
039900 ORD-CAND-PASSO.
040000     IF NOT WK-TROCOU-SIM
040100         GO TO ORD-CAND-FIM.
040200     MOVE "N" TO WK-TROCOU.
040300     MOVE 1 TO WK-IDX-I.
040400 ORD-CAND-LOOP.
040500     IF WK-IDX-I >= WK-PF-QTD-CAND
040600         GO TO ORD-CAND-PASSO.
040700     COMPUTE WK-IDX-J = WK-IDX-I + 1.
040800     PERFORM COMPARA-CAND-FUNDIDO THRU COMP-CAND-FIM.
040900     ADD 1 TO WK-IDX-I.
041000     GO TO ORD-CAND-LOOP.
041100 ORD-CAND-FIM.
041200     EXIT.
041300*----[ COMPARA E TROCA DUAS ENTRADAS DO PACTO FUNDIDO ]-----------
041400* SE A ENTRADA I JA TEM MAIS VOTO QUE A J, OU TEM O MESMO VOTO
041500* E NUMERO DE URNA MENOR OU IGUAL, A ORDEM JA ESTA CORRETA E
041600* NADA PRECISA SER FEITO. CASO CONTRARIO, TROCA AS DUAS
041700* ENTRADAS CAMPO A CAMPO (A VISAO EM BYTES WK-TC-BYTES NAO E
041800* USADA AQUI PORQUE A TROCA NAO PRECISA DE COMPARACAO, SO DE
041900* MOVIMENTACAO, E OS CAMPOS TEM TAMANHOS DIFERENTES).
042000 COMPARA-CAND-FUNDIDO.
042100     IF WK-MC-VOTOS(WK-IDX-I) > WK-MC-VOTOS(WK-IDX-J)
042200         GO TO COMP-CAND-FIM.
042300     IF WK-MC-VOTOS(WK-IDX-I) = WK-MC-VOTOS(WK-IDX-J)
042400         IF WK-MC-NUMERO(WK-IDX-I) <= WK-MC-NUMERO(WK-IDX-J)
042500             GO TO COMP-CAND-FIM.
042600     MOVE WK-MC-NUMERO(WK-IDX-I)  TO WK-TC-NUMERO.
042700     MOVE WK-MC-NOME(WK-IDX-I)    TO WK-TC-NOME.
042800     MOVE WK-MC-PARTIDO(WK-IDX-I) TO WK-TC-PARTIDO.
042900     MOVE WK-MC-VOTOS(WK-IDX-I)   TO WK-TC-VOTOS.
043000     MOVE WK-MC-ELEITO(WK-IDX-I)  TO WK-TC-ELEITO.
043100
043200     MOVE WK-MC-NUMERO(WK-IDX-J)  TO WK-MC-NUMERO(WK-IDX-I).
043300     MOVE WK-MC-NOME(WK-IDX-J)    TO WK-MC-NOME(WK-IDX-I).
043400     MOVE WK-MC-PARTIDO(WK-IDX-J) TO WK-MC-PARTIDO(WK-IDX-I).
043500     MOVE WK-MC-VOTOS(WK-IDX-J)   TO WK-MC-VOTOS(WK-IDX-I).
043600     MOVE WK-MC-ELEITO(WK-IDX-J)  TO WK-MC-ELEITO(WK-IDX-I).
043700
043800     MOVE WK-TC-NUMERO            TO WK-MC-NUMERO(WK-IDX-J).
043900     MOVE WK-TC-NOME              TO WK-MC-NOME(WK-IDX-J).
044000     MOVE WK-TC-PARTIDO           TO WK-MC-PARTIDO(WK-IDX-J).
044100     MOVE WK-TC-VOTOS             TO WK-MC-VOTOS(WK-IDX-J).
044200     MOVE WK-TC-ELEITO            TO WK-MC-ELEITO(WK-IDX-J).
044300     MOVE "S" TO WK-TROCOU.
044400 COMP-CAND-FIM.
044500     EXIT.
044600*-----------------------[ MENSAGEM DE ERRO ]----------------------
044700* SO E CHAMADA QUANDO NENHUM DOS DOIS CODIGOS BATEU COM PACTO
044800* NENHUM DA CIRCUNSCRICAO (WK-BATEU FICOU "N" A VARREDURA
044900* INTEIRA). A VISAO EM TABELA WK-COD-MATCH-TAB (REDEFINES DE
045000* WK-COD-MATCH-DISP) E SO PARA PODER REFERENCIAR OS DOIS
045100* CODIGOS JA EM ORDEM ALFABETICA DENTRO DO STRING, SEM PRECISAR
045200* DE UM IF/ELSE DUPLICADO NA MONTAGEM DA FRASE.
045300 MONTA-MSG-INVIAVEL.
045400     IF WK-COD-A < WK-COD-B
045500         MOVE WK-COD-A TO WK-COD-1OLUGAR
045600         MOVE WK-COD-B TO WK-COD-2OLUGAR
045700     ELSE
045800         MOVE WK-COD-B TO WK-COD-1OLUGAR
045900         MOVE WK-COD-A TO WK-COD-2OLUGAR.
046000     STRING "No fue posible crear el escenario: Ninguno "
046100             DELIMITED BY SIZE
046200            "de los pactos solicitados (" DELIMITED BY SIZE
046300            WK-COD-MATCH(1) DELIMITED BY SPACE
046400            ", "                   DELIMITED BY SIZE
046500            WK-COD-MATCH(2) DELIMITED BY SPACE
046600            ") esta presente en la circunscripcion"
046700             DELIMITED BY SIZE
046800            INTO LK-MSG-ERRO.
046900*--------------------[ ROTINA DE FIM ]------------------------
047000* DEVOLVE O CONTROLE AO DRIVER COM LK-TAB-FUNDIDA E
047100* LK-ACHOU-PACTO JA PREENCHIDOS - SE LK-ACHOU-PACTO VIER "N", O
047200* DRIVER NEM CHAMA O ALOCADOR DHONT, SO IMPRIME A MENSAGEM DE
047300* CENARIO INVIAVEL QUE VEM EM LK-MSG-ERRO.
047400 ROT-FIMP.
047500     EXIT PROGRAM.
