000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.               ELE004.
000300 AUTHOR.                   R. ALMEIDA.
000400 INSTALLATION.             DEPTO PROC. DADOS ELEITORAIS.
000500 DATE-WRITTEN.             22/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.                 ACESSO RESTRITO A ANALISTAS DO SETOR.
000800********************************************************
000900*        SELECAO DOS CANDIDATOS ELEITOS POR PACTO      *
001000*   SUBROTINA CHAMADA PELO DRIVER PRINCIPAL ELE001     *
001100*            DATA CRIACAO : 22/03/1989                 *
001200********************************************************
001300*-----------------------------------------------------------------
001400* RECEBE A LISTA COMPLETA DE PACTOS DA CIRCUNSCRICAO (COM OS
001500* CANDIDATOS DE CADA UM) E A TABELA DE CADEIRAS GANHAS POR
001600* PACTO, MONTADA PELO ELE002. PARA CADA PACTO QUE GANHOU
001700* CADEIRA, ORDENA SEUS CANDIDATOS POR VOTACAO PESSOAL (MAIOR
001800* PRIMEIRO, NUMERO DE URNA DESEMPATANDO) E DEVOLVE OS
001900* PRIMEIROS "CADEIRAS" NOMES COMO ELEITOS DAQUELE PACTO.
002000* SE O PACTO GANHOU MAIS CADEIRAS DO QUE TEM CANDIDATOS,
002100* DEVOLVE TODOS OS QUE TEM, SEM ERRO. CODIGO DE ALOCACAO SEM
002200* PACTO CORRESPONDENTE NA LISTA E SIMPLESMENTE IGNORADO.
002300*-----------------------------------------------------------------
002400* HISTORICO DE ALTERACOES
002500*-----------------------------------------------------------------
002600* 22/03/1989  RAL  OS-0442  PRIMEIRA VERSAO
002700* 14/07/1993  RAL  OS-0601  CORRIGIDO EMPATE DE VOTACAO - ANTES
002800*                           FICAVA PELA ORDEM DE ENTRADA, AGORA
002900*                           DESEMPATA PELO NUMERO DE URNA
003000* 19/02/1997  JCS  OS-0754  AUMENTADO LIMITE DE CANDIDATOS POR
003100*                           PACTO DE 30 PARA 60 E DE CADEIRAS
003200*                           POR PACTO DE 50 PARA 99
003300* 21/09/1998  MFR  OS-0811  REVISAO GERAL PARA VIRADA DO ANO
003400*                           2000 - CONTADORES PASSADOS PARA COMP
003500* 05/05/2001  MFR  OS-0901  PACTO GANHANDO MAIS CADEIRAS DO QUE
003600*                           CANDIDATOS PASSOU A DEVOLVER LISTA
003700*                           CURTA AO INVES DE ABORTAR
003800* 11/08/2009  DAS  OS-1104  CODIGO DE ALOCACAO SEM PACTO NA
003900*                           LISTA PASSOU A SER IGNORADO, NUNCA
004000*                           MAIS DAVA ERRO DE SUBSCRITO
004100* 02/03/2012  DAS  OS-1190  INCLUIDA LINHA DE CONFERENCIA NO
004200*                           CONSOLE (ROT-MENS-DEPURACAO), LIGADA
004300*                           SO PELO SWITCH UPSI-0 DO JCL, PARA O
004400*                           TESTE DE MESA CONFERIR QUANTOS
004500*                           CANDIDATOS CADA PACTO TINHA CONTRA
004600*                           QUANTOS ELEITOS SAIRAM NO FIM
004700* 19/07/2015  MFR  OS-1244  REVISADOS OS COMENTARIOS DE CABECALHO
004800*                           POR PEDIDO DA AUDITORIA INTERNA -
004900*                           SEM MUDANCA DE REGRA, SO DEIXAR MAIS
005000*                           CLARO PARA QUEM NAO CONHECE O LOTE
005100*                           QUE ESTE PROGRAMA E SUBROTINA E NAO
005200*                           RODA SOZINHO
005300*-----------------------------------------------------------------
005400* ESTE PROGRAMA NAO SABE NADA SOBRE D'HONT, SOBRE FUSAO DE
005500* PACTOS OU SOBRE ARQUIVO DE CIRCUNSCRICAO - ISSO E TUDO
005600* RESOLVIDO ANTES, NO DRIVER (ELE001) E NO ALOCADOR (ELE002).
005700* A UNICA COISA QUE O ELE004 FAZ E, DADA UMA QUANTIDADE DE
005800* CADEIRAS JA DECIDIDA POR PACTO, ESCOLHER QUAIS CANDIDATOS
005900* DAQUELE PACTO OCUPAM ESSAS CADEIRAS - PELA REGRA CLASSICA DE
006000* VOTACAO PESSOAL, SEM NENHUMA CONSIDERACAO DE LEGENDA OU
006100* COLIGACAO DENTRO DO PACTO.
006200*-----------------------------------------------------------------
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600              C01 IS TOP-OF-FORM
006700              UPSI-0 IS SW-DEPURACAO.
006800*-----------------------------------------------------------------
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100*-----------------------------------------------------------------
007200* CONTADORES E SUBSCRITOS DE TODAS AS TABELAS DO PROGRAMA -
007300* TODOS EM COMP PORQUE SAO PURO CONTROLE DE LACO, NUNCA VAO
007400* PRA TELA OU PRO RELATORIO. A LETRA FINAL DO NOME INDICA A
007500* TABELA QUE O INDICE PERCORRE (A=ALOCACAO, P=PACTO, G=GRUPO
007600* DE ELEITOS, C=CANDIDATO, I/J=PAR DE TROCA DA ORDENACAO).
007700*-----------------------------------------------------------------
007800 77 WK-IDX-A               PIC 9(02) COMP.
007900 77 WK-IDX-P               PIC 9(02) COMP.
008000 77 WK-IDX-G               PIC 9(02) COMP.
008100 77 WK-IDX-C               PIC 9(03) COMP.
008200 77 WK-IDX-I               PIC 9(03) COMP.
008300 77 WK-IDX-J               PIC 9(03) COMP.
008400*-----------------------------------------------------------------
008500* FLAG DE ACHOU/NAO ACHOU USADO PELA BUSCA DE PACTO NA LISTA
008600* COMPLETA (LOCALIZA-PACTO) - QUANDO FICA "N" NO FIM DA BUSCA,
008700* A LINHA DE ALOCACAO E SIMPLESMENTE IGNORADA, SEM GERAR ERRO
008800* NENHUM (VER HISTORICO, OS-1104).
008900*-----------------------------------------------------------------
009000 77 WK-ACHOU               PIC X(01) VALUE "N".
009100     88 WK-ACHOU-SIM        VALUE "S".
009200*-----------------------------------------------------------------
009300* FLAG DE CONTROLE DA ORDENACAO EM BOLHA (ORDENA-CAND-PACTO) -
009400* ENQUANTO HOUVER TROCA NUMA PASSADA COMPLETA, O LACO CONTINUA;
009500* QUANDO UMA PASSADA TERMINA SEM NENHUMA TROCA, A LISTA JA ESTA
009600* EM ORDEM E O LACO PARA.
009700*-----------------------------------------------------------------
009800 77 WK-TROCOU              PIC X(01) VALUE "N".
009900     88 WK-TROCOU-SIM       VALUE "S".
010000 01 WK-QTD-ORD             PIC 9(03) COMP VALUE ZEROS.
010100 01 WK-QTD-ORD-DISP REDEFINES WK-QTD-ORD.
010200     03 WK-QO-CENTENA           PIC 9(01).
010300     03 WK-QO-RESTO             PIC 9(02).
010400*-----------------------------------------------------------------
010500* LISTA DE TRABALHO COM OS CANDIDATOS DO PACTO DA VEZ, JA
010600* COPIADOS DA LINKAGE PARA NAO EMBARALHAR A ORDEM ORIGINAL
010700* QUE O RELATORIO DE PACTOS AINDA PRECISA MOSTRAR.
010800*-----------------------------------------------------------------
010900 01 WK-TAB-CAND-ORD.
011000     03 WK-OC OCCURS 60 TIMES.
011100         05 WK-OC-NUMERO       PIC 9(03).
011200         05 WK-OC-NOME         PIC X(40).
011300         05 WK-OC-VOTOS        PIC 9(08).
011400     03 FILLER                 PIC X(04).
011500*-----------------------------------------------------------------
011600* AREA DE TROCA DA ORDENACAO, EM DUAS VISOES - CAMPO A CAMPO E
011700* EM BLOCO DE BYTES - O MESMO RECURSO JA USADO NO ELE002 E
011800* NO ELE003 PARA A TROCA FICAR EM UMA UNICA INSTRUCAO.
011900*-----------------------------------------------------------------
012000 01 WK-TROCA-ORD-AREA.
012100     03 WK-TO-NUMERO           PIC 9(03).
012200     03 WK-TO-NOME             PIC X(40).
012300     03 WK-TO-VOTOS            PIC 9(08).
012400     03 FILLER                 PIC X(04).
012500 01 WK-TROCA-ORD-ALFA REDEFINES WK-TROCA-ORD-AREA.
012600     03 WK-TO-BYTES            PIC X(55).
012700*-----------------------------------------------------------------
012800* CONTADOR DE CADEIRAS JA PREENCHIDAS NO GRUPO DE ELEITOS EM
012900* MONTAGEM, VISTO TAMBEM COMO DUAS METADES DE TRES DIGITOS
013000* PARA A LINHA DE CONFERENCIA IMPRESSA NO FIM DE TESTE (ROT-MENS
013100* DE DEPURACAO, USADA QUANDO O SWITCH UPSI-1 ESTA LIGADO).
013200*-----------------------------------------------------------------
013300 01 WK-CONTA-ELEITOS           PIC 9(03) COMP VALUE ZEROS.
013400 01 WK-CONTA-ELEITOS-DISP REDEFINES WK-CONTA-ELEITOS.
013500     03 WK-CE-CENTENA           PIC 9(01).
013600     03 WK-CE-RESTO             PIC 9(02).
013700*-----------------------------------------------------------------
013800 LINKAGE SECTION.
013900*-----------------------------------------------------------------
014000 01 LK-PARM-ELEITOS.
014100     03 LK-QTD-PACTOS          PIC 9(02) COMP.
014200     03 LK-QTD-ALOC            PIC 9(02) COMP.
014300     03 FILLER                 PIC X(04).
014400*-----------------------------------------------------------------
014500* LISTA COMPLETA DE PACTOS DA CIRCUNSCRICAO, JA NO FORMATO
014600* LARGO (CODIGO X(12)) PORQUE SERVE TANTO PARA O RESULTADO
014700* OFICIAL COMO PARA O CENARIO FUNDIDO.
014800*-----------------------------------------------------------------
014900 01 LK-TAB-PACTOS.
015000     03 LK-PACTO OCCURS 12 TIMES.
015100         05 LK-P-CODIGO        PIC X(12).
015200         05 LK-P-NOME          PIC X(40).
015300         05 LK-P-QTD-CAND      PIC 9(03) COMP.
015400         05 LK-P-CAND OCCURS 60 TIMES.
015500             07 LK-C-NUMERO    PIC 9(03).
015600             07 LK-C-NOME      PIC X(40).
015700             07 LK-C-VOTOS     PIC 9(08).
015800     03 FILLER                 PIC X(04).
015900*-----------------------------------------------------------------
016000* TABELA DE CADEIRAS GANHAS, NO MESMO FORMATO DEVOLVIDO
016100* PELO ELE002.
016200*-----------------------------------------------------------------
016300 01 LK-TAB-ALOCACAO.
016400     03 LK-ALOC OCCURS 12 TIMES.
016500         05 LK-A-CODIGO        PIC X(12).
016600         05 LK-A-VOTOS         PIC 9(08).
016700         05 LK-A-CADEIRAS      PIC 9(02).
016800     03 FILLER                 PIC X(04).
016900*-----------------------------------------------------------------
017000* SAIDA: UM GRUPO DE ELEITOS POR PACTO ALOCADO E ENCONTRADO.
017100*-----------------------------------------------------------------
017200 01 LK-TAB-ELEITOS.
017300     03 LK-QTD-GRUPOS          PIC 9(02) COMP.
017400     03 LK-GRUPO OCCURS 12 TIMES.
017500         05 LK-G-CODIGO        PIC X(12).
017600         05 LK-G-NOME          PIC X(40).
017700         05 LK-G-QTD-ELEITOS   PIC 9(02) COMP.
017800         05 LK-G-ELEITO OCCURS 99 TIMES.
017900             07 LK-GE-NOME     PIC X(40).
018000             07 LK-GE-VOTOS    PIC 9(08).
018100     03 FILLER                 PIC X(04).
018200*-----------------------------------------------------------------
018300 PROCEDURE DIVISION USING LK-PARM-ELEITOS
018400                           LK-TAB-PACTOS
018500                           LK-TAB-ALOCACAO
018600                           LK-TAB-ELEITOS.
018700*-----------------------------------------------------------------
018800* PERCORRE A TABELA DE ALOCACAO (UMA LINHA POR PACTO QUE GANHOU
018900* PELO MENOS UMA CADEIRA, NA ORDEM EM QUE O ELE001 A MONTOU) E,
019000* PARA CADA LINHA CUJO PACTO REALMENTE EXISTE NA LISTA COMPLETA,
019100* MANDA MONTAR O GRUPO DE ELEITOS DAQUELE PACTO. NAO HA NADA A
019200* FAZER SE A TABELA DE ALOCACAO CHEGAR VAZIA (LK-QTD-ALOC ZERO) -
019300* O LACO SIMPLESMENTE NAO ENTRA E O PROGRAMA DEVOLVE
019400* LK-QTD-GRUPOS ZERADO.
019500*-----------------------------------------------------------------
019600 INICIO.
019700     MOVE ZEROS TO LK-QTD-GRUPOS.
019800     MOVE 1 TO WK-IDX-A.
019900 ALOC-LOOP.
020000     IF WK-IDX-A > LK-QTD-ALOC
020100         GO TO ALOC-FIM.
020200     PERFORM LOCALIZA-PACTO.
020300     IF WK-ACHOU-SIM
020400         PERFORM MONTA-GRUPO-ELEITOS.
020500     ADD 1 TO WK-IDX-A.
020600     GO TO ALOC-LOOP.
020700 ALOC-FIM.
020800     GO TO ROT-FIMP.
020900*----[ PROCURA O PACTO DA ALOCACAO NA LISTA COMPLETA ]------------
021000* BUSCA LINEAR, SEM NENHUMA SUPOSICAO DE ORDEM ENTRE AS DUAS
021100* TABELAS - A LISTA COMPLETA (LK-TAB-PACTOS) E A DE ALOCACAO
021200* (LK-TAB-ALOCACAO) NAO VEM NECESSARIAMENTE NA MESMA ORDEM, E
021300* O CENARIO FUNDIDO TEM UM CODIGO SINTETICO ("A+B") QUE SO
021400* EXISTE NA LISTA FUNDIDA, NUNCA NA OFICIAL. SE A BUSCA CHEGAR
021500* AO FIM SEM ACHAR, WK-ACHOU FICA "N" E O CHAMADOR (ALOC-LOOP)
021600* SIMPLESMENTE PULA ESSA LINHA DE ALOCACAO, SEM ERRO.
021700*-----------------------------------------------------------------
021800 LOCALIZA-PACTO.
021900     MOVE "N" TO WK-ACHOU.
022000     MOVE ZEROS TO WK-IDX-P.
022100     MOVE 1 TO WK-IDX-I.
022200 LOCALIZA-LOOP.
022300     IF WK-IDX-I > LK-QTD-PACTOS
022400         GO TO LOCALIZA-FIM.
022500     IF LK-P-CODIGO(WK-IDX-I) = LK-A-CODIGO(WK-IDX-A)
022600         MOVE WK-IDX-I TO WK-IDX-P
022700         MOVE "S" TO WK-ACHOU
022800         GO TO LOCALIZA-FIM.
022900     ADD 1 TO WK-IDX-I.
023000     GO TO LOCALIZA-LOOP.
023100 LOCALIZA-FIM.
023200     EXIT.
023300*----[ COPIA, ORDENA E RECORTA OS ELEITOS DE UM PACTO ]-----------
023400* TRES PASSOS: (1) COPIA OS CANDIDATOS DO PACTO DA LINKAGE PARA
023500* A TABELA DE TRABALHO WK-TAB-CAND-ORD, PORQUE A ORDENACAO VAI
023600* REARRANJAR AS POSICOES E A LISTA DE PACTOS NA LINKAGE E
023700* COMPARTILHADA COM O CHAMADOR (NAO PODE SER EMBARALHADA AQUI
023800* DENTRO); (2) ORDENA ESSA COPIA POR VOTACAO PESSOAL; (3) PEGA
023900* AS PRIMEIRAS "CADEIRAS" ENTRADAS JA ORDENADAS E AS COLOCA NO
024000* GRUPO DE SAIDA DESTE PACTO.
024100*-----------------------------------------------------------------
024200 MONTA-GRUPO-ELEITOS.
024300     MOVE ZEROS TO WK-QTD-ORD.
024400     MOVE 1 TO WK-IDX-C.
024500 MGE-COPIA-LOOP.
024600     IF WK-IDX-C > LK-P-QTD-CAND(WK-IDX-P)
024700         GO TO MGE-COPIA-FIM.
024800     ADD 1 TO WK-QTD-ORD.
024900     MOVE LK-C-NUMERO(WK-IDX-P WK-IDX-C) TO
025000          WK-OC-NUMERO(WK-QTD-ORD).
025100     MOVE LK-C-NOME(WK-IDX-P WK-IDX-C)   TO
025200          WK-OC-NOME(WK-QTD-ORD).
025300     MOVE LK-C-VOTOS(WK-IDX-P WK-IDX-C)  TO
025400          WK-OC-VOTOS(WK-QTD-ORD).
025500     ADD 1 TO WK-IDX-C.
025600     GO TO MGE-COPIA-LOOP.
025700 MGE-COPIA-FIM.
025800     PERFORM ORDENA-CAND-PACTO.
025900     ADD 1 TO LK-QTD-GRUPOS.
026000     MOVE LK-A-CODIGO(WK-IDX-A) TO LK-G-CODIGO(LK-QTD-GRUPOS).
026100     MOVE LK-P-NOME(WK-IDX-P)   TO LK-G-NOME(LK-QTD-GRUPOS).
026200     MOVE ZEROS TO WK-CONTA-ELEITOS.
026300     MOVE 1 TO WK-IDX-C.
026400 MGE-RECORTA-LOOP.
026500*        SE O PACTO GANHOU MAIS CADEIRAS DO QUE TEM CANDIDATOS,
026600*        A LISTA FICA CURTA MESMO - NAO E ERRO (OS-0901).
026700     IF WK-CONTA-ELEITOS >= LK-A-CADEIRAS(WK-IDX-A)
026800         GO TO MGE-RECORTA-FIM.
026900     IF WK-IDX-C > WK-QTD-ORD
027000         GO TO MGE-RECORTA-FIM.
027100     ADD 1 TO WK-CONTA-ELEITOS.
027200     MOVE WK-OC-NOME(WK-IDX-C)  TO
027300          LK-GE-NOME(LK-QTD-GRUPOS WK-CONTA-ELEITOS).
027400     MOVE WK-OC-VOTOS(WK-IDX-C) TO
027500          LK-GE-VOTOS(LK-QTD-GRUPOS WK-CONTA-ELEITOS).
027600     ADD 1 TO WK-IDX-C.
027700     GO TO MGE-RECORTA-LOOP.
027800 MGE-RECORTA-FIM.
027900     MOVE WK-CONTA-ELEITOS TO LK-G-QTD-ELEITOS(LK-QTD-GRUPOS).
028000     IF SW-DEPURACAO
028100         PERFORM ROT-MENS-DEPURACAO.
028200*----[ ORDENA OS CANDIDATOS COPIADOS - VOTOS DESC, URNA ASC ]-----
028300 ORDENA-CAND-PACTO.
028400     IF WK-QTD-ORD < 2
028500         GO TO ORD-PACTO-FIM.
028600     MOVE "S" TO WK-TROCOU.
028700 ORD-PACTO-PASSO.
028800     IF NOT WK-TROCOU-SIM
028900         GO TO ORD-PACTO-FIM.
029000     MOVE "N" TO WK-TROCOU.
029100     MOVE 1 TO WK-IDX-I.
029200 ORD-PACTO-LOOP.
029300     IF WK-IDX-I >= WK-QTD-ORD
029400         GO TO ORD-PACTO-PASSO.
029500     COMPUTE WK-IDX-J = WK-IDX-I + 1.
029600     PERFORM COMPARA-CAND-PACTO THRU COMP-PACTO-FIM.
029700     ADD 1 TO WK-IDX-I.
029800     GO TO ORD-PACTO-LOOP.
029900 ORD-PACTO-FIM.
030000     EXIT.
030100*----[ COMPARA E TROCA DUAS ENTRADAS DA LISTA DE TRABALHO ]-------
030200 COMPARA-CAND-PACTO.
030300     IF WK-OC-VOTOS(WK-IDX-I) > WK-OC-VOTOS(WK-IDX-J)
030400         GO TO COMP-PACTO-FIM.
030500     IF WK-OC-VOTOS(WK-IDX-I) = WK-OC-VOTOS(WK-IDX-J)
030600         IF WK-OC-NUMERO(WK-IDX-I) <= WK-OC-NUMERO(WK-IDX-J)
030700             GO TO COMP-PACTO-FIM.
030800     MOVE WK-OC-NUMERO(WK-IDX-I) TO WK-TO-NUMERO.
030900     MOVE WK-OC-NOME(WK-IDX-I)   TO WK-TO-NOME.
031000     MOVE WK-OC-VOTOS(WK-IDX-I)  TO WK-TO-VOTOS.
031100
031200     MOVE WK-OC-NUMERO(WK-IDX-J) TO WK-OC-NUMERO(WK-IDX-I).
031300     MOVE WK-OC-NOME(WK-IDX-J)   TO WK-OC-NOME(WK-IDX-I).
031400     MOVE WK-OC-VOTOS(WK-IDX-J)  TO WK-OC-VOTOS(WK-IDX-I).
031500
031600     MOVE WK-TO-NUMERO           TO WK-OC-NUMERO(WK-IDX-J).
031700     MOVE WK-TO-NOME              TO WK-OC-NOME(WK-IDX-J).
031800     MOVE WK-TO-VOTOS             TO WK-OC-VOTOS(WK-IDX-J).
031900     MOVE "S" TO WK-TROCOU.
032000 COMP-PACTO-FIM.
032100     EXIT.
032200*----[ LINHA DE CONFERENCIA, SO QUANDO O SWITCH DE TESTE -----
032300*      DE MESA ESTA LIGADO NO JCL (UPSI-0) ]--------------------
032400 ROT-MENS-DEPURACAO.
032500     DISPLAY "ELE004 - CAND.PACTO=" WK-QO-CENTENA WK-QO-RESTO
032600             " ELEITOS=" WK-CE-CENTENA WK-CE-RESTO.
032700*--------------------[ ROTINA DE FIM ]------------------------
032800 ROT-FIMP.
032900     EXIT PROGRAM.
