000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.               ELE001.
000300 AUTHOR.                   R. ALMEIDA.
000400 INSTALLATION.             DEPTO PROC. DADOS ELEITORAIS.
000500 DATE-WRITTEN.             15/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.                 ACESSO RESTRITO A ANALISTAS DO SETOR.
000800********************************************************
000900*   APURACAO COMPARATIVA DE CADEIRAS POR CIRCUNSCRICAO  *
001000*         PROGRAMA PRINCIPAL DO LOTE ELEITORAL          *
001100*            DATA CRIACAO : 15/03/1989                 *
001200********************************************************
001300*-----------------------------------------------------------------
001400* LE, PARA CADA CIRCUNSCRICAO, O CABECALHO, OS PACTOS E OS
001500* CANDIDATOS (TRES ARQUIVOS SEQUENCIAIS JA NA ORDEM CERTA),
001600* CALCULA A DISTRIBUICAO OFICIAL DE CADEIRAS PELO METODO
001700* D'HONT (ELE002), TENTA FUNDIR OS DOIS PACTOS INFORMADOS NO
001800* ARQUIVO DE PARAMETROS (ELE003) E, SE DER, CALCULA TAMBEM A
001900* DISTRIBUICAO DO CENARIO FUNDIDO, SELECIONA OS ELEITOS DE
002000* CADA LADO (ELE004) E IMPRIME O RELATORIO COMPARATIVO.
002100* NAO HA TOTALIZACAO NACIONAL NESTE PROGRAMA - CADA
002200* CIRCUNSCRICAO E INDEPENDENTE DAS DEMAIS.
002300*-----------------------------------------------------------------
002400* O ARQUIVO DE RESULTADOS OFICIAIS JA CHEGA NORMALIZADO PELA
002500* EQUIPE DE ENTRADA DE DADOS (SEPARACAO DE RODAPE, QUEBRA DO
002600* ROTULO EM CODIGO/NOME, LIMPEZA DE PERCENTUAL E MARCACAO DE
002700* ELEITO OFICIAL) - ESTE PROGRAMA NAO REFAZ ESSA LIMPEZA, SO
002800* LE OS TRES ARQUIVOS JA PRONTOS NA ORDEM DE CIRCUNSCRICAO.
002900*-----------------------------------------------------------------
003000* HISTORICO DE ALTERACOES
003100*-----------------------------------------------------------------
003200* 15/03/1989  RAL  OS-0442  PRIMEIRA VERSAO
003300* 08/11/1991  RAL  OS-0513  FUSAO PASSOU A SER SEM DIFERENCA DE
003400*                           MAIUSCULA/MINUSCULA (VER ELE003)
003500* 19/02/1997  JCS  OS-0754  LIMITES DE PACTO/CANDIDATO AUMENTADOS
003600*                           PARA 12 PACTOS E 60 CANDIDATOS
003700* 21/09/1998  MFR  OS-0811  REVISAO GERAL PARA VIRADA DO ANO
003800*                           2000 - CONTADORES PASSADOS PARA COMP
003900* 03/06/2002  MFR  OS-0947  MENSAGEM DE CENARIO INVIAVEL PASSOU
004000*                           A LISTAR OS CODIGOS EM ORDEM
004100*                           ALFABETICA, A PEDIDO DO TRE REGIONAL
004200* 14/05/2004  DAS  OS-1022  FILTRO DE CIRCUNSCRICOES NO ARQUIVO
004300*                           DE PARAMETROS (ANTES RODAVA SEMPRE
004400*                           TODAS)
004500* 17/10/2006  DAS  OS-1081  UM SO PACTO BATENDO PASSOU A SER
004600*                           CENARIO VALIDO (VER ELE003)
004700* 09/02/2010  DAS  OS-1104  QUANDO O CENARIO E INVIAVEL, O
004800*                           PROGRAMA PASSOU A IMPRIMIR SO A
004900*                           TABELA DE PACTOS E A MENSAGEM, SEM
005000*                           TENTAR A ALOCACAO OFICIAL
005100* 12/08/2013  DAS  OS-1152  INCLUIDO SWITCH UPSI-0/SW-DEPURACAO
005200*                           PARA CONFERENCIA NO CONSOLE DURANTE
005300*                           O TESTE DE MESA, SEM AFETAR O
005400*                           RELATOR.DOC DE PRODUCAO
005500* 30/01/2015  MFR  OS-1198  REVISADOS OS COMENTARIOS DE VARIOS
005600*                           PARAGRAFOS A PEDIDO DA COORDENACAO,
005700*                           PARA FACILITAR O REPASSE DO LOTE A
005800*                           QUEM ENTRAR NA EQUIPE NOS PROXIMOS
005900*                           ANOS - NENHUMA REGRA DE CALCULO FOI
006000*                           ALTERADA NESTA REVISAO
006100*-----------------------------------------------------------------
006200* O SWITCH UPSI-0 (SW-DEPURACAO) E LIGADO NO JCL SO NO TESTE DE
006300* MESA, QUANDO O ANALISTA QUER CONFERIR NO CONSOLE SE A MARCA
006400* DE ELEITO QUE JA VEM PRONTA NO ARQUIVO DE CANDIDATOS (VER
006500* HISTORICO, "ESTE PROGRAMA NAO REFAZ ESSA LIMPEZA") BATE COM O
006600* QUE O CALCULO PROPRIO DESTE LOTE VAI PRODUZIR MAIS ADIANTE.
006700* EM PRODUCAO O SWITCH FICA DESLIGADO.
006800*-----------------------------------------------------------------
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100*-----------------------------------------------------------------
007200* C01 CONTINUA AQUI DESDE A PRIMEIRA VERSAO DO LOTE, QUANDO O
007300* RELATORIO AINDA SAIA EM IMPRESSORA DE LINHA COM SALTO DE
007400* FORMULARIO POR CANAL DE CARRETEL - HOJE O RELATOR.DOC VAI
007500* PARA DISCO, MAS O NOME DO CANAL FICOU. UPSI-0/SW-DEPURACAO E
007600* A CHAVE DE TESTE DE MESA LIGADA PELO OPERADOR NO JCL DO JOB -
007700* QUANDO LIGADA, ALGUMAS ROTINAS EXIBEM NO CONSOLE VALORES
007800* INTERMEDIARIOS QUE NAO VAO PARA O RELATORIO OFICIAL, PARA
007900* CONFERENCIA MANUAL DO RESULTADO CONTRA O BOLETIM DO TRE.
008000*-----------------------------------------------------------------
008100 SPECIAL-NAMES.
008200              C01 IS TOP-OF-FORM
008300              UPSI-0 IS SW-DEPURACAO.
008400 INPUT-OUTPUT SECTION.
008500*-----------------------------------------------------------------
008600* OS CINCO ARQUIVOS DO LOTE, TODOS SEQUENCIAIS EM DISCO - OS
008700* QUATRO DE ENTRADA (DISTRITO, PACTOS, CANDIDAT, PARAMETR) SAO
008800* PRODUZIDOS POR UM JOB ANTERIOR QUE EXTRAI DO CADASTRO OFICIAL
008900* DO TRE; O RELATOR E A SAIDA DESTE PROGRAMA. OS NOMES LOGICOS
009000* (ASSIGN TO) SAO RESOLVIDOS PARA O DD/ARQUIVO FISICO NO JCL DE
009100* PRODUCAO, NUNCA FIXADOS AQUI COM UM CAMINHO DE DISCO.
009200*-----------------------------------------------------------------
009300 FILE-CONTROL.
009400     SELECT DISTRITO-AR  ASSIGN TO DISTRITO
009500       ORGANIZATION IS LINE SEQUENTIAL
009600       FILE STATUS  IS ST-ERRO.
009700
009800     SELECT PACTO-AR     ASSIGN TO PACTOS
009900       ORGANIZATION IS LINE SEQUENTIAL
010000       FILE STATUS  IS ST-ERRO.
010100
010200     SELECT CANDIDATO-AR ASSIGN TO CANDIDAT
010300       ORGANIZATION IS LINE SEQUENTIAL
010400       FILE STATUS  IS ST-ERRO.
010500
010600     SELECT PARAMETRO-AR ASSIGN TO PARAMETR
010700       ORGANIZATION IS LINE SEQUENTIAL
010800       FILE STATUS  IS ST-ERRO.
010900
011000     SELECT RELATORIO-AR ASSIGN TO RELATOR
011100       ORGANIZATION IS LINE SEQUENTIAL
011200       FILE STATUS  IS ST-ERRO.
011300*-----------------------------------------------------------------
011400 DATA DIVISION.
011500 FILE SECTION.
011600*-----------------------------------------------------------------
011700* UM REGISTRO POR CIRCUNSCRICAO, EM ORDEM CRESCENTE DE DIST-ID.
011800*-----------------------------------------------------------------
011900 FD  DISTRITO-AR
012000         LABEL RECORD IS STANDARD
012100         VALUE OF FILE-ID IS "DISTRITO.DAT".
012200 01  REG-DISTRITO.
012300     03  RD-DIST-ID         PIC X(10).
012400     03  RD-DIST-LABEL      PIC X(40).
012500     03  RD-DIST-SEATS      PIC 9(02).
012600     03  FILLER             PIC X(08).
012700*-----------------------------------------------------------------
012800* VARIOS REGISTROS POR CIRCUNSCRICAO, AGRUPADOS POR DIST-ID NA
012900* ORDEM DE OCORRENCIA DOS PACTOS.
013000*-----------------------------------------------------------------
013100 FD  PACTO-AR
013200         LABEL RECORD IS STANDARD
013300         VALUE OF FILE-ID IS "PACTOS.DAT".
013400 01  REG-PACTO.
013500     03  RP-DIST-ID         PIC X(10).
013600     03  RP-PACT-CODE       PIC X(05).
013700     03  RP-PACT-NAME       PIC X(40).
013800     03  RP-PACT-LABEL      PIC X(46).
013900     03  RP-PACT-VOTES      PIC 9(08).
014000     03  RP-PACT-PCT        PIC 9(03)V9(04).
014100     03  RP-PACT-CAND-CNT   PIC 9(03).
014200     03  RP-PACT-SEATS-OFF  PIC 9(02).
014300     03  FILLER             PIC X(09).
014400*-----------------------------------------------------------------
014500* VARIOS REGISTROS POR PACTO, AGRUPADOS POR DIST-ID + PACT-CODE
014600* NA ORDEM DE OCORRENCIA DOS CANDIDATOS.
014700*-----------------------------------------------------------------
014800 FD  CANDIDATO-AR
014900         LABEL RECORD IS STANDARD
015000         VALUE OF FILE-ID IS "CANDIDAT.DAT".
015100 01  REG-CANDIDATO.
015200     03  RC-DIST-ID         PIC X(10).
015300     03  RC-PACT-CODE       PIC X(05).
015400     03  RC-CAND-NUMBER     PIC 9(03).
015500     03  RC-CAND-NAME       PIC X(40).
015600     03  RC-CAND-PARTY      PIC X(30).
015700     03  RC-CAND-VOTES      PIC 9(08).
015800     03  RC-CAND-PCT        PIC 9(03)V9(04).
015900     03  RC-CAND-ELECTED    PIC X(01).
016000         88  RC-CAND-FOI-ELEITO VALUE "Y".
016100     03  FILLER             PIC X(06).
016200*-----------------------------------------------------------------
016300* REGISTRO UNICO COM OS PARAMETROS DA RODADA (CODIGOS A FUNDIR
016400* E LISTA OPCIONAL DE CIRCUNSCRICOES A PROCESSAR).
016500*-----------------------------------------------------------------
016600 FD  PARAMETRO-AR
016700         LABEL RECORD IS STANDARD
016800         VALUE OF FILE-ID IS "PARAMETR.DAT".
016900 01  REG-PARAMETRO.
017000     03  RPM-PACT-A         PIC X(05).
017100     03  RPM-PACT-B         PIC X(05).
017200     03  RPM-FILTRO OCCURS 20 TIMES
017300                            PIC X(10).
017400     03  FILLER             PIC X(10).
017500*-----------------------------------------------------------------
017600* LINHA DE IMPRESSAO DO RELATORIO - LARGA PORQUE A LINHA DE
017700* ELEITOS PODE LISTAR MUITOS NOMES NUMA SO LINHA.
017800*-----------------------------------------------------------------
017900 FD  RELATORIO-AR
018000         LABEL RECORD IS STANDARD
018100         VALUE OF FILE-ID IS "RELATOR.DOC".
018200 01  REG-RELATORIO          PIC X(132).
018300*-----------------------------------------------------------------
018400 WORKING-STORAGE SECTION.
018500*-----------------------------------------------------------------
018600* ST-ERRO E A AREA DE FILE STATUS PARTILHADA PELOS CINCO
018700* ARQUIVOS - NAO PRECISA DE UMA PARA CADA PORQUE O PROGRAMA SO
018800* TEM UM PONTO DE LEITURA DE CADA VEZ EM CADA ARQUIVO; O STATUS
018900* E SEMPRE TESTADO IMEDIATAMENTE DEPOIS DO READ QUE O GEROU,
019000* ANTES DE QUALQUER OUTRO READ PODER SOBRESCREVE-LO.
019100*-----------------------------------------------------------------
019200 77  ST-ERRO                PIC X(02) VALUE "00".
019300     88  ST-OK              VALUE "00".
019400     88  ST-FIM-ARQUIVO     VALUE "10".
019500 77  WK-MENS                PIC X(60) VALUE SPACES.
019600 77  WK-CONT-MENS           PIC 9(04) COMP VALUE ZEROS.
019700*-----------------------------------------------------------------
019800* INDICES DE TABELA, TODOS COMP - P=PACTO, C=CANDIDATO, F=FILTRO,
019900* G=GRUPO DE ELEITOS, I E M SAO DE USO GERAL PARA LACOS DE
020000* ORDENACAO E TROCA QUE NAO TEM UMA TABELA SO SUA. NAO HA UM
020100* UNICO INDICE GENERICO PORQUE VARIAS DESTAS CONTAGENS PRECISAM
020200* ESTAR ATIVAS AO MESMO TEMPO (P.EX. PERCORRER CANDIDATOS DE UM
020300* PACTO ENQUANTO OUTRO LACO PERCORRE PACTOS).
020400*-----------------------------------------------------------------
020500 77  WK-IDX-P                  PIC 9(02) COMP.
020600 77  WK-IDX-C                  PIC 9(03) COMP.
020700 77  WK-IDX-F                  PIC 9(02) COMP.
020800 77  WK-IDX-G                  PIC 9(02) COMP.
020900 77  WK-IDX-I                  PIC 9(02) COMP.
021000 77  WK-IDX-M                  PIC 9(02) COMP.
021100*-----------------------------------------------------------------
021200* PONTEIRO DE MONTAGEM DA LINHA DE ELEITOS - USADO SO PELO
021300* STRING ... WITH POINTER DE MONTA-LINHA-ELEITOS-OFICIAL/FUNDIDA,
021400* PARA IR ACRESCENTANDO TEXTO A WK-LINHA-TEXTO SEM PRECISAR LER
021500* WK-LINHA-TEXTO DE VOLTA COMO OPERANDO DE ORIGEM DE UM STRING
021600* SEGUINTE (O QUE JA DEU PROBLEMA QUANDO A LINHA COMECAVA COM OS
021700* TRES BRANCOS DE RECUO E O STRING SEGUINTE TRAZIA "DELIMITED BY
021800* SPACE" - O BRANCO DO RECUO PARAVA A LEITURA NA PRIMEIRA
021900* POSICAO E A LINHA MONTADA ATE ALI SE PERDIA).
022000*-----------------------------------------------------------------
022100 77  WK-PTR-LINHA               PIC 9(04) COMP.
022200*-----------------------------------------------------------------
022300* CHAVE/FLAG DE BUSCA PARA AS ROTINAS LOCALIZA-NOME-OFICIAL E
022400* LOCALIZA-NOME-FUNDIDO.
022500*-----------------------------------------------------------------
022600 77  WK-ACHOU-NOME              PIC X(01) VALUE "N".
022700     88  WK-ACHOU-O-NOME         VALUE "S".
022800*-----------------------------------------------------------------
022900* RESULTADO DO TESTE DA LISTA DE FILTRO DE CIRCUNSCRICOES - SO
023000* VALE PARA A CIRCUNSCRICAO QUE ESTA SENDO TESTADA NAQUELE
023100* MOMENTO, E RECALCULADO A CADA ITERACAO DE PROCESSA-DISTRITOS.
023200*-----------------------------------------------------------------
023300 77  WK-PASSA-FILTRO            PIC X(01) VALUE "S".
023400*-----------------------------------------------------------------
023500* FLAGS "TEM PELO MENOS UM REGISTRO RETIDO" - DISTINGUEM O CASO
023600* NORMAL (RETENTOR CHEIO) DO CASO EM QUE O ARQUIVO TERMINOU
023700* ANTES DE ENTRAR NESTE NIVEL; SEM ISSO O PROGRAMA PODERIA
023800* TENTAR PROCESSAR UM RETENTOR COM LIXO DE UMA LEITURA ANTERIOR.
023900*-----------------------------------------------------------------
024000 77  WK-DISTRITO-TEM-UM         PIC X(01) VALUE "N".
024100 77  WK-PACTO-TEM-UM            PIC X(01) VALUE "N".
024200 77  WK-CAND-TEM-UM             PIC X(01) VALUE "N".
024300 77  WK-COD-PACTO-ATUAL         PIC X(05) VALUE SPACES.
024400 77  WK-QTD-FILTROS             PIC 9(02) COMP VALUE ZEROS.
024500*-----------------------------------------------------------------
024600* CABECALHO DA CIRCUNSCRICAO EM PROCESSAMENTO.
024700*-----------------------------------------------------------------
024800 01  WK-DISTRITO.
024900     03  WK-DIST-ID             PIC X(10).
025000     03  WK-DIST-LABEL          PIC X(40).
025100     03  WK-DIST-SEATS          PIC 9(02) COMP.
025200     03  FILLER                 PIC X(04).
025300*-----------------------------------------------------------------
025400* RETENTOR (LOOK-AHEAD) DO PROXIMO REGISTRO DE PACTO AINDA NAO
025500* CONSUMIDO - PRECISA DE UM SO NIVEL DE ANTECIPACAO PORQUE OS
025600* PACTOS DE UMA CIRCUNSCRICAO SO TERMINAM QUANDO O DIST-ID
025700* MUDA NO PROXIMO REGISTRO.
025800*-----------------------------------------------------------------
025900 01  WK-PACTO-RETIDO.
026000     03  WK-PR-DIST-ID          PIC X(10).
026100     03  WK-PR-CODIGO           PIC X(05).
026200     03  WK-PR-NOME             PIC X(40).
026300     03  WK-PR-VOTOS            PIC 9(08).
026400     03  FILLER                 PIC X(03).
026500*-----------------------------------------------------------------
026600* VISAO EM BYTES DO RETENTOR DE PACTO - SERVE PRA LIMPAR O
026700* BUFFER NUM SO MOVE QUANDO O ARQUIVO DE PACTOS ACABA.
026800*-----------------------------------------------------------------
026900 01  WK-PACTO-RETIDO-ALFA REDEFINES WK-PACTO-RETIDO.
027000     03  WK-PR-BYTES            PIC X(66).
027100*-----------------------------------------------------------------
027200* RETENTOR DO PROXIMO CANDIDATO AINDA NAO CONSUMIDO, MESMA
027300* IDEIA DO RETENTOR DE PACTO, UM NIVEL ACIMA.
027400*-----------------------------------------------------------------
027500 01  WK-CAND-RETIDO.
027600     03  WK-CR-DIST-ID          PIC X(10).
027700     03  WK-CR-PACT-CODE        PIC X(05).
027800     03  WK-CR-NUMERO           PIC 9(03).
027900     03  WK-CR-NOME             PIC X(40).
028000     03  WK-CR-PARTIDO          PIC X(30).
028100     03  WK-CR-VOTOS            PIC 9(08).
028200     03  WK-CR-ELEITO           PIC X(01).
028300         88  WK-CR-FOI-ELEITO    VALUE "Y".
028400     03  FILLER                 PIC X(03).
028500*-----------------------------------------------------------------
028600* VISAO EM BYTES DO RETENTOR DE CANDIDATO, MESMA SERVENTIA.
028700*-----------------------------------------------------------------
028800 01  WK-CAND-RETIDO-ALFA REDEFINES WK-CAND-RETIDO.
028900     03  WK-CR-BYTES            PIC X(100).
029000*-----------------------------------------------------------------
029100* LISTA DE PACTOS OFICIAIS DA CIRCUNSCRICAO, JA COM SEUS
029200* CANDIDATOS - NO FORMATO QUE O ELE003 ESPERA RECEBER.
029300*-----------------------------------------------------------------
029400 01  WK-PACTO-TAB.
029500     03  WK-P OCCURS 12 TIMES.
029600         05  WK-P-CODIGO        PIC X(05).
029700         05  WK-P-NOME          PIC X(40).
029800         05  WK-P-VOTOS         PIC 9(08).
029900         05  WK-P-QTD-CAND      PIC 9(03) COMP.
030000         05  WK-P-CAND OCCURS 60 TIMES.
030100             07  WK-C-NUMERO    PIC 9(03).
030200             07  WK-C-NOME      PIC X(40).
030300             07  WK-C-PARTIDO   PIC X(30).
030400             07  WK-C-VOTOS     PIC 9(08).
030500             07  WK-C-ELEITO    PIC X(01).
030600                 88  WK-C-FOI-ELEITO VALUE "Y".
030700     03  FILLER                 PIC X(04).
030800 77  WK-QTD-PACTOS              PIC 9(02) COMP VALUE ZEROS.
030900*-----------------------------------------------------------------
031000* PARAMETROS E AREA DE RESULTADO DA CHAMADA AO ELE003.
031100*-----------------------------------------------------------------
031200 01  WK-PARM-FUSAO.
031300     03  WK-PF-QTD-PACTOS       PIC 9(02) COMP.
031400     03  WK-PACT-A              PIC X(05).
031500     03  WK-PACT-B              PIC X(05).
031600     03  WK-ACHOU-PACTO         PIC X(01).
031700         88  WK-ACHOU-O-PACTO    VALUE "S".
031800     03  WK-MSG-ERRO            PIC X(80).
031900     03  FILLER                 PIC X(04).
032000*        ESTA TABELA TEM O MESMO FORMATO DE WK-PACTO-TAB, UM
032100*        NIVEL DE CIMA - E O QUE O ELE003 DEVOLVE DEPOIS DA
032200*        TENTATIVA DE FUSAO. QUANDO A FUSAO DA EM ALGUMA COISA
032300*        VALIDA, O PACTO SINTETICO OCUPA UMA SO POSICAO DESTA
032400*        TABELA, COM OS CANDIDATOS DOS DOIS PACTOS A/B JUNTOS
032500*        NUM SO WK-F-CAND - OS DEMAIS PACTOS DA CIRCUNSCRICAO
032600*        VEM COPIADOS SEM ALTERACAO.
032700 01  WK-FUNDIDA-TAB.
032800     03  WK-QTD-FUNDIDA         PIC 9(02) COMP.
032900     03  WK-F OCCURS 12 TIMES.
033000         05  WK-F-CODIGO        PIC X(12).
033100         05  WK-F-NOME          PIC X(40).
033200         05  WK-F-VOTOS         PIC 9(08).
033300         05  WK-F-QTD-CAND      PIC 9(03) COMP.
033400         05  WK-F-CAND OCCURS 60 TIMES.
033500             07  WK-FC-NUMERO   PIC 9(03).
033600             07  WK-FC-NOME     PIC X(40).
033700             07  WK-FC-PARTIDO  PIC X(30).
033800             07  WK-FC-VOTOS    PIC 9(08).
033900*                SEM 88 AQUI DE PROPOSITO - O GRUPO FUNDIDO NAO
034000*                PRECISA DO TESTE DE CONFERENCIA DE ELEITO-NA-
034100*                ENTRADA QUE O GRUPO OFICIAL TEM (WK-C-FOI-
034200*                ELEITO), POIS O CANDIDATO SINTETICO NAO EXISTE
034300*                NO ARQUIVO DE ENTRADA.
034400             07  WK-FC-ELEITO   PIC X(01).
034500     03  FILLER                 PIC X(04).
034600*-----------------------------------------------------------------
034700* CODIGOS A E B EM MAIUSCULA E JA EM ORDEM ALFABETICA, PARA O
034800* CABECALHO "ESCENARIO SI SE UNEN ..." - CALCULADOS UMA SO VEZ
034900* PORQUE VALEM PARA TODAS AS CIRCUNSCRICOES DA RODADA.
035000*-----------------------------------------------------------------
035100 01  WK-CODIGOS-ORDENADOS.
035200     03  WK-DISP-A              PIC X(05) VALUE SPACES.
035300     03  WK-DISP-B              PIC X(05) VALUE SPACES.
035400     03  FILLER                 PIC X(02) VALUE SPACES.
035500 77  WK-SWAP-COD                PIC X(05) VALUE SPACES.
035600*-----------------------------------------------------------------
035700* LISTA DE CIRCUNSCRICOES A PROCESSAR. VAZIA = PROCESSA TODAS.
035800*-----------------------------------------------------------------
035900 01  WK-FILTRO-TAB.
036000     03  WK-FILTRO OCCURS 20 TIMES
036100                                PIC X(10).
036200     03  FILLER                 PIC X(04).
036300*-----------------------------------------------------------------
036400* PARAMETROS E AREA DE TRABALHO PARA CHAMAR O ELE002 (D'HONT) -
036500* SERVEM TANTO PARA A RODADA OFICIAL COMO PARA A FUNDIDA, UMA
036600* DE CADA VEZ, PORQUE O RESULTADO JA SAI PARA UMA AREA PROPRIA.
036700*-----------------------------------------------------------------
036800 01  WK-PARM-DHONT.
036900     03  WK-PD-CADEIRAS         PIC 9(02).
037000     03  WK-PD-QTD-PACTOS       PIC 9(02) COMP.
037100     03  FILLER                 PIC X(04).
037200 01  WK-DH-PACTOS.
037300     03  WK-DH OCCURS 12 TIMES.
037400         05  WK-DH-CODIGO       PIC X(12).
037500         05  WK-DH-VOTOS        PIC 9(08).
037600     03  FILLER                 PIC X(04).
037700*-----------------------------------------------------------------
037800* ALOCACAO OFICIAL DEVOLVIDA PELO ELE002. O CONTADOR FICA FORA
037900* DO GRUPO WK-AO-GRUPO PORQUE ESSE GRUPO, SOZINHO, E PASSADO
038000* DIRETO PARA O ELE004 (QUE RECEBE A QUANTIDADE PELO SEU
038100* PROPRIO PARAMETRO DE CONTROLE, NAO DE DENTRO DA TABELA).
038200*-----------------------------------------------------------------
038300* AREA DE TROCA PARA A REORDENACAO DAS LINHAS DE ALOCACAO POR
038400* CODIGO (ANTES DE CHAMAR O ELE004) - CODIGO, VOTOS E CADEIRAS
038500* SAEM NUM MOVE SO, SEM PRECISAR CAMPO A CAMPO. SERVE PRAS DUAS
038600* TABELAS (OFICIAL E FUNDIDA), UMA VEZ DE CADA.
038700*-----------------------------------------------------------------
038800 01  WK-TROCA-ALOC-AREA.
038900     03  WK-TA-CODIGO           PIC X(12).
039000     03  WK-TA-VOTOS            PIC 9(08).
039100     03  WK-TA-CADEIRAS         PIC 9(02).
039200     03  FILLER                 PIC X(04).
039300 01  WK-TROCA-ALOC-ALFA REDEFINES WK-TROCA-ALOC-AREA.
039400     03  WK-TA-BYTES            PIC X(26).
039500*-----------------------------------------------------------------
039600* ALOCACAO DO CENARIO OFICIAL, DEVOLVIDA PELO ELE002 NA ORDEM
039700* DE VOTACAO DECRESCENTE (MAIOR PACTO PRIMEIRO) - A ORDEM EM
039800* QUE SE IMPRIME NO RELATORIO E OUTRA (ALFABETICA PELO CODIGO),
039900* POR ISSO A TABELA DE IMPRESSO-OFICIAL ABAIXO MARCA LINHA A
040000* LINHA O QUE JA SAIU NO RELATORIO, EM VEZ DE DEPENDER DA
040100* ORDEM FISICA DESTA TABELA.
040200*-----------------------------------------------------------------
040300 01  WK-ALOC-OFICIAL.
040400     03  WK-AO-QTD              PIC 9(02) COMP.
040500     03  WK-AO-GRUPO.
040600         05  WK-AO OCCURS 12 TIMES.
040700             07  WK-AO-CODIGO     PIC X(12).
040800             07  WK-AO-VOTOS      PIC 9(08).
040900             07  WK-AO-CADEIRAS   PIC 9(02).
041000         05  FILLER               PIC X(04).
041100*-----------------------------------------------------------------
041200* MARCADOR "S/N" DE LINHA JA IMPRESSA, UMA POSICAO POR PACTO DA
041300* ALOCACAO OFICIAL - USADO POR ESCOLHE-PROXIMO-OFICIAL PARA NAO
041400* REPETIR UM PACTO JA ESCOLHIDO NUMA PASSADA ANTERIOR.
041500*-----------------------------------------------------------------
041600 01  WK-IMPRESSO-OFICIAL.
041700     03  WK-AO-IMPRESSO OCCURS 12 TIMES PIC X(01).
041800     03  FILLER                 PIC X(04).
041900*-----------------------------------------------------------------
042000* ALOCACAO DO CENARIO FUNDIDO, MESMA IDEIA DA OFICIAL.
042100*-----------------------------------------------------------------
042200 01  WK-ALOC-FUNDIDA.
042300     03  WK-AF-QTD              PIC 9(02) COMP.
042400     03  WK-AF-GRUPO.
042500         05  WK-AF OCCURS 12 TIMES.
042600             07  WK-AF-CODIGO     PIC X(12).
042700             07  WK-AF-VOTOS      PIC 9(08).
042800             07  WK-AF-CADEIRAS   PIC 9(02).
042900         05  FILLER               PIC X(04).
043000 01  WK-IMPRESSO-FUNDIDA.
043100     03  WK-AF-IMPRESSO OCCURS 12 TIMES PIC X(01).
043200     03  FILLER                 PIC X(04).
043300*-----------------------------------------------------------------
043400* PARAMETROS E AREA DE TRABALHO PARA CHAMAR O ELE004 (ELEITOS),
043500* E AS DUAS TABELAS DE RESULTADO (OFICIAL E FUNDIDA) QUE
043600* PRECISAM FICAR VIVAS AO MESMO TEMPO PARA A IMPRESSAO.
043700*-----------------------------------------------------------------
043800 01  WK-PARM-ELEITOS.
043900     03  WK-PE-QTD-PACTOS       PIC 9(02) COMP.
044000     03  WK-PE-QTD-ALOC         PIC 9(02) COMP.
044100     03  FILLER                 PIC X(04).
044200 01  WK-EL-PACTOS.
044300     03  WK-EL OCCURS 12 TIMES.
044400         05  WK-EL-CODIGO       PIC X(12).
044500         05  WK-EL-NOME         PIC X(40).
044600         05  WK-EL-QTD-CAND     PIC 9(03) COMP.
044700         05  WK-EL-CAND OCCURS 60 TIMES.
044800             07  WK-ELC-NUMERO  PIC 9(03).
044900             07  WK-ELC-NOME    PIC X(40).
045000             07  WK-ELC-VOTOS   PIC 9(08).
045100     03  FILLER                 PIC X(04).
045200 01  WK-ELEITOS-OFICIAL.
045300     03  WK-EO-QTD-GRUPOS       PIC 9(02) COMP.
045400     03  WK-EO-GRUPO OCCURS 12 TIMES.
045500         05  WK-EO-CODIGO       PIC X(12).
045600         05  WK-EO-NOME         PIC X(40).
045700         05  WK-EO-QTD-ELEITOS  PIC 9(02) COMP.
045800         05  WK-EO-ELEITO OCCURS 99 TIMES.
045900             07  WK-EOE-NOME    PIC X(40).
046000             07  WK-EOE-VOTOS   PIC 9(08).
046100     03  FILLER                 PIC X(04).
046200 01  WK-ELEITOS-FUNDIDA.
046300     03  WK-EF-QTD-GRUPOS       PIC 9(02) COMP.
046400     03  WK-EF-GRUPO OCCURS 12 TIMES.
046500         05  WK-EF-CODIGO       PIC X(12).
046600         05  WK-EF-NOME         PIC X(40).
046700         05  WK-EF-QTD-ELEITOS  PIC 9(02) COMP.
046800         05  WK-EF-ELEITO OCCURS 99 TIMES.
046900             07  WK-EFE-NOME    PIC X(40).
047000             07  WK-EFE-VOTOS   PIC 9(08).
047100     03  FILLER                 PIC X(04).
047200*-----------------------------------------------------------------
047300* CAMPOS EDITADOS PARA IMPRESSAO (VOTOS COM SEPARADOR DE
047400* MILHAR, CONFORME O BOLETIM OFICIAL).
047500*-----------------------------------------------------------------
047600 01  WK-EDICAO.
047700*        AS TRES EDITADAS ABAIXO SAO REUTILIZADAS PARA VARIOS
047800*        CAMPOS DIFERENTES NO DECORRER DO PROGRAMA (VOTOS DE
047900*        PACTO, VOTOS DE CANDIDATO, CADEIRAS, QUANTIDADE DE
048000*        CANDIDATOS) - SO VALEM NO INSTANTE EM QUE A LINHA ESTA
048100*        SENDO MONTADA, NAO GUARDAM NENHUM VALOR ENTRE UMA
048200*        CHAMADA A GRAVA-LINHA E A PROXIMA.
048300     03  WK-VOTOS-ED            PIC ZZ,ZZZ,ZZ9.
048400     03  WK-SEATS-ED            PIC Z9.
048500     03  WK-CAND-ED             PIC Z9.
048600     03  FILLER                 PIC X(04).
048700*-----------------------------------------------------------------
048800* LINHA DE SAIDA EM MONTAGEM, ANTES DE IR PRO RELATORIO.
048900*-----------------------------------------------------------------
049000 01  WK-LINHA.
049100     03  WK-LINHA-TEXTO          PIC X(132).
049200     03  FILLER                  PIC X(04).
049300*-----------------------------------------------------------------
049400* NOME RESOLVIDO PELAS ROTINAS DE LOCALIZACAO DE PACTO NA
049500* IMPRESSAO DA ALOCACAO - "PACTO DESCONOCIDO" QUANDO O CODIGO
049600* DA ALOCACAO NAO BATE COM NENHUM PACTO DA LISTA EM MEMORIA.
049700*-----------------------------------------------------------------
049800 77  WK-NOME-RESOLVIDO          PIC X(40) VALUE SPACES.
049900 77  WK-VOTOS-RESOLVIDO         PIC 9(08) VALUE ZEROS.
050000*-----------------------------------------------------------------
050100 PROCEDURE DIVISION.
050200*-----------------------------------------------------------------
050300*                   ROTEIRO DAS ROTINAS DO LOTE
050400*-----------------------------------------------------------------
050500* NA ORDEM EM QUE APARECEM NO PROGRAMA, SO PARA QUEM FOR
050600* PROCURAR UMA ROTINA PELA PRIMEIRA VEZ:
050700*   INICIO .............. ABRE, CARREGA PARAMETRO, LE ADIANTADO
050800*   CARGA-PARAMETROS ..... LE RPM-PACT-A/B E A LISTA DE FILTRO
050900*   PROCESSA-DISTRITOS ... LACO PRINCIPAL, UMA CIRCUNSCRICAO POR
051000*                          VOLTA
051100*   CARGA-PACTOS-DISTRITO E CARGA-CANDIDATOS-PACTO ..... MONTAM
051200*                          A TABELA EM MEMORIA DA CIRCUNSCRICAO
051300*   PROCESSA-UM-DISTRITO . ORDEM FIXA DE PASSOS POR CIRCUNSCRICAO
051400*   CHAMA-FUSAO .......... CHAMADA AO ELE003
051500*   CHAMA-DHONT-OFICIAL/FUNDIDO .......... CHAMADAS AO ELE002
051600*   ORDENA-ALOC-OFICIAL/FUNDIDA-CODIGO ... REORDENA PARA O ELE004
051700*   CHAMA-ELEITOS-OFICIAL/FUNDIDA ........ CHAMADAS AO ELE004
051800*   AS ROTINAS IMPRIME-... E MONTA-LINHA-... FICAM JUNTAS NO
051900*   FINAL DO PROGRAMA, NA ORDEM EM QUE CADA SECAO SAI NO
052000*   RELATOR.DOC.
052100*-----------------------------------------------------------------
052200*----[ ROTINA PRINCIPAL DO LOTE ]---------------------------------
052300* ABRE OS ARQUIVOS, CARREGA O REGISTRO UNICO DE PARAMETROS E
052400* DEIXA UM REGISTRO DE CADA ARQUIVO DE ENTRADA JA RETIDO NA
052500* MEMORIA (PRIMEIRO DISTRITO, PRIMEIRO PACTO, PRIMEIRO
052600* CANDIDATO) ANTES DE ENTRAR NO LACO PRINCIPAL POR
052700* CIRCUNSCRICAO. ESTE ESQUEMA DE "LER ADIANTADO" (LOOK-AHEAD)
052800* E O MESMO USADO EM TODO O LOTE DESDE A PRIMEIRA VERSAO -
052900* CADA NIVEL (DISTRITO/PACTO/CANDIDATO) SO SABE QUE TERMINOU
053000* DE PERTENCER AO NIVEL DE CIMA QUANDO O PROXIMO REGISTRO JA
053100* LIDO TRAZ UMA CHAVE DIFERENTE (OU O ARQUIVO ACABA).
053200 INICIO.
053300     PERFORM ABRIR-ARQUIVOS.
053400     PERFORM CARGA-PARAMETROS.
053500     PERFORM LER-DISTRITO.
053600     PERFORM LER-PACTO.
053700     PERFORM LER-CANDIDATO.
053800     GO TO PROCESSA-DISTRITOS.
053900*----[ ABERTURA DOS ARQUIVOS DO LOTE ]----------------------------
054000* ABRE OS TRES ARQUIVOS DE ENTRADA (DISTRITO, PACTOS E
054100* CANDIDATOS) E O ARQUIVO DE SAIDA DO RELATORIO. O ARQUIVO DE
054200* PARAMETROS E ABERTO SEPARADAMENTE EM CARGA-PARAMETROS PORQUE
054300* ELE SO TEM UM REGISTRO E E FECHADO LOGO DEPOIS DE LIDO - NAO
054400* PRECISA FICAR ABERTO DURANTE O RESTO DO LOTE. QUALQUER ERRO
054500* DE ABERTURA E FATAL: REGISTRA A MENSAGEM NO CONSOLE E ENCERRA
054600* O JOB SEM PROCESSAR NENHUMA CIRCUNSCRICAO.
054700*        OS QUATRO OPEN A SEGUIR SAO INDEPENDENTES - SE UM
054800*        FALHAR OS OUTROS NEM CHEGAM A SER TENTADOS, POIS O
054900*        GO TO ROT-FIMS SAI DIRETO DA ROTINA SEM CONTINUAR OS
055000*        DEMAIS OPEN.
055100 ABRIR-ARQUIVOS.
055200     OPEN INPUT  DISTRITO-AR.
055300     IF NOT ST-OK
055400         MOVE "ERRO NA ABERTURA DE DISTRITO.DAT" TO WK-MENS
055500         PERFORM ROT-MENS THRU ROT-MENS-FIM
055600         GO TO ROT-FIMS.
055700     OPEN INPUT  PACTO-AR.
055800     IF NOT ST-OK
055900         MOVE "ERRO NA ABERTURA DE PACTOS.DAT" TO WK-MENS
056000         PERFORM ROT-MENS THRU ROT-MENS-FIM
056100         GO TO ROT-FIMS.
056200     OPEN INPUT  CANDIDATO-AR.
056300     IF NOT ST-OK
056400         MOVE "ERRO NA ABERTURA DE CANDIDAT.DAT" TO WK-MENS
056500         PERFORM ROT-MENS THRU ROT-MENS-FIM
056600         GO TO ROT-FIMS.
056700     OPEN OUTPUT RELATORIO-AR.
056800     IF NOT ST-OK
056900         MOVE "ERRO NA ABERTURA DE RELATOR.DOC" TO WK-MENS
057000         PERFORM ROT-MENS THRU ROT-MENS-FIM
057100         GO TO ROT-FIMS.
057200*----[ LEITURA DO REGISTRO UNICO DE PARAMETROS ]------------------
057300* O ARQUIVO DE PARAMETROS TEM SEMPRE UM SO REGISTRO (E ERRO SE
057400* VIER VAZIO) COM OS DOIS CODIGOS DE PACTO A SIMULAR FUNDIDOS
057500* (RPM-PACT-A, RPM-PACT-B) E UMA LISTA OPCIONAL DE ATE 20
057600* CIRCUNSCRICOES A PROCESSAR (RPM-FILTRO) - SE A LISTA VIER
057700* TODA EM BRANCO, O LOTE RODA PARA TODAS AS CIRCUNSCRICOES DO
057800* ARQUIVO DE DISTRITO, DO PRIMEIRO AO ULTIMO REGISTRO (VER
057900* TESTA-FILTRO, QUE SO ENTRA NO FILTRO SE WK-QTD-FILTROS > 0).
058000 CARGA-PARAMETROS.
058100     OPEN INPUT PARAMETRO-AR.
058200     IF NOT ST-OK
058300         MOVE "ERRO NA ABERTURA DE PARAMETR.DAT" TO WK-MENS
058400         PERFORM ROT-MENS THRU ROT-MENS-FIM
058500         GO TO ROT-FIMS.
058600     READ PARAMETRO-AR.
058700     IF NOT ST-OK
058800         MOVE "ARQUIVO DE PARAMETROS VAZIO" TO WK-MENS
058900         PERFORM ROT-MENS THRU ROT-MENS-FIM
059000         GO TO ROT-FIMS.
059100     MOVE RPM-PACT-A TO WK-PACT-A.
059200     MOVE RPM-PACT-B TO WK-PACT-B.
059300     MOVE ZEROS      TO WK-QTD-FILTROS.
059400     MOVE 1 TO WK-IDX-F.
059500*        PARA NA PRIMEIRA POSICAO EM BRANCO DO OCCURS - A LISTA
059600*        DE FILTRO NAO PRECISA VIR TODA PREENCHIDA, SO AS
059700*        PRIMEIRAS POSICOES USADAS, DA ESQUERDA PARA A DIREITA.
059800 CP-FILTRO-LOOP.
059900     IF WK-IDX-F > 20
060000         GO TO CP-FILTRO-FIM.
060100     IF RPM-FILTRO(WK-IDX-F) = SPACES
060200         GO TO CP-FILTRO-FIM.
060300     ADD 1 TO WK-QTD-FILTROS.
060400     MOVE RPM-FILTRO(WK-IDX-F) TO WK-FILTRO(WK-QTD-FILTROS).
060500     ADD 1 TO WK-IDX-F.
060600     GO TO CP-FILTRO-LOOP.
060700 CP-FILTRO-FIM.
060800     CLOSE PARAMETRO-AR.
060900     PERFORM MONTA-CODIGOS-ORDENADOS.
061000*----[ CODIGOS A/B EM MAIUSCULA E EM ORDEM ALFABETICA ]-----------
061100* ESTE CALCULO SO PRECISA ACONTECER UMA VEZ PARA TODA A RODADA
061200* (OS CODIGOS A FUNDIR NAO MUDAM DE CIRCUNSCRICAO PARA
061300* CIRCUNSCRICAO DENTRO DO MESMO ARQUIVO DE PARAMETROS), POR
061400* ISSO E CHAMADA UMA SO VEZ, AQUI NO FIM DE CARGA-PARAMETROS,
061500* E NAO DENTRO DO LACO POR CIRCUNSCRICAO. O RESULTADO
061600* (WK-DISP-A, WK-DISP-B) E USADO SO NO CABECALHO DA SECAO
061700* "ESCENARIO SI SE UNEN ..." DE CADA CIRCUNSCRICAO.
061800 MONTA-CODIGOS-ORDENADOS.
061900     MOVE WK-PACT-A TO WK-DISP-A.
062000     MOVE WK-PACT-B TO WK-DISP-B.
062100*        O INSPECT CONVERTING ABAIXO SO ARRUMA A CAIXA PARA
062200*        EXIBICAO NO CABECALHO - O TESTE DE IGUALDADE DE CODIGO
062300*        FEITO DENTRO DO ELE003 USA SUA PROPRIA CONVERSAO, POIS
062400*        LA O CODIGO PRECISA SER COMPARADO, NAO SO MOSTRADO.
062500     INSPECT WK-DISP-A CONVERTING
062600         "abcdefghijklmnopqrstuvwxyz" TO
062700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062800     INSPECT WK-DISP-B CONVERTING
062900         "abcdefghijklmnopqrstuvwxyz" TO
063000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
063100*        TROCA SIMPLES DE DUAS VARIAVEIS POR AREA INTERMEDIARIA -
063200*        GARANTE QUE O CABECALHO SEMPRE MOSTRE O MENOR CODIGO
063300*        PRIMEIRO, NA FRENTE DO MAIOR, INDEPENDENTE DA ORDEM EM
063400*        QUE OS DOIS CODIGOS FORAM DIGITADOS NO ARQUIVO DE
063500*        PARAMETROS.
063600     IF WK-DISP-A > WK-DISP-B
063700         MOVE WK-DISP-A TO WK-SWAP-COD
063800         MOVE WK-DISP-B TO WK-DISP-A
063900         MOVE WK-SWAP-COD TO WK-DISP-B.
064000*-----------------------------------------------------------------
064100*                 LACO PRINCIPAL POR CIRCUNSCRICAO
064200*-----------------------------------------------------------------
064300* PERCORRE O ARQUIVO DE DISTRITO DO PRIMEIRO AO ULTIMO REGISTRO
064400* (WK-DISTRITO-TEM-UM VIRA "N" SO QUANDO LER-DISTRITO BATE NO
064500* FIM DO ARQUIVO). PARA CADA CIRCUNSCRICAO, CARREGA OS PACTOS E
064600* CANDIDATOS DAQUELA CIRCUNSCRICAO EM MEMORIA (CARGA-PACTOS-
064700* DISTRITO), TESTA SE ELA ESTA NA LISTA DE FILTRO E, SE
064800* ESTIVER (OU SE NAO HOUVER FILTRO), PROCESSA E IMPRIME O
064900* COMPARATIVO COMPLETO DAQUELA CIRCUNSCRICAO.
065000 PROCESSA-DISTRITOS.
065100     IF WK-DISTRITO-TEM-UM = "N"
065200         GO TO ROT-FIM.
065300     MOVE RD-DIST-ID    TO WK-DIST-ID.
065400     MOVE RD-DIST-LABEL TO WK-DIST-LABEL.
065500     MOVE RD-DIST-SEATS TO WK-DIST-SEATS.
065600     PERFORM CARGA-PACTOS-DISTRITO.
065700     PERFORM TESTA-FILTRO.
065800     IF WK-PASSA-FILTRO = "S"
065900         PERFORM PROCESSA-UM-DISTRITO.
066000     PERFORM LER-DISTRITO.
066100     GO TO PROCESSA-DISTRITOS.
066200*----[ A CIRCUNSCRICAO ESTA NA LISTA DE FILTRO ? ]----------------
066300* SE O ARQUIVO DE PARAMETROS NAO TROUXE NENHUM CODIGO DE FILTRO
066400* (WK-QTD-FILTROS = ZERO), TODA CIRCUNSCRICAO PASSA - E O
066500* COMPORTAMENTO QUE O LOTE SEMPRE TEVE ANTES DA OS-1022. SE
066600* TROUXE, SO PASSAM AS CIRCUNSCRICOES CUJO DIST-ID ESTA NA
066700* LISTA (BUSCA LINEAR, ATE 20 POSICOES NO PIOR CASO).
066800 TESTA-FILTRO.
066900     MOVE "S" TO WK-PASSA-FILTRO.
067000     IF WK-QTD-FILTROS = ZEROS
067100         GO TO TF-FIM.
067200     MOVE "N" TO WK-PASSA-FILTRO.
067300     MOVE 1 TO WK-IDX-F.
067400*        BUSCA LINEAR SIMPLES - SAI NO PRIMEIRO ACERTO, SEM
067500*        PRECISAR PERCORRER O RESTO DA LISTA DE FILTRO.
067600 TF-LOOP.
067700     IF WK-IDX-F > WK-QTD-FILTROS
067800         GO TO TF-FIM.
067900     IF WK-FILTRO(WK-IDX-F) = WK-DIST-ID
068000         MOVE "S" TO WK-PASSA-FILTRO
068100         GO TO TF-FIM.
068200     ADD 1 TO WK-IDX-F.
068300     GO TO TF-LOOP.
068400 TF-FIM.
068500     EXIT.
068600*----[ CARREGA OS PACTOS (E CANDIDATOS) DESTA CIRCUNSCRICAO ]-----
068700* O RETENTOR DE PACTO (WK-PACTO-RETIDO) JA FOI LIDO ADIANTADO
068800* NA RODADA ANTERIOR (OU NA CARGA INICIAL, PARA A PRIMEIRA
068900* CIRCUNSCRICAO) - ENQUANTO O DIST-ID DO RETENTOR BATER COM O
069000* DIST-ID DA CIRCUNSCRICAO ATUAL, O PACTO PERTENCE A ELA E E
069100* COPIADO PARA A TABELA DE TRABALHO WK-PACTO-TAB, CANDIDATO POR
069200* CANDIDATO (CARGA-CANDIDATOS-PACTO). O PRIMEIRO PACTO QUE
069300* TROCAR DE DIST-ID (OU O FIM DO ARQUIVO) ENCERRA A CARGA DESTA
069400* CIRCUNSCRICAO E FICA RETIDO PARA A PROXIMA CHAMADA.
069500*        OS LIMITES DE 12 PACTOS E 60 CANDIDATOS POR PACTO (VER
069600*        OS-0754 NO HISTORICO) SAO OS MESMOS DAS TABELAS WK-P E
069700*        WK-P-CAND DECLARADAS MAIS ACIMA - SE ALGUM DIA UMA
069800*        CIRCUNSCRICAO TIVER MAIS PACTOS OU CANDIDATOS QUE ISSO,
069900*        O OCCURS SIMPLESMENTE NAO TEM POSICAO PARA GUARDAR, O
070000*        QUE ATE HOJE NUNCA ACONTECEU NO CADASTRO DO TRE.
070100 CARGA-PACTOS-DISTRITO.
070200     MOVE ZEROS TO WK-QTD-PACTOS.
070300*        DUAS CONDICOES DE PARADA: ARQUIVO DE PACTOS ACABOU, OU
070400*        O RETENTOR JA TROCOU DE CIRCUNSCRICAO - NOS DOIS CASOS
070500*        O PACTO RETIDO NAO PERTENCE MAIS A ESTA CARGA E FICA
070600*        PARA A PROXIMA CHAMADA DESTA ROTINA.
070700 CPD-LOOP.
070800     IF WK-PACTO-TEM-UM = "N"
070900         GO TO CPD-FIM.
071000     IF WK-PR-DIST-ID NOT = WK-DIST-ID
071100         GO TO CPD-FIM.
071200     ADD 1 TO WK-QTD-PACTOS.
071300     MOVE WK-PR-CODIGO TO WK-P-CODIGO(WK-QTD-PACTOS).
071400     MOVE WK-PR-NOME   TO WK-P-NOME(WK-QTD-PACTOS).
071500     MOVE WK-PR-VOTOS  TO WK-P-VOTOS(WK-QTD-PACTOS).
071600     MOVE WK-PR-CODIGO TO WK-COD-PACTO-ATUAL.
071700     PERFORM LER-PACTO.
071800     PERFORM CARGA-CANDIDATOS-PACTO.
071900     GO TO CPD-LOOP.
072000 CPD-FIM.
072100     EXIT.
072200*----[ CARREGA OS CANDIDATOS DO PACTO QUE ACABOU DE ENTRAR ]------
072300* MESMO ESQUEMA DE RETENTOR DA ROTINA DE CIMA, UM NIVEL MAIS
072400* PROFUNDO: ENQUANTO O RETENTOR DE CANDIDATO BATER COM O
072500* DIST-ID E O CODIGO DO PACTO QUE ACABOU DE SER CARREGADO
072600* (WK-COD-PACTO-ATUAL), O CANDIDATO PERTENCE A ESTE PACTO E E
072700* COPIADO PARA A LINHA CORRESPONDENTE DE WK-P-CAND.
072800 CARGA-CANDIDATOS-PACTO.
072900     MOVE ZEROS TO WK-P-QTD-CAND(WK-QTD-PACTOS).
073000*        TRES CONDICOES DE PARADA AQUI, UMA A MAIS QUE NO NIVEL
073100*        DE PACTO: ARQUIVO ACABOU, TROCOU DE CIRCUNSCRICAO, OU
073200*        TROCOU DE PACTO DENTRO DA MESMA CIRCUNSCRICAO - QUALQUER
073300*        UMA DELAS DEVOLVE O RETENTOR INTACTO PARA O NIVEL DE
073400*        CIMA DECIDIR O QUE FAZER COM ELE.
073500 CCP-LOOP.
073600     IF WK-CAND-TEM-UM = "N"
073700         GO TO CCP-FIM.
073800     IF WK-CR-DIST-ID NOT = WK-DIST-ID
073900         GO TO CCP-FIM.
074000     IF WK-CR-PACT-CODE NOT = WK-COD-PACTO-ATUAL
074100         GO TO CCP-FIM.
074200     ADD 1 TO WK-P-QTD-CAND(WK-QTD-PACTOS).
074300     MOVE WK-P-QTD-CAND(WK-QTD-PACTOS) TO WK-IDX-I.
074400     MOVE WK-CR-NUMERO  TO WK-C-NUMERO(WK-QTD-PACTOS WK-IDX-I).
074500     MOVE WK-CR-NOME    TO WK-C-NOME(WK-QTD-PACTOS WK-IDX-I).
074600     MOVE WK-CR-PARTIDO TO WK-C-PARTIDO(WK-QTD-PACTOS WK-IDX-I).
074700     MOVE WK-CR-VOTOS   TO WK-C-VOTOS(WK-QTD-PACTOS WK-IDX-I).
074800     MOVE WK-CR-ELEITO  TO WK-C-ELEITO(WK-QTD-PACTOS WK-IDX-I).
074900*        MESMA CONFERENCIA DE TESTE DE MESA, SO QUE NO PONTO EM
075000*        QUE O REGISTRO SAI DO RETENTOR DE LEITURA PARA A
075100*        TABELA DE TRABALHO DO PACTO - SERVE PARA PEGAR
075200*        DIFERENCA DE DEFASAGEM ENTRE OS DOIS PONTOS DE TESTE.
075300     IF SW-DEPURACAO
075400         IF WK-CR-FOI-ELEITO
075500             DISPLAY "ELE001 - RETENTOR TRAZIA ELEITO: "
075600                     WK-CR-NOME.
075700     PERFORM LER-CANDIDATO.
075800     GO TO CCP-LOOP.
075900 CCP-FIM.
076000     EXIT.
076100*----[ LEITURAS BASICAS (FIM DE ARQUIVO NAO E ERRO) ]-------------
076200* AS TRES LEITURAS A SEGUIR SEGUEM O MESMO PADRAO: FIM DE
076300* ARQUIVO (FILE STATUS "10") NAO E CONSIDERADO ERRO, SO DESLIGA
076400* O FLAG "TEM-UM" CORRESPONDENTE - QUALQUER OUTRO FILE STATUS
076500* DIFERENTE DE "00" E FATAL E ENCERRA O JOB.
076600 LER-DISTRITO.
076700     READ DISTRITO-AR.
076800     IF ST-FIM-ARQUIVO
076900         MOVE "N" TO WK-DISTRITO-TEM-UM
077000         GO TO LD-FIM.
077100     IF NOT ST-OK
077200         MOVE "ERRO NA LEITURA DE DISTRITO.DAT" TO WK-MENS
077300         PERFORM ROT-MENS THRU ROT-MENS-FIM
077400         GO TO ROT-FIMS.
077500     MOVE "S" TO WK-DISTRITO-TEM-UM.
077600 LD-FIM.
077700     EXIT.
077800 LER-PACTO.
077900     READ PACTO-AR.
078000     IF ST-FIM-ARQUIVO
078100         MOVE "N" TO WK-PACTO-TEM-UM
078200         MOVE SPACES TO WK-PR-BYTES
078300         GO TO LP-FIM.
078400     IF NOT ST-OK
078500         MOVE "ERRO NA LEITURA DE PACTOS.DAT" TO WK-MENS
078600         PERFORM ROT-MENS THRU ROT-MENS-FIM
078700         GO TO ROT-FIMS.
078800     MOVE "S"          TO WK-PACTO-TEM-UM.
078900     MOVE RP-DIST-ID    TO WK-PR-DIST-ID.
079000     MOVE RP-PACT-CODE  TO WK-PR-CODIGO.
079100     MOVE RP-PACT-NAME  TO WK-PR-NOME.
079200     MOVE RP-PACT-VOTES TO WK-PR-VOTOS.
079300 LP-FIM.
079400     EXIT.
079500 LER-CANDIDATO.
079600     READ CANDIDATO-AR.
079700     IF ST-FIM-ARQUIVO
079800         MOVE "N" TO WK-CAND-TEM-UM
079900         MOVE SPACES TO WK-CR-BYTES
080000         GO TO LC-FIM.
080100     IF NOT ST-OK
080200         MOVE "ERRO NA LEITURA DE CANDIDAT.DAT" TO WK-MENS
080300         PERFORM ROT-MENS THRU ROT-MENS-FIM
080400         GO TO ROT-FIMS.
080500     MOVE "S"             TO WK-CAND-TEM-UM.
080600     MOVE RC-DIST-ID       TO WK-CR-DIST-ID.
080700     MOVE RC-PACT-CODE     TO WK-CR-PACT-CODE.
080800     MOVE RC-CAND-NUMBER   TO WK-CR-NUMERO.
080900     MOVE RC-CAND-NAME     TO WK-CR-NOME.
081000     MOVE RC-CAND-PARTY    TO WK-CR-PARTIDO.
081100     MOVE RC-CAND-VOTES    TO WK-CR-VOTOS.
081200     MOVE RC-CAND-ELECTED  TO WK-CR-ELEITO.
081300*        SO NO TESTE DE MESA: MOSTRA NO CONSOLE OS CANDIDATOS
081400*        QUE JA CHEGAM MARCADOS COMO ELEITOS NO ARQUIVO DE
081500*        ENTRADA, PARA O ANALISTA CONFERIR DEPOIS CONTRA A
081600*        LISTA DE ELEITOS QUE O ELE004 VAI CALCULAR SOZINHO.
081700     IF SW-DEPURACAO
081800         IF RC-CAND-FOI-ELEITO
081900             DISPLAY "ELE001 - ENTRADA JA TRAZ ELEITO: "
082000                     RC-CAND-NUMBER " " RC-CAND-NAME.
082100 LC-FIM.
082200     EXIT.
082300*-----------------------------------------------------------------
082400*         PROCESSAMENTO E IMPRESSAO DE UMA CIRCUNSCRICAO
082500*-----------------------------------------------------------------
082600* ORDEM FIXA DE PASSOS PARA CADA CIRCUNSCRICAO: CABECALHO,
082700* LISTA DE PACTOS DISPONIVEIS, TENTATIVA DE FUSAO; SE A FUSAO
082800* DEU EM CENARIO INVIAVEL (NENHUM DOS DOIS CODIGOS BATEU), PARA
082900* AQUI E SO IMPRIME A MENSAGEM - NEM CHEGA A CHAMAR O ALOCADOR
083000* DHONT (ESTA E A REGRA DA OS-1104). SE A FUSAO DEU EM ALGUMA
083100* COISA VALIDA, CALCULA E IMPRIME OS DOIS CENARIOS (OFICIAL E
083200* FUNDIDO) LADO A LADO: ALOCACAO DE CADEIRAS, REORDENACAO POR
083300* CODIGO (PARA O ELE004 RECEBER NA MESMA ORDEM DOS PACTOS
083400* ORIGINAIS), SELECAO DE ELEITOS E IMPRESSAO FINAL.
083500 PROCESSA-UM-DISTRITO.
083600     PERFORM IMPRIME-CABECALHO.
083700     PERFORM IMPRIME-PACTOS.
083800     PERFORM CHAMA-FUSAO.
083900     IF NOT WK-ACHOU-O-PACTO
084000         PERFORM IMPRIME-INFACTIVEL
084100         GO TO PUD-FIM.
084200     PERFORM CHAMA-DHONT-OFICIAL.
084300     PERFORM CHAMA-DHONT-FUNDIDO.
084400     PERFORM IMPRIME-ALOCACAO-OFICIAL.
084500     PERFORM IMPRIME-ALOCACAO-FUNDIDA.
084600     PERFORM ORDENA-ALOC-OFICIAL-CODIGO.
084700     PERFORM ORDENA-ALOC-FUNDIDA-CODIGO.
084800     PERFORM CHAMA-ELEITOS-OFICIAL.
084900     PERFORM CHAMA-ELEITOS-FUNDIDA.
085000     PERFORM IMPRIME-ELEITOS-OFICIAL.
085100     PERFORM IMPRIME-ELEITOS-FUNDIDA.
085200 PUD-FIM.
085300     EXIT.
085400*----[ CHAMADA AO ELE003 - TENTATIVA DE FUSAO ]-------------------
085500* PASSA A TABELA DE PACTOS OFICIAIS DESTA CIRCUNSCRICAO
085600* (WK-PACTO-TAB) PARA O ELE003, QUE DEVOLVE EM WK-FUNDIDA-TAB A
085700* LISTA EQUIVALENTE COM OS PACTOS A/B FUNDIDOS EM UM SO, SE FOR
085800* O CASO. WK-ACHOU-O-PACTO (DEVOLVIDO DENTRO DE WK-PARM-FUSAO)
085900* E QUEM DECIDE, NO CHAMADOR, SE O RESTO DO PROCESSAMENTO DESTA
086000* CIRCUNSCRICAO CONTINUA OU PARA NA MENSAGEM DE INVIAVEL.
086100 CHAMA-FUSAO.
086200     MOVE WK-QTD-PACTOS TO WK-PF-QTD-PACTOS.
086300*        A TABELA COMPLETA WK-PACTO-TAB VAI INTEIRA NA CHAMADA,
086400*        NOME E CANDIDATOS INCLUSOS - O ELE003 SO PRECISA DE
086500*        CODIGO E VOTOS PARA DECIDIR A FUSAO, MAS DEVOLVE A
086600*        LISTA COMPLETA JA FUNDIDA EM WK-FUNDIDA-TAB, PARA NAO
086700*        OBRIGAR ESTE PROGRAMA A REMONTAR NOME/CANDIDATOS DO
086800*        PACTO SINTETICO DEPOIS DA CHAMADA.
086900     CALL "ELE003" USING WK-PARM-FUSAO
087000                         WK-PACTO-TAB
087100                         WK-FUNDIDA-TAB.
087200*----[ MONTA A LISTA ENXUTA E CHAMA O ELE002 - OFICIAL ]----------
087300* O ELE002 SO PRECISA DE CODIGO E VOTOS DE CADA PACTO - NAO
087400* PRECISA SABER NOME, CANDIDATOS OU NADA MAIS, POR ISSO A
087500* LISTA QUE VAI NA CHAMADA (WK-DH-PACTOS) E UMA COPIA "ENXUTA"
087600* DA TABELA COMPLETA, SO COM OS DOIS CAMPOS QUE O CALCULO
087700* DHONT REALMENTE USA. O RESULTADO VOLTA EM WK-ALOC-OFICIAL.
087800 CHAMA-DHONT-OFICIAL.
087900     MOVE WK-DIST-SEATS  TO WK-PD-CADEIRAS.
088000     MOVE WK-QTD-PACTOS  TO WK-PD-QTD-PACTOS.
088100     MOVE 1 TO WK-IDX-P.
088200*        CADA PASSAGEM SO COPIA CODIGO E VOTOS - NENHUM OUTRO
088300*        CAMPO DA TABELA DE PACTOS INTERESSA AO ELE002.
088400 CDO-LOOP.
088500     IF WK-IDX-P > WK-QTD-PACTOS
088600         GO TO CDO-FIM.
088700     MOVE WK-P-CODIGO(WK-IDX-P) TO WK-DH-CODIGO(WK-IDX-P).
088800     MOVE WK-P-VOTOS(WK-IDX-P)  TO WK-DH-VOTOS(WK-IDX-P).
088900     ADD 1 TO WK-IDX-P.
089000     GO TO CDO-LOOP.
089100 CDO-FIM.
089200     CALL "ELE002" USING WK-PARM-DHONT
089300                         WK-DH-PACTOS
089400                         WK-ALOC-OFICIAL.
089500*----[ MONTA A LISTA ENXUTA E CHAMA O ELE002 - FUNDIDO ]----------
089600* MESMA IDEIA DE CHAMA-DHONT-OFICIAL, SO QUE A PARTIR DA LISTA
089700* FUNDIDA (WK-FUNDIDA-TAB) DEVOLVIDA PELO ELE003 - O ELE002 E
089800* CHAMADO DE NOVO, DESTA VEZ COM O PACTO SINTETICO NA LISTA, E
089900* O RESULTADO VAI PARA UMA AREA SEPARADA (WK-ALOC-FUNDIDA) PARA
090000* NAO SE MISTURAR COM O RESULTADO OFICIAL JA CALCULADO.
090100 CHAMA-DHONT-FUNDIDO.
090200     MOVE WK-DIST-SEATS   TO WK-PD-CADEIRAS.
090300     MOVE WK-QTD-FUNDIDA  TO WK-PD-QTD-PACTOS.
090400     MOVE 1 TO WK-IDX-P.
090500*        MESMA COPIA ENXUTA CODIGO/VOTOS, AGORA A PARTIR DA
090600*        TABELA FUNDIDA DEVOLVIDA PELO ELE003.
090700 CDF-LOOP.
090800     IF WK-IDX-P > WK-QTD-FUNDIDA
090900         GO TO CDF-FIM.
091000     MOVE WK-F-CODIGO(WK-IDX-P) TO WK-DH-CODIGO(WK-IDX-P).
091100     MOVE WK-F-VOTOS(WK-IDX-P)  TO WK-DH-VOTOS(WK-IDX-P).
091200     ADD 1 TO WK-IDX-P.
091300     GO TO CDF-LOOP.
091400 CDF-FIM.
091500     CALL "ELE002" USING WK-PARM-DHONT
091600                         WK-DH-PACTOS
091700                         WK-ALOC-FUNDIDA.
091800*----[ REORDENA A ALOCACAO OFICIAL POR CODIGO, PARA O ELE004 ]----
091900* O ELE002 DEVOLVE A ALOCACAO NA ORDEM EM QUE AS CADEIRAS FORAM
092000* SENDO FECHADAS (ORDEM DE QUOCIENTE, NAO DE CODIGO) - MAS O
092100* ELE004 PRECISA RECEBER A ALOCACAO NA MESMA ORDEM DA LISTA DE
092200* PACTOS (WK-EL-PACTOS), SENAO A POSICAO I DA LINKAGE DE
092300* ALOCACAO NAO CORRESPONDE AO PACTO DA POSICAO I DA LISTA DE
092400* CANDIDATOS. ESTA ROTINA USA SELECTION SORT (EM VEZ DA BOLHA
092500* USADA NO RESTO DO LOTE) PORQUE A QUANTIDADE DE LINHAS E
092600* PEQUENA (NO MAXIMO 12) E O CRITERIO E SO UM CAMPO, CODIGO.
092700 ORDENA-ALOC-OFICIAL-CODIGO.
092800     IF WK-AO-QTD < 2
092900         GO TO OAOC-FIM.
093000     MOVE 1 TO WK-IDX-I.
093100*        WK-IDX-M SEGURA A POSICAO DO MENOR CODIGO JA VISTO
093200*        NESTA PASSADA, COMECANDO NA PROPRIA POSICAO WK-IDX-I.
093300 OAOC-PASSO.
093400     IF WK-IDX-I >= WK-AO-QTD
093500         GO TO OAOC-FIM.
093600     MOVE WK-IDX-I TO WK-IDX-M.
093700     COMPUTE WK-IDX-C = WK-IDX-I + 1.
093800*        PERCORRE O RESTANTE DA TABELA (DE I+1 ATE O FIM)
093900*        PROCURANDO UM CODIGO MENOR QUE O ATUAL CANDIDATO A
094000*        MINIMO - QUANDO ACHA, WK-IDX-M PASSA A APONTAR PARA ELE.
094100 OAOC-LOOP.
094200     IF WK-IDX-C > WK-AO-QTD
094300         GO TO OAOC-TROCA.
094400     IF WK-AO-CODIGO(WK-IDX-C) < WK-AO-CODIGO(WK-IDX-M)
094500         MOVE WK-IDX-C TO WK-IDX-M.
094600     ADD 1 TO WK-IDX-C.
094700     GO TO OAOC-LOOP.
094800*        SO TROCA SE O MINIMO ACHADO NAO FOR A PROPRIA POSICAO
094900*        I - SENAO SERIA UM MOVE DE UM CAMPO PARA ELE MESMO,
095000*        TRABALHO DESNECESSARIO.
095100 OAOC-TROCA.
095200     IF WK-IDX-M NOT = WK-IDX-I
095300         MOVE WK-AO-CODIGO(WK-IDX-I)   TO WK-TA-CODIGO
095400         MOVE WK-AO-VOTOS(WK-IDX-I)    TO WK-TA-VOTOS
095500         MOVE WK-AO-CADEIRAS(WK-IDX-I) TO WK-TA-CADEIRAS
095600         MOVE WK-AO-CODIGO(WK-IDX-M)   TO WK-AO-CODIGO(WK-IDX-I)
095700         MOVE WK-AO-VOTOS(WK-IDX-M)    TO WK-AO-VOTOS(WK-IDX-I)
095800         MOVE WK-AO-CADEIRAS(WK-IDX-M) TO WK-AO-CADEIRAS(WK-IDX-I)
095900         MOVE WK-TA-CODIGO             TO WK-AO-CODIGO(WK-IDX-M)
096000         MOVE WK-TA-VOTOS              TO WK-AO-VOTOS(WK-IDX-M)
096100         MOVE WK-TA-CADEIRAS           TO
096200              WK-AO-CADEIRAS(WK-IDX-M).
096300     ADD 1 TO WK-IDX-I.
096400     GO TO OAOC-PASSO.
096500 OAOC-FIM.
096600     EXIT.
096700*----[ O MESMO, PARA A ALOCACAO DO CENARIO FUNDIDO ]--------------
096800* IDENTICA A ORDENA-ALOC-OFICIAL-CODIGO, LINHA POR LINHA - NAO
096900* FOI FEITA UMA SO ROTINA PARAMETRIZADA PORQUE AS DUAS TABELAS
097000* (WK-AO-GRUPO E WK-AF-GRUPO) SAO GRUPOS DISTINTOS NA WORKING-
097100* STORAGE, NAO UMA TABELA SO COM UM INDICE DE "QUAL CENARIO" -
097200* ASSIM SEMPRE FOI FEITO NESTE LOTE DESDE A PRIMEIRA VERSAO.
097300 ORDENA-ALOC-FUNDIDA-CODIGO.
097400     IF WK-AF-QTD < 2
097500         GO TO OAFC-FIM.
097600     MOVE 1 TO WK-IDX-I.
097700*        MESMA TECNICA DE SELECTION SORT DA ROTINA IRMA, OPERANDO
097800*        SOBRE A TABELA DE ALOCACAO FUNDIDA.
097900 OAFC-PASSO.
098000     IF WK-IDX-I >= WK-AF-QTD
098100         GO TO OAFC-FIM.
098200     MOVE WK-IDX-I TO WK-IDX-M.
098300     COMPUTE WK-IDX-C = WK-IDX-I + 1.
098400 OAFC-LOOP.
098500     IF WK-IDX-C > WK-AF-QTD
098600         GO TO OAFC-TROCA.
098700     IF WK-AF-CODIGO(WK-IDX-C) < WK-AF-CODIGO(WK-IDX-M)
098800         MOVE WK-IDX-C TO WK-IDX-M.
098900     ADD 1 TO WK-IDX-C.
099000     GO TO OAFC-LOOP.
099100*        TROCA SO QUANDO NECESSARIO, MESMA RESSALVA DA ROTINA
099200*        OFICIAL.
099300 OAFC-TROCA.
099400     IF WK-IDX-M NOT = WK-IDX-I
099500         MOVE WK-AF-CODIGO(WK-IDX-I)   TO WK-TA-CODIGO
099600         MOVE WK-AF-VOTOS(WK-IDX-I)    TO WK-TA-VOTOS
099700         MOVE WK-AF-CADEIRAS(WK-IDX-I) TO WK-TA-CADEIRAS
099800         MOVE WK-AF-CODIGO(WK-IDX-M)   TO WK-AF-CODIGO(WK-IDX-I)
099900         MOVE WK-AF-VOTOS(WK-IDX-M)    TO WK-AF-VOTOS(WK-IDX-I)
100000         MOVE WK-AF-CADEIRAS(WK-IDX-M) TO WK-AF-CADEIRAS(WK-IDX-I)
100100         MOVE WK-TA-CODIGO             TO WK-AF-CODIGO(WK-IDX-M)
100200         MOVE WK-TA-VOTOS              TO WK-AF-VOTOS(WK-IDX-M)
100300         MOVE WK-TA-CADEIRAS           TO
100400              WK-AF-CADEIRAS(WK-IDX-M).
100500     ADD 1 TO WK-IDX-I.
100600     GO TO OAFC-PASSO.
100700 OAFC-FIM.
100800     EXIT.
100900*----[ MONTA A LISTA COM CANDIDATOS E CHAMA O ELE004 - OFICIAL ]--
101000* O ELE004 PRECISA DA LISTA COMPLETA DE PACTOS COM SEUS
101100* CANDIDATOS (WK-EL-PACTOS, MONTADA AQUI A PARTIR DE
101200* WK-PACTO-TAB) E DA TABELA DE ALOCACAO JA REORDENADA POR
101300* CODIGO (WK-AO-GRUPO) PARA SABER QUANTAS CADEIRAS CADA PACTO
101400* GANHOU E ESCOLHER OS ELEITOS DENTRO DE CADA UM.
101500 CHAMA-ELEITOS-OFICIAL.
101600     MOVE WK-QTD-PACTOS TO WK-PE-QTD-PACTOS.
101700     MOVE WK-AO-QTD     TO WK-PE-QTD-ALOC.
101800     MOVE 1 TO WK-IDX-P.
101900*        LACO EXTERNO: UM PACTO POR VEZ, COPIANDO CODIGO, NOME E
102000*        QUANTIDADE DE CANDIDATOS DA TABELA DE TRABALHO PARA A
102100*        AREA DE LINKAGE DO ELE004.
102200 CEO-LOOP.
102300     IF WK-IDX-P > WK-QTD-PACTOS
102400         GO TO CEO-FIM.
102500     MOVE WK-P-CODIGO(WK-IDX-P)   TO WK-EL-CODIGO(WK-IDX-P).
102600     MOVE WK-P-NOME(WK-IDX-P)     TO WK-EL-NOME(WK-IDX-P).
102700     MOVE WK-P-QTD-CAND(WK-IDX-P) TO WK-EL-QTD-CAND(WK-IDX-P).
102800     MOVE 1 TO WK-IDX-C.
102900*        LACO INTERNO: TODOS OS CANDIDATOS DO PACTO DA POSICAO
103000*        WK-IDX-P, NUMERO/NOME/VOTOS - O ELE004 PRECISA DOS TRES
103100*        CAMPOS PARA DECIDIR A VOTACAO PESSOAL DE CADA UM.
103200 CEO-CAND-LOOP.
103300     IF WK-IDX-C > WK-P-QTD-CAND(WK-IDX-P)
103400         GO TO CEO-CAND-FIM.
103500     MOVE WK-C-NUMERO(WK-IDX-P WK-IDX-C) TO
103600          WK-ELC-NUMERO(WK-IDX-P WK-IDX-C).
103700     MOVE WK-C-NOME(WK-IDX-P WK-IDX-C)   TO
103800          WK-ELC-NOME(WK-IDX-P WK-IDX-C).
103900     MOVE WK-C-VOTOS(WK-IDX-P WK-IDX-C)  TO
104000          WK-ELC-VOTOS(WK-IDX-P WK-IDX-C).
104100*        ULTIMO PONTO DE CONFERENCIA: NO MOMENTO EM QUE A
104200*        CANDIDATURA VAI PARA O PARAMETRO DO ELE004, MOSTRA SE
104300*        ELA JA ERA ELEITA PELA ENTRADA - O CALCULO PROPRIO DO
104400*        ELE004 (VOTACAO PESSOAL DENTRO DO PACTO) E QUEM DECIDE
104500*        A LISTA FINAL, ESTA MARCA SO SERVE DE CONFERENCIA.
104600     IF SW-DEPURACAO
104700         IF WK-C-FOI-ELEITO(WK-IDX-P WK-IDX-C)
104800             DISPLAY "ELE001 - CAND. JA ERA ELEITO NA ENTRADA: "
104900                     WK-C-NOME(WK-IDX-P WK-IDX-C).
105000     ADD 1 TO WK-IDX-C.
105100     GO TO CEO-CAND-LOOP.
105200 CEO-CAND-FIM.
105300     ADD 1 TO WK-IDX-P.
105400     GO TO CEO-LOOP.
105500 CEO-FIM.
105600     CALL "ELE004" USING WK-PARM-ELEITOS
105700                         WK-EL-PACTOS
105800                         WK-AO-GRUPO
105900                         WK-ELEITOS-OFICIAL.
106000*----[ MONTA A LISTA COM CANDIDATOS E CHAMA O ELE004 - FUNDIDO ]--
106100* MESMA IDEIA DE CHAMA-ELEITOS-OFICIAL, SO QUE A PARTIR DA
106200* LISTA FUNDIDA (WK-FUNDIDA-TAB) E DA ALOCACAO DO CENARIO
106300* FUNDIDO (WK-AF-GRUPO) - O PACTO SINTETICO ENTRA NESTA
106400* CHAMADA COMO SE FOSSE UM PACTO NORMAL QUALQUER, O ELE004 NEM
106500* PRECISA SABER QUE O CODIGO DELE TEM UM "+" NO MEIO.
106600 CHAMA-ELEITOS-FUNDIDA.
106700     MOVE WK-QTD-FUNDIDA TO WK-PE-QTD-PACTOS.
106800     MOVE WK-AF-QTD      TO WK-PE-QTD-ALOC.
106900     MOVE 1 TO WK-IDX-P.
107000*        MESMO LACO EXTERNO DE CHAMA-ELEITOS-OFICIAL, AGORA
107100*        PERCORRENDO A TABELA FUNDIDA EM VEZ DA OFICIAL.
107200 CEF-LOOP.
107300     IF WK-IDX-P > WK-QTD-FUNDIDA
107400         GO TO CEF-FIM.
107500     MOVE WK-F-CODIGO(WK-IDX-P)   TO WK-EL-CODIGO(WK-IDX-P).
107600     MOVE WK-F-NOME(WK-IDX-P)     TO WK-EL-NOME(WK-IDX-P).
107700     MOVE WK-F-QTD-CAND(WK-IDX-P) TO WK-EL-QTD-CAND(WK-IDX-P).
107800     MOVE 1 TO WK-IDX-C.
107900*        MESMO LACO INTERNO, CANDIDATO POR CANDIDATO DO PACTO
108000*        FUNDIDO DA POSICAO WK-IDX-P.
108100 CEF-CAND-LOOP.
108200     IF WK-IDX-C > WK-F-QTD-CAND(WK-IDX-P)
108300         GO TO CEF-CAND-FIM.
108400     MOVE WK-FC-NUMERO(WK-IDX-P WK-IDX-C) TO
108500          WK-ELC-NUMERO(WK-IDX-P WK-IDX-C).
108600     MOVE WK-FC-NOME(WK-IDX-P WK-IDX-C)   TO
108700          WK-ELC-NOME(WK-IDX-P WK-IDX-C).
108800     MOVE WK-FC-VOTOS(WK-IDX-P WK-IDX-C)  TO
108900          WK-ELC-VOTOS(WK-IDX-P WK-IDX-C).
109000     ADD 1 TO WK-IDX-C.
109100     GO TO CEF-CAND-LOOP.
109200 CEF-CAND-FIM.
109300     ADD 1 TO WK-IDX-P.
109400     GO TO CEF-LOOP.
109500 CEF-FIM.
109600     CALL "ELE004" USING WK-PARM-ELEITOS
109700                         WK-EL-PACTOS
109800                         WK-AF-GRUPO
109900                         WK-ELEITOS-FUNDIDA.
110000*-----------------------------------------------------------------
110100*                    PARAGRAFOS DE IMPRESSAO
110200*-----------------------------------------------------------------
110300* TODAS AS ROTINAS DAQUI PARA BAIXO MONTAM UMA LINHA EM
110400* WK-LINHA-TEXTO E CHAMAM GRAVA-LINHA - NENHUMA DELAS ESCREVE
110500* DIRETO NO ARQUIVO DE RELATORIO. O TEXTO FICA EM ESPANHOL
110600* PORQUE O BOLETIM OFICIAL QUE SERVE DE MODELO PARA ESTE
110700* RELATORIO VEM DO TRE REGIONAL DE UMA CIRCUNSCRICAO
110800* FRONTEIRICA E A EQUIPE DE ENTRADA DE DADOS PEDIU QUE O
110900* RELATORIO FICASSE NO MESMO IDIOMA DO BOLETIM, PARA FACILITAR
111000* A CONFERENCIA LADO A LADO.
111100*----[ IMPRIME O CABECALHO "=== NOME (N ESCANOS) ===" ]-----------
111200* PRIMEIRA LINHA IMPRESSA DE CADA CIRCUNSCRICAO - O ASTERISCO
111300* TRIPLO NAS DUAS PONTAS E SO PARA DESTACAR VISUALMENTE A TROCA
111400* DE CIRCUNSCRICAO NO MEIO DE UM RELATOR.DOC QUE PODE TER
111500* CENTENAS DE CIRCUNSCRICOES SEGUIDAS.
111600 IMPRIME-CABECALHO.
111700     MOVE WK-DIST-SEATS TO WK-SEATS-ED.
111800     MOVE SPACES TO WK-LINHA-TEXTO.
111900     STRING "=== " DELIMITED BY SIZE
112000            WK-DIST-LABEL DELIMITED BY SPACE
112100            " (" DELIMITED BY SIZE
112200            WK-SEATS-ED DELIMITED BY SIZE
112300            " escanos) ===" DELIMITED BY SIZE
112400            INTO WK-LINHA-TEXTO.
112500     PERFORM GRAVA-LINHA.
112600*----[ IMPRIME A LISTA DE PACTOS DISPONIVEIS NA CIRCUNSCRICAO ]---
112700* LISTA TODOS OS PACTOS OFICIAIS (NAO O CENARIO FUNDIDO, QUE SO
112800* APARECE DEPOIS DA TENTATIVA DE FUSAO) NA ORDEM DE LEITURA DO
112900* ARQUIVO - NAO HA NENHUMA ORDENACAO NESTA LISTAGEM.
113000 IMPRIME-PACTOS.
113100     MOVE "Pactos disponibles:" TO WK-LINHA-TEXTO.
113200     PERFORM GRAVA-LINHA.
113300     MOVE 1 TO WK-IDX-P.
113400*        UMA LINHA POR PACTO, NA ORDEM FISICA DA TABELA EM
113500*        MEMORIA - QUE E A MESMA ORDEM DE LEITURA DO ARQUIVO DE
113600*        PACTOS.DAT, SEM NENHUM CRITERIO DE CLASSIFICACAO.
113700 IP-LOOP.
113800     IF WK-IDX-P > WK-QTD-PACTOS
113900         GO TO IP-FIM.
114000     MOVE WK-P-VOTOS(WK-IDX-P)    TO WK-VOTOS-ED.
114100     MOVE WK-P-QTD-CAND(WK-IDX-P) TO WK-CAND-ED.
114200     MOVE SPACES TO WK-LINHA-TEXTO.
114300     STRING " - " DELIMITED BY SIZE
114400            WK-P-CODIGO(WK-IDX-P) DELIMITED BY SPACE
114500            ": " DELIMITED BY SIZE
114600            WK-P-NOME(WK-IDX-P) DELIMITED BY SPACE
114700            " (" DELIMITED BY SIZE
114800            WK-VOTOS-ED DELIMITED BY SIZE
114900            " votos, " DELIMITED BY SIZE
115000            WK-CAND-ED DELIMITED BY SIZE
115100            " candidatos)" DELIMITED BY SIZE
115200            INTO WK-LINHA-TEXTO.
115300     PERFORM GRAVA-LINHA.
115400     ADD 1 TO WK-IDX-P.
115500     GO TO IP-LOOP.
115600 IP-FIM.
115700     MOVE SPACES TO WK-LINHA-TEXTO.
115800     PERFORM GRAVA-LINHA.
115900*----[ IMPRIME A MENSAGEM DE CENARIO INVIAVEL ]-------------------
116000* SO E CHAMADA QUANDO O ELE003 DEVOLVEU WK-ACHOU-O-PACTO = "N" -
116100* A MENSAGEM JA VEM MONTADA EM WK-MSG-ERRO (VER ELE003) COM OS
116200* DOIS CODIGOS EM ORDEM ALFABETICA. NENHUMA OUTRA SECAO DO
116300* RELATORIO (ALOCACAO, ELEITOS) E IMPRESSA PARA ESTA
116400* CIRCUNSCRICAO, PELA REGRA DA OS-1104.
116500 IMPRIME-INFACTIVEL.
116600     MOVE WK-MSG-ERRO TO WK-LINHA-TEXTO.
116700     PERFORM GRAVA-LINHA.
116800     MOVE SPACES TO WK-LINHA-TEXTO.
116900     PERFORM GRAVA-LINHA.
117000*----[ IMPRIME A SECAO "RESULTADO OFICIAL ..." ]------------------
117100* LISTA CADA PACTO QUE GANHOU PELO MENOS UMA CADEIRA NA
117200* ALOCACAO OFICIAL, UM POR LINHA, DA MAIOR PARA A MENOR
117300* QUANTIDADE DE CADEIRAS (E POR CODIGO QUANDO HOUVER EMPATE DE
117400* CADEIRAS) - ESSA ORDEM DE IMPRESSAO E DIFERENTE DA ORDEM EM
117500* QUE A TABELA FICA GUARDADA EM MEMORIA (QUE E POR CODIGO, PARA
117600* O ELE004), POR ISSO A ESCOLHA DA PROXIMA LINHA A IMPRIMIR E
117700* FEITA CHAMADA A CHAMADA POR ESCOLHE-PROXIMO-OFICIAL, SEM
117800* REORDENAR A TABELA EM MEMORIA.
117900 IMPRIME-ALOCACAO-OFICIAL.
118000     MOVE "> Resultado oficial con los pactos originales:"
118100                                    TO WK-LINHA-TEXTO.
118200     PERFORM GRAVA-LINHA.
118300     IF WK-AO-QTD = ZEROS
118400         MOVE "   No se asignaron escanos" TO WK-LINHA-TEXTO
118500         PERFORM GRAVA-LINHA
118600         GO TO IAO-FIM.
118700     MOVE ALL "N" TO WK-IMPRESSO-OFICIAL.
118800     MOVE WK-AO-QTD TO WK-IDX-M.
118900*        WK-IDX-M CONTA QUANTAS LINHAS AINDA FALTAM IMPRIMIR -
119000*        DECRESCE UMA A CADA VOLTA E A CONDICAO DE PARADA E
119100*        CHEGAR A ZERO, EM VEZ DE COMPARAR COM O TOTAL DE
119200*        ALOCACOES (WK-AO-QTD), QUE FICA INTACTO DURANTE O LACO.
119300 IAO-LOOP.
119400     IF WK-IDX-M = ZEROS
119500         GO TO IAO-FIM.
119600     PERFORM ESCOLHE-PROXIMO-OFICIAL.
119700     PERFORM LOCALIZA-NOME-OFICIAL.
119800     MOVE WK-AO-VOTOS(WK-IDX-G)    TO WK-VOTOS-ED.
119900     MOVE WK-AO-CADEIRAS(WK-IDX-G) TO WK-SEATS-ED.
120000     MOVE SPACES TO WK-LINHA-TEXTO.
120100     STRING "   " DELIMITED BY SIZE
120200            WK-AO-CODIGO(WK-IDX-G) DELIMITED BY SPACE
120300            ": " DELIMITED BY SIZE
120400            WK-NOME-RESOLVIDO DELIMITED BY SPACE
120500            " -> " DELIMITED BY SIZE
120600            WK-SEATS-ED DELIMITED BY SIZE
120700            " escanos (" DELIMITED BY SIZE
120800            WK-VOTOS-ED DELIMITED BY SIZE
120900            " votos)" DELIMITED BY SIZE
121000            INTO WK-LINHA-TEXTO.
121100     PERFORM GRAVA-LINHA.
121200     SUBTRACT 1 FROM WK-IDX-M.
121300     GO TO IAO-LOOP.
121400 IAO-FIM.
121500     MOVE SPACES TO WK-LINHA-TEXTO.
121600     PERFORM GRAVA-LINHA.
121700*----[ ESCOLHE A PROXIMA LINHA AINDA NAO IMPRESSA - OFICIAL ]-----
121800* CADEIRAS DESC, CODIGO ASC, SEM MEXER NA ORDEM GUARDADA NA
121900* TABELA (QUE PRECISA FICAR POR CODIGO PARA O ELE004). CADA
122000* CHAMADA PERCORRE TODA A TABELA DE ALOCACAO E ESCOLHE, ENTRE
122100* AS LINHAS AINDA NAO MARCADAS EM WK-AO-IMPRESSO, A QUE TEM MAIS
122200* CADEIRAS (OU, EM CASO DE EMPATE, O MENOR CODIGO). E UMA
122300* SELECAO DIRETA (SELECTION SORT) FEITA SOB DEMANDA, UMA LINHA
122400* POR CHAMADA, EM VEZ DE ORDENAR A TABELA TODA DE UMA VEZ -
122500* MAIS SIMPLES PORQUE A TABELA DE ALOCACAO PRECISA CONTINUAR
122600* NA ORDEM POR CODIGO PARA A CHAMADA AO ELE004 MAIS ADIANTE.
122700*-----------------------------------------------------------------
122800 ESCOLHE-PROXIMO-OFICIAL.
122900     MOVE ZEROS TO WK-IDX-G.
123000     MOVE 1 TO WK-IDX-I.
123100*        WK-IDX-G = ZERO QUER DIZER "AINDA NAO ACHEI CANDIDATA A
123200*        PROXIMA LINHA NESTA PASSADA" - A PRIMEIRA LINHA AINDA
123300*        NAO IMPRESSA QUE O LACO ENCONTRA ENTRA DE CARA COMO
123400*        CANDIDATA, E DAI EM DIANTE SO E TROCADA POR OUTRA COM
123500*        MAIS CADEIRAS (OU CODIGO MENOR EM CASO DE EMPATE).
123600 EPO-LOOP.
123700     IF WK-IDX-I > WK-AO-QTD
123800         GO TO EPO-FIM.
123900     IF WK-AO-IMPRESSO(WK-IDX-I) = "S"
124000         GO TO EPO-PROX.
124100     IF WK-IDX-G = ZEROS
124200         MOVE WK-IDX-I TO WK-IDX-G
124300         GO TO EPO-PROX.
124400     IF WK-AO-CADEIRAS(WK-IDX-I) > WK-AO-CADEIRAS(WK-IDX-G)
124500         MOVE WK-IDX-I TO WK-IDX-G
124600         GO TO EPO-PROX.
124700     IF WK-AO-CADEIRAS(WK-IDX-I) = WK-AO-CADEIRAS(WK-IDX-G)
124800         IF WK-AO-CODIGO(WK-IDX-I) < WK-AO-CODIGO(WK-IDX-G)
124900             MOVE WK-IDX-I TO WK-IDX-G.
125000 EPO-PROX.
125100     ADD 1 TO WK-IDX-I.
125200     GO TO EPO-LOOP.
125300 EPO-FIM.
125400     MOVE "S" TO WK-AO-IMPRESSO(WK-IDX-G).
125500*----[ PROCURA O NOME DO PACTO OFICIAL PELO CODIGO ]--------------
125600* BUSCA LINEAR NA TABELA DE PACTOS EM MEMORIA (WK-PACTO-TAB)
125700* PELO CODIGO DA LINHA DE ALOCACAO ESCOLHIDA. SE NAO ACHAR (O
125800* QUE NA PRATICA NAO DEVERIA ACONTECER, POIS O ELE002 SO
125900* DEVOLVE CODIGOS QUE VIERAM DA PROPRIA LISTA PASSADA A ELE),
126000* IMPRIME "PACTO DESCONOCIDO" E ZERA OS VOTOS NA LINHA, PELA
126100* MESMA REGRA DE SEGURANCA DA OS-1104 - O RELATORIO NUNCA PARA
126200* POR UM CODIGO NAO ENCONTRADO, SO AVISA NA LINHA IMPRESSA.
126300 LOCALIZA-NOME-OFICIAL.
126400     MOVE "N" TO WK-ACHOU-NOME.
126500     MOVE 1 TO WK-IDX-I.
126600*        PERCORRE A TABELA DE PACTOS PROCURANDO O CODIGO DA
126700*        LINHA DE ALOCACAO QUE ACABOU DE SER ESCOLHIDA.
126800 LNO-LOOP.
126900     IF WK-IDX-I > WK-QTD-PACTOS
127000         GO TO LNO-FIM.
127100     IF WK-P-CODIGO(WK-IDX-I) = WK-AO-CODIGO(WK-IDX-G)
127200         MOVE WK-P-NOME(WK-IDX-I) TO WK-NOME-RESOLVIDO
127300         MOVE "S" TO WK-ACHOU-NOME
127400         GO TO LNO-FIM.
127500     ADD 1 TO WK-IDX-I.
127600     GO TO LNO-LOOP.
127700 LNO-FIM.
127800     IF WK-ACHOU-NOME = "N"
127900         MOVE "Pacto desconocido" TO WK-NOME-RESOLVIDO
128000         MOVE ZEROS TO WK-AO-VOTOS(WK-IDX-G).
128100*----[ IMPRIME A SECAO "ESCENARIO SI SE UNEN ..." ]---------------
128200* MESMA LOGICA DE IMPRIME-ALOCACAO-OFICIAL, SO QUE PARA A
128300* ALOCACAO DO CENARIO FUNDIDO (WK-AF-GRUPO) - O CABECALHO DA
128400* SECAO MOSTRA OS DOIS CODIGOS JA EM MAIUSCULA E ORDEM
128500* ALFABETICA (WK-DISP-A/WK-DISP-B, CALCULADOS UMA SO VEZ EM
128600* MONTA-CODIGOS-ORDENADOS). SE A ALOCACAO FUNDIDA VIER VAZIA,
128700* NEM DEVERIA ACONTECER NESTE PONTO, JA QUE SO SE CHEGA AQUI
128800* QUANDO O CENARIO FOI CONSIDERADO VIAVEL.
128900 IMPRIME-ALOCACAO-FUNDIDA.
129000     MOVE SPACES TO WK-LINHA-TEXTO.
129100     STRING "> Escenario si se unen " DELIMITED BY SIZE
129200            WK-DISP-A DELIMITED BY SPACE
129300            " + " DELIMITED BY SIZE
129400            WK-DISP-B DELIMITED BY SPACE
129500            ":" DELIMITED BY SIZE
129600            INTO WK-LINHA-TEXTO.
129700     PERFORM GRAVA-LINHA.
129800     IF WK-AF-QTD = ZEROS
129900         MOVE "   No se asignaron escanos" TO WK-LINHA-TEXTO
130000         PERFORM GRAVA-LINHA
130100         GO TO IAF-FIM.
130200     MOVE ALL "N" TO WK-IMPRESSO-FUNDIDA.
130300     MOVE WK-AF-QTD TO WK-IDX-M.
130400*        MESMA CONTAGEM REGRESSIVA DE IAO-LOOP, AGORA SOBRE A
130500*        QUANTIDADE DE LINHAS DA ALOCACAO FUNDIDA.
130600 IAF-LOOP.
130700     IF WK-IDX-M = ZEROS
130800         GO TO IAF-FIM.
130900     PERFORM ESCOLHE-PROXIMO-FUNDIDO.
131000     PERFORM LOCALIZA-NOME-FUNDIDO.
131100     MOVE WK-AF-VOTOS(WK-IDX-G)    TO WK-VOTOS-ED.
131200     MOVE WK-AF-CADEIRAS(WK-IDX-G) TO WK-SEATS-ED.
131300     MOVE SPACES TO WK-LINHA-TEXTO.
131400     STRING "   " DELIMITED BY SIZE
131500            WK-AF-CODIGO(WK-IDX-G) DELIMITED BY SPACE
131600            ": " DELIMITED BY SIZE
131700            WK-NOME-RESOLVIDO DELIMITED BY SPACE
131800            " -> " DELIMITED BY SIZE
131900            WK-SEATS-ED DELIMITED BY SIZE
132000            " escanos (" DELIMITED BY SIZE
132100            WK-VOTOS-ED DELIMITED BY SIZE
132200            " votos)" DELIMITED BY SIZE
132300            INTO WK-LINHA-TEXTO.
132400     PERFORM GRAVA-LINHA.
132500     SUBTRACT 1 FROM WK-IDX-M.
132600     GO TO IAF-LOOP.
132700 IAF-FIM.
132800     MOVE SPACES TO WK-LINHA-TEXTO.
132900     PERFORM GRAVA-LINHA.
133000*----[ ESCOLHE A PROXIMA LINHA AINDA NAO IMPRESSA - FUNDIDO ]-----
133100* IDENTICA A ESCOLHE-PROXIMO-OFICIAL, CAMPO POR CAMPO, SO QUE
133200* OPERANDO NA TABELA DE ALOCACAO DO CENARIO FUNDIDO.
133300 ESCOLHE-PROXIMO-FUNDIDO.
133400     MOVE ZEROS TO WK-IDX-G.
133500     MOVE 1 TO WK-IDX-I.
133600*        MESMA REGRA DE ESCOLHA DE EPO-LOOP (MAIS CADEIRAS, OU
133700*        CODIGO MENOR EM EMPATE), AGORA NA TABELA FUNDIDA.
133800 EPF-LOOP.
133900     IF WK-IDX-I > WK-AF-QTD
134000         GO TO EPF-FIM.
134100     IF WK-AF-IMPRESSO(WK-IDX-I) = "S"
134200         GO TO EPF-PROX.
134300     IF WK-IDX-G = ZEROS
134400         MOVE WK-IDX-I TO WK-IDX-G
134500         GO TO EPF-PROX.
134600     IF WK-AF-CADEIRAS(WK-IDX-I) > WK-AF-CADEIRAS(WK-IDX-G)
134700         MOVE WK-IDX-I TO WK-IDX-G
134800         GO TO EPF-PROX.
134900     IF WK-AF-CADEIRAS(WK-IDX-I) = WK-AF-CADEIRAS(WK-IDX-G)
135000         IF WK-AF-CODIGO(WK-IDX-I) < WK-AF-CODIGO(WK-IDX-G)
135100             MOVE WK-IDX-I TO WK-IDX-G.
135200 EPF-PROX.
135300     ADD 1 TO WK-IDX-I.
135400     GO TO EPF-LOOP.
135500 EPF-FIM.
135600     MOVE "S" TO WK-AF-IMPRESSO(WK-IDX-G).
135700*----[ PROCURA O NOME DO PACTO FUNDIDO PELO CODIGO ]--------------
135800* IDENTICA A LOCALIZA-NOME-OFICIAL, SO QUE BUSCANDO NA TABELA
135900* FUNDIDA (WK-FUNDIDA-TAB) EM VEZ DA TABELA OFICIAL - O PACTO
136000* SINTETICO TEM CODIGO COMPOSTO ("A + B"), MAS A COMPARACAO E
136100* UMA IGUALDADE SIMPLES DE CAMPO, SEM NENHUM TRATAMENTO
136200* ESPECIAL PARA O "+" NO MEIO.
136300 LOCALIZA-NOME-FUNDIDO.
136400     MOVE "N" TO WK-ACHOU-NOME.
136500     MOVE 1 TO WK-IDX-I.
136600*        BUSCA LINEAR NA TABELA FUNDIDA, MESMA LOGICA DE LNO-LOOP.
136700 LNF-LOOP.
136800     IF WK-IDX-I > WK-QTD-FUNDIDA
136900         GO TO LNF-FIM.
137000     IF WK-F-CODIGO(WK-IDX-I) = WK-AF-CODIGO(WK-IDX-G)
137100         MOVE WK-F-NOME(WK-IDX-I) TO WK-NOME-RESOLVIDO
137200         MOVE "S" TO WK-ACHOU-NOME
137300         GO TO LNF-FIM.
137400     ADD 1 TO WK-IDX-I.
137500     GO TO LNF-LOOP.
137600 LNF-FIM.
137700     IF WK-ACHOU-NOME = "N"
137800         MOVE "Pacto desconocido" TO WK-NOME-RESOLVIDO
137900         MOVE ZEROS TO WK-AF-VOTOS(WK-IDX-G).
138000*----[ IMPRIME "ELECTOS OFICIALES:" ]-----------------------------
138100* LISTA OS GRUPOS DE ELEITOS DEVOLVIDOS PELO ELE004 PARA O
138200* CENARIO OFICIAL, UM PACTO POR LINHA, NA MESMA ORDEM EM QUE O
138300* ELE004 OS MONTOU (QUE E A ORDEM DA ALOCACAO JA REORDENADA POR
138400* CODIGO). SE O ELE004 NAO DEVOLVEU NENHUM GRUPO (CIRCUNSCRICAO
138500* SEM CADEIRA NENHUMA DISTRIBUIDA), IMPRIME "(SIN INFORMACION)".
138600 IMPRIME-ELEITOS-OFICIAL.
138700     MOVE "Electos oficiales:" TO WK-LINHA-TEXTO.
138800     PERFORM GRAVA-LINHA.
138900     IF WK-EO-QTD-GRUPOS = ZEROS
139000         MOVE "   (sin informacion)" TO WK-LINHA-TEXTO
139100         PERFORM GRAVA-LINHA
139200         GO TO IEO-FIM.
139300     MOVE 1 TO WK-IDX-G.
139400*        UM GRUPO DE ELEITOS POR PACTO, NA MESMA ORDEM EM QUE O
139500*        ELE004 DEVOLVEU A TABELA (QUE E A ORDEM DA LISTA DE
139600*        PACTOS, NAO UMA ORDENACAO POR NUMERO DE ELEITOS).
139700 IEO-LOOP.
139800     IF WK-IDX-G > WK-EO-QTD-GRUPOS
139900         GO TO IEO-FIM.
140000     PERFORM MONTA-LINHA-ELEITOS-OFICIAL.
140100     PERFORM GRAVA-LINHA.
140200     ADD 1 TO WK-IDX-G.
140300     GO TO IEO-LOOP.
140400 IEO-FIM.
140500     MOVE SPACES TO WK-LINHA-TEXTO.
140600     PERFORM GRAVA-LINHA.
140700*----[ MONTA UMA LINHA "<CODE>: NOME (VOTOS VOTOS), ..." ]--------
140800* MONTA UMA UNICA LINHA COM TODOS OS ELEITOS DE UM PACTO, NOME
140900* E VOTOS SEPARADOS POR VIRGULA - A LISTA DE ELEITOS DE CADA
141000* PACTO JA VEM ORDENADA PELO ELE004 (VOTACAO PESSOAL DESC), SO
141100* PRECISA SER CONCATENADA EM ORDEM NUMA LINHA SO. O PRIMEIRO
141200* NOME NAO LEVA VIRGULA NA FRENTE; OS DEMAIS LEVAM.
141300*        A PARTIR DAQUI A LINHA E MONTADA SEMPRE COM STRING ...
141400*        WITH POINTER, ESCREVENDO DIRETO NA POSICAO SEGUINTE DE
141500*        WK-LINHA-TEXTO - NENHUM STRING DESTA ROTINA LE WK-LINHA-
141600*        TEXTO DE VOLTA COMO ORIGEM, ENTAO O BRANCO DE RECUO DO
141700*        COMECO DA LINHA NUNCA ATRAPALHA O QUE VEM DEPOIS.
141800 MONTA-LINHA-ELEITOS-OFICIAL.
141900     MOVE SPACES TO WK-LINHA-TEXTO.
142000     MOVE 1 TO WK-PTR-LINHA.
142100     STRING "   " DELIMITED BY SIZE
142200            WK-EO-CODIGO(WK-IDX-G) DELIMITED BY SPACE
142300            ": " DELIMITED BY SIZE
142400            INTO WK-LINHA-TEXTO
142500            WITH POINTER WK-PTR-LINHA.
142600*        QTD-ELEITOS ZERO SO ACONTECE SE O PACTO GANHOU CADEIRA
142700*        NA ALOCACAO MAS O ELE004 NAO ACHOU CANDIDATO NENHUM
142800*        PARA PREENCHE-LA (TABELA DE CANDIDATOS VAZIA PARA
142900*        AQUELE PACTO) - CASO RARO, MAS O RELATORIO PRECISA
143000*        IMPRIMIR ALGUMA COISA NA LINHA EM VEZ DE FICAR EM BRANCO.
143100     IF WK-EO-QTD-ELEITOS(WK-IDX-G) = ZEROS
143200         STRING "(sin informacion)" DELIMITED BY SIZE
143300                INTO WK-LINHA-TEXTO
143400                WITH POINTER WK-PTR-LINHA
143500         GO TO MLEO-FIM.
143600     MOVE 1 TO WK-IDX-C.
143700 MLEO-LOOP.
143800     IF WK-IDX-C > WK-EO-QTD-ELEITOS(WK-IDX-G)
143900         GO TO MLEO-FIM.
144000     MOVE WK-EOE-VOTOS(WK-IDX-G WK-IDX-C) TO WK-VOTOS-ED.
144100*        O IF/ELSE ABAIXO E SO PARA DECIDIR SE ENTRA A VIRGULA
144200*        SEPARADORA ANTES DO NOME - O PRIMEIRO ELEITO DA LISTA
144300*        (WK-IDX-C = 1) NAO LEVA VIRGULA NA FRENTE, OS DEMAIS
144400*        LEVAM, PARA A LINHA SAIR COMO "FULANO (99 VOTOS),
144500*        CICLANO (88 VOTOS)" E NAO COM UMA VIRGULA SOBRANDO NO
144600*        COMECO.
144700     IF WK-IDX-C = 1
144800         STRING WK-EOE-NOME(WK-IDX-G WK-IDX-C) DELIMITED BY SPACE
144900                " (" DELIMITED BY SIZE
145000                WK-VOTOS-ED DELIMITED BY SIZE
145100                " votos)" DELIMITED BY SIZE
145200                INTO WK-LINHA-TEXTO
145300                WITH POINTER WK-PTR-LINHA
145400     ELSE
145500         STRING ", " DELIMITED BY SIZE
145600                WK-EOE-NOME(WK-IDX-G WK-IDX-C) DELIMITED BY SPACE
145700                " (" DELIMITED BY SIZE
145800                WK-VOTOS-ED DELIMITED BY SIZE
145900                " votos)" DELIMITED BY SIZE
146000                INTO WK-LINHA-TEXTO
146100                WITH POINTER WK-PTR-LINHA.
146200     ADD 1 TO WK-IDX-C.
146300     GO TO MLEO-LOOP.
146400 MLEO-FIM.
146500     EXIT.
146600*----[ IMPRIME "ELECTOS EN EL ESCENARIO:" ]-----------------------
146700* IDENTICA A IMPRIME-ELEITOS-OFICIAL, SO QUE PARA O GRUPO DE
146800* ELEITOS DO CENARIO FUNDIDO (WK-ELEITOS-FUNDIDA) - E A ULTIMA
146900* SECAO IMPRESSA PARA CADA CIRCUNSCRICAO, FECHANDO O
147000* COMPARATIVO ENTRE O RESULTADO REAL E O CENARIO SIMULADO.
147100 IMPRIME-ELEITOS-FUNDIDA.
147200     MOVE "Electos en el escenario:" TO WK-LINHA-TEXTO.
147300     PERFORM GRAVA-LINHA.
147400     IF WK-EF-QTD-GRUPOS = ZEROS
147500         MOVE "   (sin informacion)" TO WK-LINHA-TEXTO
147600         PERFORM GRAVA-LINHA
147700         GO TO IEF-FIM.
147800     MOVE 1 TO WK-IDX-G.
147900*        MESMA VARREDURA DE IEO-LOOP, AGORA PARA O CENARIO
148000*        FUNDIDO - A QUANTIDADE DE GRUPOS E A QUANTIDADE DE
148100*        PACTOS DO CENARIO FUNDIDO (OFICIAL DEIXANDO DE FORA OS
148200*        DOIS ORIGINAIS A/B, QUE SE TORNARAM UM SO).
148300 IEF-LOOP.
148400     IF WK-IDX-G > WK-EF-QTD-GRUPOS
148500         GO TO IEF-FIM.
148600     PERFORM MONTA-LINHA-ELEITOS-FUNDIDA.
148700     PERFORM GRAVA-LINHA.
148800     ADD 1 TO WK-IDX-G.
148900     GO TO IEF-LOOP.
149000 IEF-FIM.
149100     MOVE SPACES TO WK-LINHA-TEXTO.
149200     PERFORM GRAVA-LINHA.
149300*----[ MONTA UMA LINHA "<CODE>: NOME (VOTOS VOTOS), ..." ]--------
149400* MESMA LOGICA DE MONTA-LINHA-ELEITOS-OFICIAL, TROCANDO A TABELA
149500* DE ORIGEM PARA A DO CENARIO FUNDIDO (WK-EL-PACTOS/WK-EFE-NOME/
149600* WK-EFE-VOTOS). MANTIVEMOS AS DUAS ROTINAS SEPARADAS EM VEZ DE
149700* PASSAR UM INDICADOR "OFICIAL/FUNDIDO" PARA UMA ROTINA UNICA -
149800* AS TABELAS TEM NOMES DIFERENTES E O GANHO DE NAO DUPLICAR
149900* UNS VINTE COMANDOS NAO COMPENSA O RISCO DE CONFUNDIR QUAL
150000* TABELA ESTA SENDO LIDA EM CADA CHAMADA.
150100*        MESMA TECNICA DE PONTEIRO DE MONTA-LINHA-ELEITOS-
150200*        OFICIAL, PELA MESMA RAZAO - NENHUM STRING AQUI LE
150300*        WK-LINHA-TEXTO DE VOLTA COMO ORIGEM.
150400 MONTA-LINHA-ELEITOS-FUNDIDA.
150500     MOVE SPACES TO WK-LINHA-TEXTO.
150600     MOVE 1 TO WK-PTR-LINHA.
150700     STRING "   " DELIMITED BY SIZE
150800            WK-EF-CODIGO(WK-IDX-G) DELIMITED BY SPACE
150900            ": " DELIMITED BY SIZE
151000            INTO WK-LINHA-TEXTO
151100            WITH POINTER WK-PTR-LINHA.
151200*        MESMA SITUACAO RARA JA EXPLICADA EM MONTA-LINHA-
151300*        ELEITOS-OFICIAL: O CENARIO FUNDIDO GANHOU CADEIRA MAS
151400*        NAO TINHA CANDIDATO PARA OCUPA-LA.
151500     IF WK-EF-QTD-ELEITOS(WK-IDX-G) = ZEROS
151600         STRING "(sin informacion)" DELIMITED BY SIZE
151700                INTO WK-LINHA-TEXTO
151800                WITH POINTER WK-PTR-LINHA
151900         GO TO MLEF-FIM.
152000     MOVE 1 TO WK-IDX-C.
152100 MLEF-LOOP.
152200     IF WK-IDX-C > WK-EF-QTD-ELEITOS(WK-IDX-G)
152300         GO TO MLEF-FIM.
152400     MOVE WK-EFE-VOTOS(WK-IDX-G WK-IDX-C) TO WK-VOTOS-ED.
152500*        VIRGULA SEPARADORA SO A PARTIR DO SEGUNDO NOME, MESMA
152600*        REGRA DO LADO OFICIAL.
152700     IF WK-IDX-C = 1
152800         STRING WK-EFE-NOME(WK-IDX-G WK-IDX-C) DELIMITED BY SPACE
152900                " (" DELIMITED BY SIZE
153000                WK-VOTOS-ED DELIMITED BY SIZE
153100                " votos)" DELIMITED BY SIZE
153200                INTO WK-LINHA-TEXTO
153300                WITH POINTER WK-PTR-LINHA
153400     ELSE
153500         STRING ", " DELIMITED BY SIZE
153600                WK-EFE-NOME(WK-IDX-G WK-IDX-C) DELIMITED BY SPACE
153700                " (" DELIMITED BY SIZE
153800                WK-VOTOS-ED DELIMITED BY SIZE
153900                " votos)" DELIMITED BY SIZE
154000                INTO WK-LINHA-TEXTO
154100                WITH POINTER WK-PTR-LINHA.
154200     ADD 1 TO WK-IDX-C.
154300     GO TO MLEF-LOOP.
154400 MLEF-FIM.
154500     EXIT.
154600*----[ GRAVA A LINHA MONTADA E A DEIXA EM BRANCO DE NOVO ]--------
154700* TODA ROTINA DE IMPRESSAO DESTE PROGRAMA MONTA SEU TEXTO EM
154800* WK-LINHA-TEXTO E DEPOIS CHAMA ESTA UNICA ROTINA PARA GRAVAR -
154900* ASSIM O WRITE E O TRATAMENTO DE ERRO DE GRAVACAO FICAM NUM
155000* LUGAR SO, EM VEZ DE REPETIDOS EM CADA UMA DAS QUASE VINTE
155100* ROTINAS DE IMPRESSAO DO RELATOR.DOC. O STATUS "02" CONTINUA
155200* SENDO TOLERADO AQUI COMO NAO-FATAL POR HERANCA DE UMA VERSAO
155300* ANTIGA DO LOTE, QUANDO O RELATOR.DOC AINDA SAIA EM OUTRO
155400* SUPORTE - NUNCA TIVEMOS CORAGEM DE TIRAR, NAO CUSTA NADA.
155500 GRAVA-LINHA.
155600     WRITE REG-RELATORIO FROM WK-LINHA-TEXTO.
155700     IF ST-ERRO NOT = "00" AND ST-ERRO NOT = "02"
155800         MOVE "ERRO NA GRAVACAO DE RELATOR.DOC" TO WK-MENS
155900         PERFORM ROT-MENS THRU ROT-MENS-FIM
156000         GO TO ROT-FIMS.
156100*----[ MENSAGEM DE ERRO PARA O OPERADOR DO LOTE - MESMA ROTINA ]--
156200*     DE SEMPRE, SO QUE NO CONSOLE DO JOB EM VEZ DA TELA DO
156300*     TERMINAL - O CONTADOR SEGURA A MENSAGEM NO LOG POR UM
156400*     INSTANTE ANTES DE VOLTAR PRO FLUXO NORMAL. O LACO DE
156500*     CONTAGEM NAO E UM TEMPORIZADOR DE RELOGIO DE VERDADE -
156600*     E SO UM JEITO BARATO DE FAZER A MENSAGEM FICAR VISIVEL
156700*     NO LOG DO JOB POR MAIS DE UMA FRACAO DE SEGUNDO ANTES DO
156800*     PROGRAMA SEGUIR PARA O ROT-FIM E ENCERRAR, JA QUE ESTE
156900*     LOTE RODA SEM OPERADOR ACOMPANHANDO A TELA EM TEMPO REAL.
157000 ROT-MENS.
157100     MOVE ZEROS TO WK-CONT-MENS.
157200 ROT-MENS1.
157300     DISPLAY WK-MENS.
157400 ROT-MENS2.
157500     ADD 1 TO WK-CONT-MENS.
157600     IF WK-CONT-MENS < 1000
157700         GO TO ROT-MENS2.
157800 ROT-MENS-FIM.
157900     EXIT.
158000*--------------------[ ROTINA DE FIM ]------------------------
158100* FECHA OS QUATRO ARQUIVOS E DEVOLVE O CONTROLE AO SISTEMA
158200* OPERACIONAL. O ARQUIVO PARAMETRO-AR NAO ENTRA NESTE CLOSE
158300* PORQUE JA FOI FECHADO LOGO DEPOIS DA LEITURA DO SEU UNICO
158400* REGISTRO, EM CARGA-PARAMETROS - NAO HA NECESSIDADE DE
158500* MANTE-LO ABERTO DURANTE TODO O PROCESSAMENTO DAS
158600* CIRCUNSCRICOES, E FECHA-LO MAIS CEDO LIBERA O RECURSO PARA
158700* OUTRO JOB NA FILA MAIS RAPIDO. ROT-FIMS E O PONTO DE SAIDA
158800* USADO PELOS DESVIOS DE ERRO FATAL (GO TO ROT-FIMS) VINDOS DE
158900* QUALQUER PARTE DO PROGRAMA - POR ISSO ESTA ROTINA E CURTA E
159000* NAO FAZ NADA ALEM DE FECHAR ARQUIVOS, SEM SUPOR NADA SOBRE O
159100* QUANTO DO PROCESSAMENTO JA FOI FEITO.
159200 ROT-FIM.
159300*        FIM NORMAL DE PROCESSAMENTO - CHEGA AQUI SO QUANDO
159400*        PROCESSA-DISTRITOS ESGOTA O ARQUIVO DE DISTRITO.
159500     CLOSE DISTRITO-AR PACTO-AR CANDIDATO-AR RELATORIO-AR.
159600 ROT-FIMS.
159700     STOP RUN.
